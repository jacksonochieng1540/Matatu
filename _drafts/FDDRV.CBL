*    FDDRV.CBL
*    Record layout for the DRIVER master file.
*    REQ# MB-0033 - R. ONYANGO - 1989-02-15
*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split DRV-LIC-EXPIRY
*                                              into CCYY/MM/DD
*                                              REDEFINES
*                                              for the
*                                              expiry-warning run
    FD  DRIVER-FILE
        LABEL RECORDS ARE STANDARD.
    01  DRIVER-RECORD.
        05  DRV-ID                     PIC X(08).
        05  DRV-SACCO-ID               PIC X(08).
        05  DRV-NAME                   PIC X(30).
        05  DRV-LIC-EXPIRY             PIC 9(08).
        05  DRV-PHONE                  PIC X(13).
        05  DRV-RATING                 PIC 9V99.
        05  FILLER                     PIC X(02).
    01  DRV-LIC-EXPIRY-VIEW REDEFINES DRIVER-RECORD.
        05  FILLER                     PIC X(46).
        05  DLEV-EXP-CCYY              PIC 9(04).
        05  DLEV-EXP-MM                PIC 99.
        05  DLEV-EXP-DD                PIC 99.
        05  FILLER                     PIC X(13).
