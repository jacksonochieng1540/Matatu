*IDENTIFICATION DIVISION.
 PROGRAM-ID.     TRIP-COMPLETION-SWEEP.
 AUTHOR.         R. ONYANGO.
 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
 DATE-WRITTEN.   02/24/1989.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------
*    DATE-WRITTEN  R. ONYANGO     MB-0046  ORIGINAL PROGRAM - U3,
*                                          COMPLETE PAST
*                                          IN-TRANSIT TRIPS AND
*                                          THEIR CHECKED-IN
*                                          BOOKINGS
*    09/11/1990    R. ONYANGO     MB-0090  BOOKING TABLE SCAN
*                                          ADDED SO EVERY
*                                          CHECKED-IN BOOKING ON A
*                                          COMPLETED TRIP GETS
*                                          CLOSED OUT, NOT JUST
*                                          THE FIRST ONE FOUND
*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
*                                          FOR THE PERFORM-THRU/
*                                          GO TO STANDARD;
*                                          BOOKING-TABLE LOAD NOW
*                                          GUARDS AGAINST OVERFLOW
*                                          PAST 3000 ENTRIES; THE
*                                          BOOKING-FILE REWRITE
*                                          PASS IS SKIPPED WHEN NO
*                                          TRIPS WERE COMPLETED
*                                          THIS RUN
 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.
     INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*
         COPY "SLTRIP.CBL".
         COPY "SLBKG.CBL".
*
 DATA DIVISION.
     FILE SECTION.
*
         COPY "FDTRIP.CBL".
         COPY "FDBKG.CBL".
*
     LINKAGE SECTION.
*
     01  LK-RUN-DATE-TIME.
         05  LK-RUN-DATE                PIC 9(08).
         05  LK-RUN-TIME                PIC 9(06).
         05  FILLER                     PIC X(01).
     01  LK-COMPLETE-COUNT              PIC 9(05) COMP.
*
     WORKING-STORAGE SECTION.
*
         COPY "WSEOF.CBL".
         COPY "WSFLSTAT.CBL".
         COPY "WSBKGTB.CBL".
*
     77  W-RUN-TIMESTAMP                PIC 9(14).
     77  W-TRIP-JUST-COMPLETED-ID       PIC X(08).
     77  DUMMY                          PIC X.
*-----------------------------------------------------------
*
 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-COMPLETE-COUNT.
*
     MOVE ZERO TO LK-COMPLETE-COUNT.
     COMPUTE W-RUN-TIMESTAMP =
             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
*
     PERFORM 0100-LOAD-BOOKING-TABLE
             THRU 0120-LOAD-BOOKING-TABLE-EXIT.
*
     OPEN I-O TRIP-FILE.
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
     PERFORM 0200-COMPLETE-IF-ELIGIBLE-READ-NEXT
         UNTIL END-OF-TRIP-FILE.
     CLOSE TRIP-FILE.
*
     PERFORM 0300-REWRITE-BOOKING-TABLE-TO-FILE
             THRU 0320-REWRITE-BOOKING-TABLE-EXIT.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
 0200-COMPLETE-IF-ELIGIBLE-READ-NEXT.
*
     IF TRIP-STATUS EQUAL "T"
        IF TRIP-DEP-DATE LESS LK-RUN-DATE
           MOVE "C" TO TRIP-STATUS
           MOVE W-RUN-TIMESTAMP TO TRIP-ACT-DEP-TS
           MOVE TRIP-ID TO W-TRIP-JUST-COMPLETED-ID
           PERFORM 0210-COMPLETE-CHECKED-IN-BOOKINGS-OF-TRIP
                   VARYING TBBKG-IDX FROM 1 BY 1
                   UNTIL TBBKG-IDX GREATER TBBKG-COUNT
           ADD 1 TO LK-COMPLETE-COUNT
           REWRITE TRIP-RECORD
              INVALID KEY
                 SUBTRACT 1 FROM LK-COMPLETE-COUNT
              DISPLAY "*** ERROR RE-WRITING TRIP " TRIP-ID " ***".
*
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
*-----------------------------------------------------------
*
 0210-COMPLETE-CHECKED-IN-BOOKINGS-OF-TRIP.
*
     IF TBBKG-TRIP-ID (TBBKG-IDX) EQUAL W-TRIP-JUST-COMPLETED-ID
        IF TBBKG-STATUS (TBBKG-IDX) EQUAL "K"
           MOVE "D" TO TBBKG-STATUS (TBBKG-IDX).
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0110 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0100-LOAD-BOOKING-TABLE.
*
     MOVE ZERO TO TBBKG-COUNT.
     OPEN INPUT BOOKING-FILE.
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
     PERFORM 0110-LOAD-ONE-BOOKING-TABLE-ENTRY
         UNTIL END-OF-BOOKING-FILE.
     CLOSE BOOKING-FILE.
     GO TO 0120-LOAD-BOOKING-TABLE-EXIT.
*
 0110-LOAD-ONE-BOOKING-TABLE-ENTRY.
*
     ADD 1 TO TBBKG-COUNT.
     IF TBBKG-COUNT GREATER 3000
        DISPLAY "*** ERROR - BOOKING-TABLE FULL AT 3000 ***"
        GO TO 0900-ABORT-RUN.
     MOVE BKG-ID           TO TBBKG-ID (TBBKG-COUNT).
     MOVE BKG-STATUS        TO TBBKG-STATUS (TBBKG-COUNT).
     MOVE BKG-TRIP-ID        TO TBBKG-TRIP-ID (TBBKG-COUNT).
     MOVE BKG-SEATS           TO TBBKG-SEATS (TBBKG-COUNT).
     MOVE BKG-TOTAL-FARE        TO TBBKG-TOTAL-FARE (TBBKG-COUNT).
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
*
 0120-LOAD-BOOKING-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  SKIPS THIS REWRITE
*                                          PASS ENTIRELY WHEN
*                                          LK-COMPLETE-COUNT IS
*                                          ZERO - NOTHING IN
*                                          BOOKING-TABLE CHANGED
*                                          SO THE FILE NEED NOT
*                                          BE RE-OPENED
 0300-REWRITE-BOOKING-TABLE-TO-FILE.
*
     IF LK-COMPLETE-COUNT EQUAL ZERO
        GO TO 0320-REWRITE-BOOKING-TABLE-EXIT.
     OPEN I-O BOOKING-FILE.
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
     PERFORM 0310-REWRITE-ONE-BOOKING-READ-NEXT
         UNTIL END-OF-BOOKING-FILE.
     CLOSE BOOKING-FILE.
     GO TO 0320-REWRITE-BOOKING-TABLE-EXIT.
*
 0310-REWRITE-ONE-BOOKING-READ-NEXT.
*
     MOVE BKG-ID TO WANT-BKG-ID.
     PERFORM 9620-LOOK-FOR-BOOKING-RECORD.
     IF FOUND-BOOKING-RECORD
        MOVE TBBKG-STATUS (TBBKG-IDX) TO BKG-STATUS
        REWRITE BOOKING-RECORD
           INVALID KEY
            DISPLAY "*** ERROR RE-WRITING BOOKING " BKG-ID " ***".
*
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
*
 0320-REWRITE-BOOKING-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0900-ABORT-RUN.
*
     CLOSE BOOKING-FILE.
     DISPLAY "*** U3 ABORTED - BOOKING-TABLE OVERFLOW ***".
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
     COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".
     COPY "READ-TRIP-NEXT-RECORD.CBL".
     COPY "READ-BOOKING-NEXT-RECORD.CBL".
