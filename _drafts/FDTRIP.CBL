*    FDTRIP.CBL
*    Record layout for the TRIP master file.
*    REQ# MB-0034 - R. ONYANGO - 1989-02-16
*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split
*    TRIP-ACT-DEP-TS and
*                                              TRIP-DEP-DATE into
*                                              component
*                                              REDEFINES for the
*                                              batch runs
    FD  TRIP-FILE
        LABEL RECORDS ARE STANDARD.
    01  TRIP-RECORD.
        05  TRIP-ID                    PIC X(08).
        05  TRIP-SACCO-ID              PIC X(08).
        05  TRIP-ROUTE-NAME            PIC X(30).
        05  TRIP-DEP-DATE               PIC 9(08).
        05  TRIP-DEP-TIME               PIC 9(06).
        05  TRIP-ACT-DEP-TS             PIC 9(14).
        05  TRIP-STATUS                PIC X(01).
            88  TRIP-IS-SCHEDULED          VALUE "S".
            88  TRIP-IS-BOARDING           VALUE "B".
            88  TRIP-IS-IN-TRANSIT         VALUE "T".
            88  TRIP-IS-COMPLETED          VALUE "C".
            88  TRIP-IS-CANCELLED          VALUE "X".
        05  TRIP-FARE                   PIC S9(5)V99.
        05  TRIP-AVAIL-SEATS            PIC S9(3).
        05  TRIP-TOTAL-SEATS            PIC 9(03).
        05  FILLER                     PIC X(19).
    01  TRIP-ACT-DEP-TS-VIEW REDEFINES TRIP-RECORD.
        05  FILLER                     PIC X(60).
        05  TADV-ACT-DEP-DATE           PIC 9(08).
        05  TADV-ACT-DEP-TIME           PIC 9(06).
        05  FILLER                     PIC X(33).
    01  TRIP-DEP-DATE-VIEW REDEFINES TRIP-RECORD.
        05  FILLER                     PIC X(46).
        05  TDDV-DEP-CCYY               PIC 9(04).
        05  TDDV-DEP-MM                 PIC 99.
        05  TDDV-DEP-DD                 PIC 99.
        05  FILLER                     PIC X(53).
