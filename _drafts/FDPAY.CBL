*    FDPAY.CBL
*    Record layout for the PAYMENT file.
*    REQ# MB-0036 - R. ONYANGO - 1989-02-17
*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split
*    PAY-CREATED-TS into
*                                              component REDEFINES
    FD  PAYMENT-FILE
        LABEL RECORDS ARE STANDARD.
    01  PAYMENT-RECORD.
        05  PAY-ID                     PIC X(08).
        05  PAY-BKG-ID                 PIC X(08).
        05  PAY-AMOUNT                 PIC S9(7)V99.
        05  PAY-STATUS                 PIC X(01).
            88  PAY-IS-PENDING             VALUE "P".
            88  PAY-IS-PROCESSING          VALUE "R".
            88  PAY-IS-COMPLETED           VALUE "C".
            88  PAY-IS-FAILED              VALUE "F".
            88  PAY-IS-REFUNDED            VALUE "D".
        05  PAY-GW-RESULT               PIC X(01).
            88  PAY-GW-SETTLED-OK          VALUE "0".
        05  PAY-CREATED-TS              PIC 9(14).
        05  FILLER                     PIC X(01).
    01  PAY-CREATED-TS-VIEW REDEFINES PAYMENT-RECORD.
        05  FILLER                     PIC X(27).
        05  PCV-CREATED-DATE            PIC 9(08).
        05  PCV-CREATED-TIME            PIC 9(06).
        05  FILLER                     PIC X(01).
