*
*    WSDRVTB.CBL
*    In-memory DRIVER-FILE table, built in whatever order
*    DRIVER-FILE
*    happens to be in (the file carries no stated sort order) -
*    looked
*    up with a straight linear SEARCH rather than SEARCH ALL.
*    REQ# MB-0057 - T. KIPRONO - 1989-03-03
*
    01  DRIVER-TABLE.
        05  DRIVER-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
                               DEPENDING ON TBDRV-COUNT
                               INDEXED BY TBDRV-IDX.
            10  TBDRV-ID                  PIC X(08).
            10  TBDRV-RATING              PIC 9V99.
            10  TBDRV-REVIEW-SUM          PIC 9(07) COMP.
            10  TBDRV-REVIEW-COUNT        PIC 9(05) COMP.
*
    77  TBDRV-COUNT                    PIC 9(05) COMP.
    77  WANT-DRV-ID                    PIC X(08).
    77  W-FOUND-DRIVER-RECORD          PIC X.
        88  FOUND-DRIVER-RECORD            VALUE "Y".
