*
*    PLCALDAT.CBL
*    Shared calendar-arithmetic paragraphs - date-at-a-time day
*    increment/decrement, respecting month lengths and leap years,
*    and the elapsed-seconds test used across U1/U2/U4/U7.
*    REQ# MB-0042 - R. ONYANGO - 1989-02-22
*    REQ# MB-0151 - T. KIPRONO - 1997-03-11 - added
*    SECONDS-BETWEEN
*                                              paragraph for U2/U4
*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED EVERY
*                                            PARAGRAPH FOR THE
*                                            SUITE'S PERFORM-THRU/
*                                            GO TO STANDARD
*
 9700-BUILD-MONTH-LENGTH-TABLE.
*
     MOVE 31 TO CDAT-MONTH-LENGTH (1).
     MOVE 28 TO CDAT-MONTH-LENGTH (2).
     MOVE 31 TO CDAT-MONTH-LENGTH (3).
     MOVE 30 TO CDAT-MONTH-LENGTH (4).
     MOVE 31 TO CDAT-MONTH-LENGTH (5).
     MOVE 30 TO CDAT-MONTH-LENGTH (6).
     MOVE 31 TO CDAT-MONTH-LENGTH (7).
     MOVE 31 TO CDAT-MONTH-LENGTH (8).
     MOVE 30 TO CDAT-MONTH-LENGTH (9).
     MOVE 31 TO CDAT-MONTH-LENGTH (10).
     MOVE 30 TO CDAT-MONTH-LENGTH (11).
     MOVE 31 TO CDAT-MONTH-LENGTH (12).
*-----------------------------------------------------------
*
 9710-TEST-LEAP-YEAR-OF-RESULT-DATE.
*
     MOVE "N" TO W-CDAT-IS-LEAP-YEAR.
     DIVIDE CDAT-RUN-CCYY BY 4 GIVING CDAT-LEAP-QUOTIENT
                              REMAINDER CDAT-LEAP-REMAINDER-4.
     IF CDAT-LEAP-REMAINDER-4 EQUAL ZERO
        DIVIDE CDAT-RUN-CCYY BY 100 GIVING CDAT-LEAP-QUOTIENT
                                 REMAINDER CDAT-LEAP-REMAINDER-100
        IF CDAT-LEAP-REMAINDER-100 NOT EQUAL ZERO
           MOVE "Y" TO W-CDAT-IS-LEAP-YEAR
        ELSE
           DIVIDE CDAT-RUN-CCYY BY 400 GIVING CDAT-LEAP-QUOTIENT
                                 REMAINDER CDAT-LEAP-REMAINDER-400
           IF CDAT-LEAP-REMAINDER-400 EQUAL ZERO
              MOVE "Y" TO W-CDAT-IS-LEAP-YEAR.
*-----------------------------------------------------------
*
 9720-ADD-DAYS-TO-RESULT-DATE.
*
*    CDAT-RESULT-DATE comes in as the starting CCYYMMDD and goes
*    back out with CDAT-DAYS-TO-ADD calendar days added to it.
*
     PERFORM 9700-BUILD-MONTH-LENGTH-TABLE.
     PERFORM 9730-ADD-ONE-DAY-TO-RESULT-DATE
             CDAT-DAYS-TO-ADD TIMES.
*-----------------------------------------------------------
*
 9730-ADD-ONE-DAY-TO-RESULT-DATE.
*
     MOVE CDAT-RESULT-DATE TO CDAT-RUN-DATE-BROKEN-DOWN.
     PERFORM 9710-TEST-LEAP-YEAR-OF-RESULT-DATE.
*
     IF CDAT-RUN-MM EQUAL 2 AND CDAT-IS-LEAP-YEAR
        MOVE 29 TO CDAT-MONTH-LENGTH (2)
     ELSE
        MOVE 28 TO CDAT-MONTH-LENGTH (2).
*
     IF CDAT-RUN-DD GEQ CDAT-MONTH-LENGTH (CDAT-RUN-MM)
        MOVE 1 TO CDAT-RUN-DD
        IF CDAT-RUN-MM EQUAL 12
           MOVE 1 TO CDAT-RUN-MM
           ADD 1 TO CDAT-RUN-CCYY
        ELSE
           ADD 1 TO CDAT-RUN-MM
     ELSE
        ADD 1 TO CDAT-RUN-DD.
*
     MOVE CDAT-RUN-DATE-BROKEN-DOWN TO CDAT-RESULT-DATE.
*-----------------------------------------------------------
*
 9740-SUBTRACT-ONE-DAY-FROM-RESULT-DATE.
*
     PERFORM 9700-BUILD-MONTH-LENGTH-TABLE.
     MOVE CDAT-RESULT-DATE TO CDAT-RUN-DATE-BROKEN-DOWN.
     MOVE "N" TO W-CDAT-ROLLED-MONTH.
*
     IF CDAT-RUN-DD GREATER 1
        SUBTRACT 1 FROM CDAT-RUN-DD
     ELSE
        MOVE "Y" TO W-CDAT-ROLLED-MONTH
        IF CDAT-RUN-MM GREATER 1
           SUBTRACT 1 FROM CDAT-RUN-MM
        ELSE
           MOVE 12 TO CDAT-RUN-MM
           SUBTRACT 1 FROM CDAT-RUN-CCYY.
*
     IF W-CDAT-ROLLED-MONTH EQUAL "Y"
        PERFORM 9710-TEST-LEAP-YEAR-OF-RESULT-DATE
        IF CDAT-RUN-MM EQUAL 2 AND CDAT-IS-LEAP-YEAR
           MOVE 29 TO CDAT-RUN-DD
        ELSE
           MOVE CDAT-MONTH-LENGTH (CDAT-RUN-MM) TO CDAT-RUN-DD.
*
     MOVE CDAT-RUN-DATE-BROKEN-DOWN TO CDAT-RESULT-DATE.
*-----------------------------------------------------------
*
 9750-SECONDS-BETWEEN-TIMESTAMPS.
*
*    CDAT-TS-1 and CDAT-TS-2 come in as 14-digit CCYYMMDDHHMMSS
*    timestamps; CDAT-SECONDS-BETWEEN goes out as (TS-2 minus
*    TS-1)
*    in whole seconds. CALC-DAY-NUMBER turns each date into an
*    absolute day count (leap years and month lengths honoured) so
*    the day difference is correct even across a month or year
*    end.
*
     PERFORM 9700-BUILD-MONTH-LENGTH-TABLE.
*
     MOVE CDAT-TS-1 (1:8)  TO CDAT-TS1-DATE-PART.
     MOVE CDAT-TS-1 (9:2)  TO CDAT-TS1-HH.
     MOVE CDAT-TS-1 (11:2) TO CDAT-TS1-MM.
     MOVE CDAT-TS-1 (13:2) TO CDAT-TS1-SS.
*
     MOVE CDAT-TS-2 (1:8)  TO CDAT-TS2-DATE-PART.
     MOVE CDAT-TS-2 (9:2)  TO CDAT-TS2-HH.
     MOVE CDAT-TS-2 (11:2) TO CDAT-TS2-MM.
     MOVE CDAT-TS-2 (13:2) TO CDAT-TS2-SS.
*
     MOVE CDAT-TS1-DATE-PART TO CDAT-RUN-DATE-BROKEN-DOWN.
     PERFORM 9760-CALC-DAY-NUMBER.
     MOVE CDAT-DAY-NUMBER-RESULT TO CDAT-TS1-DAY-NUMBER.
*
     MOVE CDAT-TS2-DATE-PART TO CDAT-RUN-DATE-BROKEN-DOWN.
     PERFORM 9760-CALC-DAY-NUMBER.
     MOVE CDAT-DAY-NUMBER-RESULT TO CDAT-TS2-DAY-NUMBER.
*
     COMPUTE CDAT-DAYS-BETWEEN =
             CDAT-TS2-DAY-NUMBER - CDAT-TS1-DAY-NUMBER.
*
     COMPUTE CDAT-SECONDS-BETWEEN =
             (CDAT-DAYS-BETWEEN * 86400)
       + ((CDAT-TS2-HH * 3600) + (CDAT-TS2-MM * 60) + CDAT-TS2-SS)
      - ((CDAT-TS1-HH * 3600) + (CDAT-TS1-MM * 60) + CDAT-TS1-SS).
*-----------------------------------------------------------
*
 9760-CALC-DAY-NUMBER.
*
*    Turns CDAT-RUN-DATE-BROKEN-DOWN (CCYY/MM/DD) into the
*    absolute
*    number of days since year zero, into CDAT-DAY-NUMBER-RESULT.
*    9700-BUILD-MONTH-LENGTH-TABLE must already have been
*    performed.
*
     PERFORM 9710-TEST-LEAP-YEAR-OF-RESULT-DATE.
*
     COMPUTE CDAT-YEARS-BEFORE = CDAT-RUN-CCYY - 1.
     COMPUTE CDAT-DAY-NUMBER-RESULT =
             (CDAT-YEARS-BEFORE * 365)
           + (CDAT-YEARS-BEFORE / 4)
           - (CDAT-YEARS-BEFORE / 100)
           + (CDAT-YEARS-BEFORE / 400).
*
     MOVE ZERO TO CDAT-CUM-DAYS.
     IF CDAT-RUN-MM GREATER 1
        PERFORM 9770-CDAT-ACCUM-MONTH-LENGTH
                VARYING CDAT-MONTH-INDEX FROM 1 BY 1
                UNTIL CDAT-MONTH-INDEX EQUAL CDAT-RUN-MM.
*
     ADD CDAT-CUM-DAYS TO CDAT-DAY-NUMBER-RESULT.
     ADD CDAT-RUN-DD   TO CDAT-DAY-NUMBER-RESULT.
*
     IF CDAT-RUN-MM GREATER 2 AND CDAT-IS-LEAP-YEAR
        ADD 1 TO CDAT-DAY-NUMBER-RESULT.
*-----------------------------------------------------------
*
 9770-CDAT-ACCUM-MONTH-LENGTH.
*
     ADD CDAT-MONTH-LENGTH (CDAT-MONTH-INDEX) TO CDAT-CUM-DAYS.
