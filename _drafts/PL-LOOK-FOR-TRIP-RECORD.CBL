*    PL-LOOK-FOR-TRIP-RECORD.CBL
*    Binary search of the in-memory TRIP-TABLE by WANT-TRIP-ID.
*    REQ# MB-0047 - R. ONYANGO - 1989-02-26
*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
*                                            FOR THE SUITE'S
*                                            PERFORM-THRU/GO TO
*                                            STANDARD
 9610-LOOK-FOR-TRIP-RECORD.

   MOVE "N" TO W-FOUND-TRIP-RECORD.
   SEARCH ALL TRIP-TABLE-ENTRY
      AT END
         MOVE "N" TO W-FOUND-TRIP-RECORD
      WHEN TBTRIP-ID (TBTRIP-IDX) EQUAL WANT-TRIP-ID
         MOVE "Y" TO W-FOUND-TRIP-RECORD.
