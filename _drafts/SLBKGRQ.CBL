*    SLBKGRQ.CBL
*    SELECT clause for the BOOKING-REQUEST transaction file - new
*    booking and cancellation requests fed into the nightly
*    booking/fare batch run.
*    REQ# MB-0041 - R. ONYANGO - 1989-02-21
    SELECT BOOKING-REQUEST-FILE
           ASSIGN TO "BOOKING-REQUEST-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-BKGRQ-FILE-STATUS.
