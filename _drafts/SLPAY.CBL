*    SLPAY.CBL
*    SELECT clause for the PAYMENT file.
*    REQ# MB-0036 - R. ONYANGO - 1989-02-17
    SELECT PAYMENT-FILE
           ASSIGN TO "PAYMENT-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-PAYMENT-FILE-STATUS.
