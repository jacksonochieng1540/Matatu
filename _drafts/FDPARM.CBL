*    FDPARM.CBL
*    Record layout for the PARM control card.
*    REQ# MB-0040 - R. ONYANGO - 1989-02-20
    FD  PARM-FILE
        LABEL RECORDS ARE STANDARD.
    01  PARM-RECORD.
        05  PARM-RUN-DATE              PIC 9(08).
        05  PARM-RUN-TIME              PIC 9(06).
        05  FILLER                     PIC X(01).
