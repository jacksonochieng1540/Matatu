*IDENTIFICATION DIVISION.
 PROGRAM-ID.     NO-SHOW-SWEEP.
 AUTHOR.         R. ONYANGO.
 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
 DATE-WRITTEN.   02/25/1989.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------
*    DATE-WRITTEN  R. ONYANGO     MB-0048  ORIGINAL PROGRAM - U4,
*                                          FLAG CONFIRMED BOOKINGS
*                                          NEVER CHECKED IN AS
*                                          NO-SHOW
*    10/02/1990    R. ONYANGO     MB-0094  ELAPSED-SECONDS TEST
*                                          MOVED INTO PLCALDAT.CBL
*                                          SO U1/U2 AND THIS
*                                          PROGRAM SHARE ONE
*                                          TIMESTAMP-DIFFERENCE
*                                          ROUTINE
*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
*                                          FOR THE PERFORM-THRU/
*                                          GO TO STANDARD; TRIP-
*                                          TABLE LOAD NOW GUARDS
*                                          AGAINST OVERFLOW PAST
*                                          3000 ENTRIES
 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.
     INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*
         COPY "SLBKG.CBL".
         COPY "SLTRIP.CBL".
*
 DATA DIVISION.
     FILE SECTION.
*
         COPY "FDBKG.CBL".
         COPY "FDTRIP.CBL".
*
     LINKAGE SECTION.
*
     01  LK-RUN-DATE-TIME.
         05  LK-RUN-DATE                PIC 9(08).
         05  LK-RUN-TIME                PIC 9(06).
         05  FILLER                     PIC X(01).
     01  LK-NOSHOW-COUNT                PIC 9(05) COMP.
*
     WORKING-STORAGE SECTION.
*
         COPY "WSEOF.CBL".
         COPY "WSFLSTAT.CBL".
         COPY "WSTRIPTB.CBL".
         COPY "WSCALDAT.CBL".
*
     77  W-RUN-TIMESTAMP                PIC 9(14).
     77  DUMMY                          PIC X.
*-----------------------------------------------------------
*
 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-NOSHOW-COUNT.
*
     MOVE ZERO TO LK-NOSHOW-COUNT.
     COMPUTE W-RUN-TIMESTAMP =
             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
*
     PERFORM 0100-LOAD-TRIP-TABLE THRU 0120-LOAD-TRIP-TABLE-EXIT.
*
     OPEN I-O BOOKING-FILE.
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
     PERFORM 0200-FLAG-IF-NO-SHOW-READ-NEXT
         UNTIL END-OF-BOOKING-FILE.
     CLOSE BOOKING-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
 0200-FLAG-IF-NO-SHOW-READ-NEXT.
*
     IF BKG-STATUS EQUAL "C"
        IF BKG-CHECKED-IN-TS EQUAL ZERO
           MOVE BKG-TRIP-ID TO WANT-TRIP-ID
           PERFORM 9610-LOOK-FOR-TRIP-RECORD
           IF FOUND-TRIP-RECORD
              IF TBTRIP-STATUS (TBTRIP-IDX) EQUAL "T" OR
                 TBTRIP-STATUS (TBTRIP-IDX) EQUAL "C"
                 PERFORM 0210-TEST-DEPARTED-OVER-ONE-HOUR-AGO
                 IF CDAT-SECONDS-BETWEEN GREATER 3600
                    MOVE "N" TO BKG-STATUS
                    ADD 1 TO LK-NOSHOW-COUNT
                    REWRITE BOOKING-RECORD
                       INVALID KEY
                          SUBTRACT 1 FROM LK-NOSHOW-COUNT
                          DISPLAY "*** ERROR RE-WRITING BOOKING "
                                  BKG-ID " ***".
*
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
*-----------------------------------------------------------
*
 0210-TEST-DEPARTED-OVER-ONE-HOUR-AGO.
*
*    CDAT-TS-1 is the trip's actual departure, CDAT-TS-2 is the
*    run
*    timestamp - CDAT-SECONDS-BETWEEN comes back as how long ago
*    that
*    departure was, honouring calendar month/year boundaries.
*
     MOVE ZERO TO CDAT-SECONDS-BETWEEN.
     MOVE TBTRIP-ACT-DEP-TS (TBTRIP-IDX) TO CDAT-TS-1.
     MOVE W-RUN-TIMESTAMP TO CDAT-TS-2.
     PERFORM 9750-SECONDS-BETWEEN-TIMESTAMPS.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0110 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0100-LOAD-TRIP-TABLE.
*
     MOVE ZERO TO TBTRIP-COUNT.
     OPEN INPUT TRIP-FILE.
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
     PERFORM 0110-LOAD-ONE-TRIP-TABLE-ENTRY
         UNTIL END-OF-TRIP-FILE.
     CLOSE TRIP-FILE.
     GO TO 0120-LOAD-TRIP-TABLE-EXIT.
*
 0110-LOAD-ONE-TRIP-TABLE-ENTRY.
*
     ADD 1 TO TBTRIP-COUNT.
     IF TBTRIP-COUNT GREATER 3000
        DISPLAY "*** ERROR - TRIP-TABLE FULL AT 3000 ENTRIES ***"
        GO TO 0900-ABORT-RUN.
     MOVE TRIP-ID          TO TBTRIP-ID (TBTRIP-COUNT).
     MOVE TRIP-SACCO-ID    TO TBTRIP-SACCO-ID (TBTRIP-COUNT).
     MOVE TRIP-STATUS       TO TBTRIP-STATUS (TBTRIP-COUNT).
     MOVE TRIP-FARE          TO TBTRIP-FARE (TBTRIP-COUNT).
    MOVE TRIP-AVAIL-SEATS    TO TBTRIP-AVAIL-SEATS (TBTRIP-COUNT).
     MOVE TRIP-TOTAL-SEATS
         TO TBTRIP-TOTAL-SEATS (TBTRIP-COUNT).
     MOVE TRIP-DEP-DATE         TO TBTRIP-DEP-DATE (TBTRIP-COUNT).
     MOVE TRIP-DEP-TIME         TO TBTRIP-DEP-TIME (TBTRIP-COUNT).
     MOVE TRIP-ACT-DEP-TS     TO TBTRIP-ACT-DEP-TS (TBTRIP-COUNT).
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
*
 0120-LOAD-TRIP-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0900-ABORT-RUN.
*
     CLOSE TRIP-FILE.
     DISPLAY "*** U4 ABORTED - TRIP-TABLE OVERFLOW ***".
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
     COPY "PLCALDAT.CBL".
     COPY "PL-LOOK-FOR-TRIP-RECORD.CBL".
     COPY "READ-BOOKING-NEXT-RECORD.CBL".
     COPY "READ-TRIP-NEXT-RECORD.CBL".
