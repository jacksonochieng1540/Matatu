*    SLRPT.CBL
*    SELECT clause for the printed daily revenue report.
*    REQ# MB-0070 - R. ONYANGO - 1989-03-11
    SELECT REPORT-FILE
           ASSIGN TO "REPORT-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-REPORT-FILE-STATUS.
