*IDENTIFICATION DIVISION.
 PROGRAM-ID.     EXPIRY-WARNING-CHECK.
 AUTHOR.         T. KIPRONO.
 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
 DATE-WRITTEN.   03/06/1989.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------
*    DATE-WRITTEN  T. KIPRONO     MB-0060  ORIGINAL PROGRAM - U6,
*                                          WARN ON DRIVER LICENSES
*                                          AND VEHICLE INSURANCE
*                                          EXPIRING WITHIN THE
*                                          NEXT 30 DAYS
*    06/14/1991    T. KIPRONO     MB-0100  WARNING-DATE NOW
*                                          COMPUTED THROUGH
*                                          PLCALDAT.CBL's CALENDAR
*                                          ADD SO MONTH-END AND
*                                          LEAP-YEAR RUNS WARN
*                                          CORRECTLY
*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
*                                          FOR THE PERFORM-THRU/
*                                          GO TO STANDARD; SACCO
*                                          TABLE LOAD NOW GUARDS
*                                          AGAINST OVERFLOW PAST
*                                          1000 ENTRIES
 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.
     INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*
         COPY "SLDRV.CBL".
         COPY "SLVEH.CBL".
         COPY "SLSACCO.CBL".
*
 DATA DIVISION.
     FILE SECTION.
*
         COPY "FDDRV.CBL".
         COPY "FDVEH.CBL".
         COPY "FDSACCO.CBL".
*
     LINKAGE SECTION.
*
     01  LK-RUN-DATE-TIME.
         05  LK-RUN-DATE                PIC 9(08).
         05  LK-RUN-TIME                PIC 9(06).
         05  FILLER                     PIC X(01).
     01  LK-EXPIRY-COUNT                PIC 9(05) COMP.
*
     WORKING-STORAGE SECTION.
*
         COPY "WSEOF.CBL".
         COPY "WSFLSTAT.CBL".
         COPY "WSSACTB.CBL".
         COPY "WSCALDAT.CBL".
*
     77  W-WARNING-DATE                 PIC 9(08).
     77  W-DRIVER-WARN-COUNT             PIC 9(05) COMP.
     77  W-VEHICLE-WARN-COUNT             PIC 9(05) COMP.
     77  DUMMY                           PIC X.
*-----------------------------------------------------------
*
 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-EXPIRY-COUNT.
*
     MOVE ZERO TO LK-EXPIRY-COUNT.
     MOVE ZERO TO W-DRIVER-WARN-COUNT.
     MOVE ZERO TO W-VEHICLE-WARN-COUNT.
*
     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
     MOVE 30 TO CDAT-DAYS-TO-ADD.
     PERFORM 9720-ADD-DAYS-TO-RESULT-DATE.
     MOVE CDAT-RESULT-DATE TO W-WARNING-DATE.
*
     PERFORM 0100-LOAD-SACCO-TABLE
             THRU 0120-LOAD-SACCO-TABLE-EXIT.
*
     OPEN INPUT DRIVER-FILE.
     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
     PERFORM 0200-CHECK-ONE-DRIVER-READ-NEXT
         UNTIL END-OF-DRIVER-FILE.
     CLOSE DRIVER-FILE.
*
     OPEN INPUT VEHICLE-FILE.
     PERFORM 9580-READ-VEHICLE-NEXT-RECORD.
    PERFORM 0300-CHECK-ONE-VEHICLE-READ-NEXT
         UNTIL END-OF-VEHICLE-FILE.
     CLOSE VEHICLE-FILE.
*
     COMPUTE LK-EXPIRY-COUNT =
             W-DRIVER-WARN-COUNT + W-VEHICLE-WARN-COUNT.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
 0200-CHECK-ONE-DRIVER-READ-NEXT.
*
     IF DRV-LIC-EXPIRY GEQ LK-RUN-DATE
        IF DRV-LIC-EXPIRY LEQ W-WARNING-DATE
           DISPLAY "WARNING - DRIVER " DRV-NAME
                   " LICENSE EXPIRES " DRV-LIC-EXPIRY
           ADD 1 TO W-DRIVER-WARN-COUNT.
*
     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
*-----------------------------------------------------------
*
 0300-CHECK-ONE-VEHICLE-READ-NEXT.
*
     IF VEH-INS-EXPIRY GEQ LK-RUN-DATE
        IF VEH-INS-EXPIRY LEQ W-WARNING-DATE
           ADD 1 TO W-VEHICLE-WARN-COUNT
           MOVE VEH-SACCO-ID TO WANT-SAC-ID
           PERFORM 9600-LOOK-FOR-SACCO-RECORD
           IF FOUND-SACCO-RECORD
              DISPLAY "WARNING - " TBSAC-ID (TBSAC-IDX)
                      " VEHICLE " VEH-REG-NO
                      " INSURANCE EXPIRES " VEH-INS-EXPIRY
           ELSE
              DISPLAY "WARNING - VEHICLE " VEH-REG-NO
                      " INSURANCE EXPIRES " VEH-INS-EXPIRY.
*
     PERFORM 9580-READ-VEHICLE-NEXT-RECORD.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0110 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0100-LOAD-SACCO-TABLE.
*
     MOVE ZERO TO TBSAC-COUNT.
     OPEN INPUT SACCO-FILE.
     PERFORM 9500-READ-SACCO-NEXT-RECORD.
     PERFORM 0110-LOAD-ONE-SACCO-TABLE-ENTRY
         UNTIL END-OF-SACCO-FILE.
     CLOSE SACCO-FILE.
     GO TO 0120-LOAD-SACCO-TABLE-EXIT.
*
 0110-LOAD-ONE-SACCO-TABLE-ENTRY.
*
     ADD 1 TO TBSAC-COUNT.
     IF TBSAC-COUNT GREATER 1000
        DISPLAY "*** ERROR - SACCO-TABLE FULL AT 1000 ENTRIES ***"
        GO TO 0900-ABORT-RUN.
     MOVE SACCO-ID              TO TBSAC-ID (TBSAC-COUNT).
     MOVE SACCO-RATING           TO TBSAC-RATING (TBSAC-COUNT).
     MOVE SACCO-TOTAL-REVIEWS
         TO TBSAC-TOTAL-REVIEWS (TBSAC-COUNT).
     PERFORM 9500-READ-SACCO-NEXT-RECORD.
*
 0120-LOAD-SACCO-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0900-ABORT-RUN.
*
     CLOSE SACCO-FILE.
     DISPLAY "*** U6 ABORTED - SACCO-TABLE OVERFLOW ***".
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
     COPY "PLCALDAT.CBL".
     COPY "PL-LOOK-FOR-SACCO-RECORD.CBL".
     COPY "READ-DRIVER-NEXT-RECORD.CBL".
     COPY "READ-VEHICLE-NEXT-RECORD.CBL".
     COPY "READ-SACCO-NEXT-RECORD.CBL".
