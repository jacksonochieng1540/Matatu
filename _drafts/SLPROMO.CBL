*    SLPROMO.CBL
*    SELECT clause for the PROMOTION file.
*    REQ# MB-0038 - R. ONYANGO - 1989-02-18
    SELECT PROMO-FILE
           ASSIGN TO "PROMO-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-PROMO-FILE-STATUS.
