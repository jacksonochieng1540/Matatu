*
*    WSSACTB.CBL
*    In-memory SACCO-FILE table, built in SACCO-ID order
*    (SACCO-FILE
*    is sorted by SACCO-ID) so the rating-recalc run can
*    accumulate
*    review totals against it without a random re-read of the
*    file.
*    REQ# MB-0056 - T. KIPRONO - 1989-03-03
*
    01  SACCO-TABLE.
        05  SACCO-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
                              DEPENDING ON TBSAC-COUNT
                              ASCENDING KEY IS TBSAC-ID
                              INDEXED BY TBSAC-IDX.
            10  TBSAC-ID                  PIC X(08).
            10  TBSAC-NAME                PIC X(30).
            10  TBSAC-ACTIVE              PIC X(01).
            10  TBSAC-RATING              PIC 9V99.
            10  TBSAC-TOTAL-REVIEWS       PIC 9(05).
            10  TBSAC-REVIEW-SUM          PIC 9(07) COMP.
            10  TBSAC-REVIEW-COUNT        PIC 9(05) COMP.
*
    77  TBSAC-COUNT                    PIC 9(05) COMP.
    77  WANT-SAC-ID                    PIC X(08).
    77  W-FOUND-SACCO-RECORD           PIC X.
        88  FOUND-SACCO-RECORD             VALUE "Y".
