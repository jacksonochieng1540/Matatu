*IDENTIFICATION DIVISION.
 PROGRAM-ID.     DAILY-REVENUE-REPORT.
 AUTHOR.         J. WAMBUI.
 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
 DATE-WRITTEN.   04/02/1991.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------
*    DATE-WRITTEN  J. WAMBUI      MB-0070  ORIGINAL PROGRAM - U8,
*                                          PRINT PER-COOPERATIVE
*                                          TRIP, BOOKING AND
*                                          REVENUE TOTALS FOR THE
*                                          DAY BEFORE THE RUN
*    11/19/1993    J. WAMBUI      MB-0112  PAGE-FULL BREAK NOW
*                                          RE-PRINTS COLUMN
*                                          HEADINGS (WAS RUNNING
*                                          OFF THE BOTTOM OF THE
*                                          FORM)
*    01/06/1999    M. ODERA       MB-0140  Y2K REVIEW -
*                                          REPORT-DATE IS A
*                                          4-DIGIT-YEAR FIELD,
*                                          PAGE HEADING VERIFIED
*                                          CORRECT
*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
*                                          FOR THE PERFORM-THRU/
*                                          GO TO STANDARD; SACCO
*                                          AND TRIP TABLE LOADS
*                                          NOW GUARD AGAINST
*                                          OVERFLOW PAST 1000 AND
*                                          3000 ENTRIES; AN
*                                          INACTIVE SACCO NOW
*                                          BRANCHES PAST THE
*                                          PAGE-FULL HEADING TEST
*                                          INSTEAD OF TESTING
*                                          TBSAC-ACTIVE TWICE
 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.
     INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*
         COPY "SLTRIP.CBL".
         COPY "SLBKG.CBL".
         COPY "SLSACCO.CBL".
         COPY "SLRPT.CBL".
*
 DATA DIVISION.
     FILE SECTION.
*
         COPY "FDTRIP.CBL".
         COPY "FDBKG.CBL".
         COPY "FDSACCO.CBL".
         COPY "FDRPT.CBL".
*
     LINKAGE SECTION.
*
     01  LK-RUN-DATE-TIME.
         05  LK-RUN-DATE                PIC 9(08).
         05  LK-RUN-TIME                PIC 9(06).
         05  FILLER                     PIC X(01).
*
     WORKING-STORAGE SECTION.
*
         COPY "WSEOF.CBL".
         COPY "WSFLSTAT.CBL".
         COPY "WSTRIPTB.CBL".
         COPY "WSSACTB.CBL".
         COPY "WSCALDAT.CBL".
*
     77  W-REPORT-DATE                   PIC 9(08).
*
*    Parallel to SACCO-TABLE one-for-one by subscript - TBSAC-IDX
*    found
*    for a cooperative is also its subscript into this table.
     01  RPT-TOTALS-TABLE.
        05  RPT-TOTALS-ENTRY OCCURS 1000 TIMES INDEXED BY RPT-IDX.
             10  RPT-TRIPS              PIC 9(05) COMP.
             10  RPT-BKGS               PIC 9(05) COMP.
             10  RPT-PASSENGERS         PIC 9(05) COMP.
             10  RPT-REVENUE            PIC S9(9)V99.
         05  FILLER                     PIC X(01).
*
     77  W-GRAND-TRIPS                   PIC 9(07) COMP.
     77  W-GRAND-BKGS                    PIC 9(07) COMP.
     77  W-GRAND-PASSENGERS               PIC 9(07) COMP.
     77  W-GRAND-REVENUE                  PIC S9(9)V99.
*
     77  W-PAGE-NUMBER                    PIC 9(04).
     01  W-PRINTED-LINES                  PIC 99.
         88  PAGE-FULL                        VALUE 56 THRU 99.
*
     01  TITLE-LINE.
         05  FILLER                       PIC X(34) VALUE SPACES.
         05  FILLER                       PIC X(27)
                 VALUE "DAILY REVENUE REPORT - U8".
         05  FILLER                       PIC X(18) VALUE SPACES.
         05  TL-REPORT-DATE                PIC 99/99/9999.
         05  FILLER                        PIC X(10) VALUE SPACES.
         05  FILLER                       PIC X(05) VALUE "PAGE:".
         05  TL-PAGE-NUMBER                 PIC 9(04).
         05  FILLER                        PIC X(15) VALUE SPACES.
*
     01  HEADING-LINE.
         05  FILLER                  PIC X(30) VALUE "SACCO NAME".
         05  FILLER                       PIC X(08) VALUE SPACES.
         05  FILLER                       PIC X(05) VALUE "TRIPS".
         05  FILLER                       PIC X(05) VALUE SPACES.
         05  FILLER                    PIC X(08) VALUE "BOOKINGS".
         05  FILLER                       PIC X(04) VALUE SPACES.
         05  FILLER                  PIC X(10) VALUE "PASSENGERS".
         05  FILLER                       PIC X(03) VALUE SPACES.
         05  FILLER                     PIC X(07) VALUE "REVENUE".
         05  FILLER                       PIC X(40) VALUE SPACES.
*
     01  DETAIL-LINE.
         05  DL-SACCO-NAME                PIC X(30).
         05  FILLER                       PIC X(03) VALUE SPACES.
         05  DL-TRIPS                     PIC ZZZ9.
         05  FILLER                       PIC X(05) VALUE SPACES.
         05  DL-BOOKINGS                  PIC ZZZ9.
         05  FILLER                       PIC X(06) VALUE SPACES.
         05  DL-PASSENGERS                PIC Z,ZZ9.
         05  FILLER                       PIC X(04) VALUE SPACES.
         05  DL-REVENUE                   PIC Z,ZZZ,ZZ9.99.
         05  FILLER                       PIC X(59) VALUE SPACES.
*
     01  TOTAL-LINE.
         05  FILLER                PIC X(30) VALUE "GRAND TOTALS".
         05  FILLER                       PIC X(03) VALUE SPACES.
         05  GL-TRIPS                     PIC ZZZ9.
         05  FILLER                       PIC X(05) VALUE SPACES.
         05  GL-BOOKINGS                  PIC ZZZ9.
         05  FILLER                       PIC X(06) VALUE SPACES.
         05  GL-PASSENGERS                PIC Z,ZZ9.
         05  FILLER                       PIC X(04) VALUE SPACES.
         05  GL-REVENUE                   PIC Z,ZZZ,ZZ9.99.
         05  FILLER                       PIC X(59) VALUE SPACES.
*
     77  DUMMY                            PIC X.
*-----------------------------------------------------------
*
 PROCEDURE DIVISION USING LK-RUN-DATE-TIME.
*
     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
     PERFORM 9740-SUBTRACT-ONE-DAY-FROM-RESULT-DATE.
     MOVE CDAT-RESULT-DATE TO W-REPORT-DATE.
*
     MOVE ZERO TO W-PAGE-NUMBER.
     MOVE ZERO TO W-GRAND-TRIPS.
     MOVE ZERO TO W-GRAND-BKGS.
     MOVE ZERO TO W-GRAND-PASSENGERS.
     MOVE ZERO TO W-GRAND-REVENUE.
*
     PERFORM 0100-LOAD-SACCO-TABLE-AND-ZERO-TOTALS
             THRU 0120-LOAD-SACCO-TABLE-EXIT.
     PERFORM 0200-LOAD-TRIP-TABLE-AND-COUNT-TRIPS
             THRU 0220-LOAD-TRIP-TABLE-EXIT.
     PERFORM 0300-ACCUMULATE-BOOKINGS-FOR-REPORT-DATE.
*
     OPEN OUTPUT REPORT-FILE.
     PERFORM 0400-PRINT-HEADINGS THRU 0410-PRINT-HEADINGS-EXIT.
     PERFORM 0500-PRINT-ONE-SACCO-DETAIL
             THRU 0520-PRINT-ONE-SACCO-DETAIL-EXIT
             VARYING TBSAC-IDX FROM 1 BY 1
             UNTIL TBSAC-IDX GREATER TBSAC-COUNT.
     PERFORM 0600-PRINT-GRAND-TOTALS.
     CLOSE REPORT-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0110 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0100-LOAD-SACCO-TABLE-AND-ZERO-TOTALS.
*
     MOVE ZERO TO TBSAC-COUNT.
     OPEN INPUT SACCO-FILE.
     PERFORM 9500-READ-SACCO-NEXT-RECORD.
     PERFORM 0110-LOAD-ONE-SACCO-TABLE-ENTRY
         UNTIL END-OF-SACCO-FILE.
     CLOSE SACCO-FILE.
     GO TO 0120-LOAD-SACCO-TABLE-EXIT.
*
 0110-LOAD-ONE-SACCO-TABLE-ENTRY.
*
     ADD 1 TO TBSAC-COUNT.
     IF TBSAC-COUNT GREATER 1000
        DISPLAY "*** ERROR - SACCO-TABLE FULL AT 1000 ENTRIES ***"
        GO TO 0900-ABORT-RUN.
     MOVE SACCO-ID              TO TBSAC-ID (TBSAC-COUNT).
     MOVE SACCO-NAME             TO TBSAC-NAME (TBSAC-COUNT).
     MOVE SACCO-ACTIVE            TO TBSAC-ACTIVE (TBSAC-COUNT).
     MOVE ZERO TO RPT-TRIPS (TBSAC-COUNT).
     MOVE ZERO TO RPT-BKGS (TBSAC-COUNT).
     MOVE ZERO TO RPT-PASSENGERS (TBSAC-COUNT).
     MOVE ZERO TO RPT-REVENUE (TBSAC-COUNT).
     PERFORM 9500-READ-SACCO-NEXT-RECORD.
*
 0120-LOAD-SACCO-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0210 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0200-LOAD-TRIP-TABLE-AND-COUNT-TRIPS.
*
     MOVE ZERO TO TBTRIP-COUNT.
     OPEN INPUT TRIP-FILE.
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
     PERFORM 0210-LOAD-ONE-TRIP-TABLE-ENTRY
         UNTIL END-OF-TRIP-FILE.
     CLOSE TRIP-FILE.
     GO TO 0220-LOAD-TRIP-TABLE-EXIT.
*
 0210-LOAD-ONE-TRIP-TABLE-ENTRY.
*
     ADD 1 TO TBTRIP-COUNT.
     IF TBTRIP-COUNT GREATER 3000
        DISPLAY "*** ERROR - TRIP-TABLE FULL AT 3000 ENTRIES ***"
        GO TO 0900-ABORT-RUN.
     MOVE TRIP-ID               TO TBTRIP-ID (TBTRIP-COUNT).
     MOVE TRIP-SACCO-ID         TO TBTRIP-SACCO-ID (TBTRIP-COUNT).
     MOVE TRIP-STATUS             TO TBTRIP-STATUS (TBTRIP-COUNT).
     MOVE TRIP-FARE                TO TBTRIP-FARE (TBTRIP-COUNT).
     MOVE TRIP-AVAIL-SEATS   TO TBTRIP-AVAIL-SEATS (TBTRIP-COUNT).
     MOVE TRIP-TOTAL-SEATS   TO TBTRIP-TOTAL-SEATS (TBTRIP-COUNT).
     MOVE TRIP-DEP-DATE         TO TBTRIP-DEP-DATE (TBTRIP-COUNT).
     MOVE TRIP-DEP-TIME         TO TBTRIP-DEP-TIME (TBTRIP-COUNT).
     MOVE TRIP-ACT-DEP-TS     TO TBTRIP-ACT-DEP-TS (TBTRIP-COUNT).
*
     IF TRIP-DEP-DATE EQUAL W-REPORT-DATE
        MOVE TRIP-SACCO-ID TO WANT-SAC-ID
        PERFORM 9600-LOOK-FOR-SACCO-RECORD
        IF FOUND-SACCO-RECORD
           SET RPT-IDX TO TBSAC-IDX
           ADD 1 TO RPT-TRIPS (RPT-IDX).
*
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
*
 0220-LOAD-TRIP-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0300-ACCUMULATE-BOOKINGS-FOR-REPORT-DATE.
*
     OPEN INPUT BOOKING-FILE.
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
     PERFORM 0310-ACCUMULATE-ONE-BOOKING-READ-NEXT
             UNTIL END-OF-BOOKING-FILE.
     CLOSE BOOKING-FILE.
*-----------------------------------------------------------
*
 0310-ACCUMULATE-ONE-BOOKING-READ-NEXT.
*
     IF BKG-STATUS EQUAL "C" OR BKG-STATUS EQUAL "D"
        MOVE BKG-TRIP-ID TO WANT-TRIP-ID
        PERFORM 9610-LOOK-FOR-TRIP-RECORD
        IF FOUND-TRIP-RECORD
           IF TBTRIP-DEP-DATE (TBTRIP-IDX) EQUAL W-REPORT-DATE
              MOVE TBTRIP-SACCO-ID (TBTRIP-IDX) TO WANT-SAC-ID
              PERFORM 9600-LOOK-FOR-SACCO-RECORD
              IF FOUND-SACCO-RECORD
                 SET RPT-IDX TO TBSAC-IDX
                 ADD 1 TO RPT-BKGS (RPT-IDX)
                 ADD BKG-SEATS TO RPT-PASSENGERS (RPT-IDX)
                 ADD BKG-TOTAL-FARE TO RPT-REVENUE (RPT-IDX).
*
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
*-----------------------------------------------------------
*
 0400-PRINT-HEADINGS.
*
     ADD 1 TO W-PAGE-NUMBER.
     MOVE W-REPORT-DATE TO TL-REPORT-DATE.
     MOVE W-PAGE-NUMBER TO TL-PAGE-NUMBER.
     MOVE TITLE-LINE TO REPORT-RECORD.
     WRITE REPORT-RECORD AFTER ADVANCING PAGE.
     MOVE HEADING-LINE TO REPORT-RECORD.
     WRITE REPORT-RECORD AFTER ADVANCING 2.
     MOVE ZERO TO W-PRINTED-LINES.
     ADD 3 TO W-PRINTED-LINES.
*
 0410-PRINT-HEADINGS-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  AN INACTIVE SACCO NOW
*                                          BRANCHES STRAIGHT PAST
*                                          THE PAGE-FULL HEADING
*                                          TEST AND THE DETAIL
*                                          PRINT INSTEAD OF
*                                          TESTING TBSAC-ACTIVE
*                                          TWICE
 0500-PRINT-ONE-SACCO-DETAIL.
*
     SET RPT-IDX TO TBSAC-IDX.
     IF TBSAC-ACTIVE (TBSAC-IDX) NOT EQUAL "Y"
        GO TO 0520-PRINT-ONE-SACCO-DETAIL-EXIT.
*
     IF PAGE-FULL
        PERFORM 0400-PRINT-HEADINGS THRU 0410-PRINT-HEADINGS-EXIT.
*
     MOVE TBSAC-NAME (TBSAC-IDX)      TO DL-SACCO-NAME.
     MOVE RPT-TRIPS (RPT-IDX)         TO DL-TRIPS.
     MOVE RPT-BKGS (RPT-IDX)           TO DL-BOOKINGS.
     MOVE RPT-PASSENGERS (RPT-IDX)      TO DL-PASSENGERS.
     MOVE RPT-REVENUE (RPT-IDX)          TO DL-REVENUE.
     MOVE DETAIL-LINE TO REPORT-RECORD.
     WRITE REPORT-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
*
     ADD RPT-TRIPS (RPT-IDX)         TO W-GRAND-TRIPS.
     ADD RPT-BKGS (RPT-IDX)           TO W-GRAND-BKGS.
     ADD RPT-PASSENGERS (RPT-IDX)      TO W-GRAND-PASSENGERS.
     ADD RPT-REVENUE (RPT-IDX)          TO W-GRAND-REVENUE.
     GO TO 0520-PRINT-ONE-SACCO-DETAIL-EXIT.
*
 0520-PRINT-ONE-SACCO-DETAIL-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0600-PRINT-GRAND-TOTALS.
*
     MOVE W-GRAND-TRIPS       TO GL-TRIPS.
     MOVE W-GRAND-BKGS         TO GL-BOOKINGS.
     MOVE W-GRAND-PASSENGERS    TO GL-PASSENGERS.
     MOVE W-GRAND-REVENUE         TO GL-REVENUE.
     MOVE TOTAL-LINE TO REPORT-RECORD.
     WRITE REPORT-RECORD AFTER ADVANCING 2.
*-----------------------------------------------------------
*
 0900-ABORT-RUN.
*
     DISPLAY "*** U8 ABORTED - TABLE OVERFLOW ***".
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
     COPY "PLCALDAT.CBL".
     COPY "PL-LOOK-FOR-SACCO-RECORD.CBL".
     COPY "PL-LOOK-FOR-TRIP-RECORD.CBL".
     COPY "READ-SACCO-NEXT-RECORD.CBL".
     COPY "READ-TRIP-NEXT-RECORD.CBL".
     COPY "READ-BOOKING-NEXT-RECORD.CBL".
