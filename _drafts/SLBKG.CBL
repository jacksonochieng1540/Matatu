*    SLBKG.CBL
*    SELECT clause for the BOOKING master file.
*    REQ# MB-0035 - R. ONYANGO - 1989-02-16
    SELECT BOOKING-FILE
           ASSIGN TO "BOOKING-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-BOOKING-FILE-STATUS.
