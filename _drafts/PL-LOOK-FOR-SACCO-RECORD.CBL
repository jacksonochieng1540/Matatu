*    PL-LOOK-FOR-SACCO-RECORD.CBL
*    Binary search of the in-memory SACCO-TABLE by WANT-SAC-ID.
*    REQ# MB-0056 - T. KIPRONO - 1989-03-03
*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
*                                            FOR THE SUITE'S
*                                            PERFORM-THRU/GO TO
*                                            STANDARD
 9600-LOOK-FOR-SACCO-RECORD.

   MOVE "N" TO W-FOUND-SACCO-RECORD.
   SEARCH ALL SACCO-TABLE-ENTRY
      AT END
         MOVE "N" TO W-FOUND-SACCO-RECORD
      WHEN TBSAC-ID (TBSAC-IDX) EQUAL WANT-SAC-ID
         MOVE "Y" TO W-FOUND-SACCO-RECORD.
