*
*    WSPROMOTB.CBL
*    In-memory PROMO-FILE table, keyed access by promo code for
*    the
*    U7 fare calc - PROMO-FILE is small enough to hold entirely in
*    memory and search rather than re-reading it per request.
*    REQ# MB-0049 - R. ONYANGO - 1989-02-27
*
    01  PROMO-TABLE.
        05  PROMO-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
                              DEPENDING ON TBPRM-COUNT
                              ASCENDING KEY IS TBPRM-CODE
                              INDEXED BY TBPRM-IDX.
            10  TBPRM-CODE                PIC X(10).
            10  TBPRM-TYPE                PIC X(01).
            10  TBPRM-VALUE                PIC S9(5)V99.
            10  TBPRM-MIN-AMOUNT           PIC S9(7)V99.
            10  TBPRM-MAX-DISCOUNT         PIC S9(7)V99.
            10  TBPRM-USAGE-LIMIT          PIC 9(05).
            10  TBPRM-TIMES-USED           PIC 9(05).
            10  TBPRM-VALID-FROM           PIC 9(14).
            10  TBPRM-VALID-UNTIL          PIC 9(14).
            10  TBPRM-ACTIVE               PIC X(01).
*
    77  TBPRM-COUNT                    PIC 9(05) COMP.
    77  WANT-PRM-CODE                  PIC X(10).
    77  W-FOUND-PROMO-RECORD           PIC X.
        88  FOUND-PROMO-RECORD             VALUE "Y".
