*IDENTIFICATION DIVISION.
 PROGRAM-ID.     RATING-RECALCULATION.
 AUTHOR.         T. KIPRONO.
 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
 DATE-WRITTEN.   03/03/1989.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------
*    DATE-WRITTEN  T. KIPRONO     MB-0056  ORIGINAL PROGRAM - U5,
*                                          RECOMPUTE SACCO AND
*                                          DRIVER RATINGS FROM
*                                          VERIFIED REVIEWS ONLY
*    05/28/1991    T. KIPRONO     MB-0099  ROUND-HALF-UP-2-DEC
*                                          MOVED TO PLGENERAL.CBL
*                                          FOR RE-USE BY U7's
*                                          FARE/DISCOUNT WORK
*    01/06/1999    M. ODERA       MB-0140  Y2K REVIEW - NO DATE
*                                          FIELDS ON THE REVIEW
*                                          RECORD, NO CHANGE
*                                          REQUIRED
*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
*                                          FOR THE PERFORM-THRU/
*                                          GO TO STANDARD; SACCO
*                                          AND DRIVER TABLE LOADS
*                                          NOW GUARD AGAINST
*                                          OVERFLOW PAST 1000 AND
*                                          2000 ENTRIES
 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.
     INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*
         COPY "SLREV.CBL".
         COPY "SLSACCO.CBL".
         COPY "SLDRV.CBL".
*
 DATA DIVISION.
     FILE SECTION.
*
         COPY "FDREV.CBL".
         COPY "FDSACCO.CBL".
         COPY "FDDRV.CBL".
*
     LINKAGE SECTION.
*
     01  LK-RUN-DATE-TIME.
         05  LK-RUN-DATE                PIC 9(08).
         05  LK-RUN-TIME                PIC 9(06).
         05  FILLER                     PIC X(01).
*
     WORKING-STORAGE SECTION.
*
         COPY "WSEOF.CBL".
         COPY "WSFLSTAT.CBL".
         COPY "WSSACTB.CBL".
         COPY "WSDRVTB.CBL".
         COPY "WSGENERAL.CBL".
*
     01  W-RUN-DATE-TIME-COPY.
         05  W-RUN-DATE                 PIC 9(08).
         05  W-RUN-TIME                 PIC 9(06).
*
*    REDEFINES #3 of this program - the run date viewed as
*    CCYY/MM/DD,
*    used only on the operator trailer message at end of run.
     01  W-RUN-DATE-VIEW REDEFINES W-RUN-DATE-TIME-COPY.
         05  WRDV-CCYY                  PIC 9(04).
         05  WRDV-MM                    PIC 99.
         05  WRDV-DD                    PIC 99.
         05  FILLER                     PIC X(06).
*
     77  DUMMY                          PIC X.
*-----------------------------------------------------------
*
 PROCEDURE DIVISION USING LK-RUN-DATE-TIME.
*
     MOVE LK-RUN-DATE TO W-RUN-DATE.
     MOVE LK-RUN-TIME TO W-RUN-TIME.
*
     PERFORM 0100-LOAD-SACCO-TABLE
             THRU 0120-LOAD-SACCO-TABLE-EXIT.
     PERFORM 0200-LOAD-DRIVER-TABLE
             THRU 0220-LOAD-DRIVER-TABLE-EXIT.
*
     OPEN INPUT REVIEW-FILE.
     PERFORM 9560-READ-REVIEW-NEXT-RECORD.
     PERFORM 0300-ACCUMULATE-ONE-REVIEW-READ-NEXT
         UNTIL END-OF-REVIEW-FILE.
     CLOSE REVIEW-FILE.
*
     PERFORM 0400-REWRITE-SACCO-TABLE-TO-FILE.
     PERFORM 0500-REWRITE-DRIVER-TABLE-TO-FILE.
*
    DISPLAY "RATINGS RECOMPUTED FOR RUN OF " WRDV-CCYY "-" WRDV-MM
             "-" WRDV-DD.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
 0300-ACCUMULATE-ONE-REVIEW-READ-NEXT.
*
     IF REV-VERIFIED EQUAL "Y"
        MOVE REV-SACCO-ID TO WANT-SAC-ID
        PERFORM 9600-LOOK-FOR-SACCO-RECORD
        IF FOUND-SACCO-RECORD
           ADD REV-OVERALL TO TBSAC-REVIEW-SUM (TBSAC-IDX)
           ADD 1 TO TBSAC-REVIEW-COUNT (TBSAC-IDX).
*
     IF REV-VERIFIED EQUAL "Y"
        IF REV-DRIVER-ID NOT EQUAL SPACES
           MOVE REV-DRIVER-ID TO WANT-DRV-ID
           PERFORM 9640-LOOK-FOR-DRIVER-RECORD
           IF FOUND-DRIVER-RECORD
              ADD REV-OVERALL TO TBDRV-REVIEW-SUM (TBDRV-IDX)
              ADD 1 TO TBDRV-REVIEW-COUNT (TBDRV-IDX).
*
     PERFORM 9560-READ-REVIEW-NEXT-RECORD.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0110 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0100-LOAD-SACCO-TABLE.
*
     MOVE ZERO TO TBSAC-COUNT.
     OPEN INPUT SACCO-FILE.
     PERFORM 9500-READ-SACCO-NEXT-RECORD.
     PERFORM 0110-LOAD-ONE-SACCO-TABLE-ENTRY
         UNTIL END-OF-SACCO-FILE.
     CLOSE SACCO-FILE.
     GO TO 0120-LOAD-SACCO-TABLE-EXIT.
*
 0110-LOAD-ONE-SACCO-TABLE-ENTRY.
*
     ADD 1 TO TBSAC-COUNT.
     IF TBSAC-COUNT GREATER 1000
        DISPLAY "*** ERROR - SACCO-TABLE FULL AT 1000 ENTRIES ***"
        GO TO 0900-ABORT-RUN.
     MOVE SACCO-ID              TO TBSAC-ID (TBSAC-COUNT).
     MOVE SACCO-RATING           TO TBSAC-RATING (TBSAC-COUNT).
     MOVE SACCO-TOTAL-REVIEWS
         TO TBSAC-TOTAL-REVIEWS (TBSAC-COUNT).
     MOVE ZERO TO TBSAC-REVIEW-SUM (TBSAC-COUNT).
     MOVE ZERO TO TBSAC-REVIEW-COUNT (TBSAC-COUNT).
     PERFORM 9500-READ-SACCO-NEXT-RECORD.
*
 0120-LOAD-SACCO-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0210 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0200-LOAD-DRIVER-TABLE.
*
     MOVE ZERO TO TBDRV-COUNT.
     OPEN INPUT DRIVER-FILE.
     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
     PERFORM 0210-LOAD-ONE-DRIVER-TABLE-ENTRY
         UNTIL END-OF-DRIVER-FILE.
     CLOSE DRIVER-FILE.
     GO TO 0220-LOAD-DRIVER-TABLE-EXIT.
*
 0210-LOAD-ONE-DRIVER-TABLE-ENTRY.
*
     ADD 1 TO TBDRV-COUNT.
     IF TBDRV-COUNT GREATER 2000
        DISPLAY "*** ERROR - DRIVER-TABLE FULL AT 2000 ***"
        GO TO 0900-ABORT-RUN.
     MOVE DRV-ID               TO TBDRV-ID (TBDRV-COUNT).
     MOVE DRV-RATING            TO TBDRV-RATING (TBDRV-COUNT).
     MOVE ZERO TO TBDRV-REVIEW-SUM (TBDRV-COUNT).
     MOVE ZERO TO TBDRV-REVIEW-COUNT (TBDRV-COUNT).
     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
*
 0220-LOAD-DRIVER-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0400-REWRITE-SACCO-TABLE-TO-FILE.
*
     OPEN I-O SACCO-FILE.
     PERFORM 9500-READ-SACCO-NEXT-RECORD.
     PERFORM 0410-REWRITE-ONE-SACCO-READ-NEXT
         UNTIL END-OF-SACCO-FILE.
     CLOSE SACCO-FILE.
*-----------------------------------------------------------
*
 0410-REWRITE-ONE-SACCO-READ-NEXT.
*
     MOVE SACCO-ID TO WANT-SAC-ID.
     PERFORM 9600-LOOK-FOR-SACCO-RECORD.
     IF FOUND-SACCO-RECORD
        IF TBSAC-REVIEW-COUNT (TBSAC-IDX) GREATER ZERO
           COMPUTE GEN-ROUND-IN =
                   TBSAC-REVIEW-SUM (TBSAC-IDX) /
                   TBSAC-REVIEW-COUNT (TBSAC-IDX)
           PERFORM 9800-ROUND-HALF-UP-2-DEC
           MOVE GEN-ROUND-OUT TO SACCO-RATING
        MOVE TBSAC-REVIEW-COUNT (TBSAC-IDX) TO SACCO-TOTAL-REVIEWS
           REWRITE SACCO-RECORD
              INVALID KEY
            DISPLAY "*** ERROR RE-WRITING SACCO " SACCO-ID " ***".
*
     PERFORM 9500-READ-SACCO-NEXT-RECORD.
*-----------------------------------------------------------
*
 0500-REWRITE-DRIVER-TABLE-TO-FILE.
*
     OPEN I-O DRIVER-FILE.
     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
    PERFORM 0510-REWRITE-ONE-DRIVER-READ-NEXT
         UNTIL END-OF-DRIVER-FILE.
     CLOSE DRIVER-FILE.
*-----------------------------------------------------------
*
 0510-REWRITE-ONE-DRIVER-READ-NEXT.
*
     MOVE DRV-ID TO WANT-DRV-ID.
     PERFORM 9640-LOOK-FOR-DRIVER-RECORD.
     IF FOUND-DRIVER-RECORD
        IF TBDRV-REVIEW-COUNT (TBDRV-IDX) GREATER ZERO
           COMPUTE GEN-ROUND-IN =
                   TBDRV-REVIEW-SUM (TBDRV-IDX) /
                   TBDRV-REVIEW-COUNT (TBDRV-IDX)
           PERFORM 9800-ROUND-HALF-UP-2-DEC
           MOVE GEN-ROUND-OUT TO DRV-RATING
           REWRITE DRIVER-RECORD
              INVALID KEY
             DISPLAY "*** ERROR RE-WRITING DRIVER " DRV-ID " ***".
*
     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
*-----------------------------------------------------------
*
 0900-ABORT-RUN.
*
     DISPLAY "*** U5 ABORTED - TABLE OVERFLOW ***".
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
     COPY "PLGENERAL.CBL".
     COPY "PL-LOOK-FOR-SACCO-RECORD.CBL".
     COPY "PL-LOOK-FOR-DRIVER-RECORD.CBL".
     COPY "READ-REVIEW-NEXT-RECORD.CBL".
     COPY "READ-SACCO-NEXT-RECORD.CBL".
     COPY "READ-DRIVER-NEXT-RECORD.CBL".
