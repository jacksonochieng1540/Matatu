*    SLDRV.CBL
*    SELECT clause for the DRIVER master file.
*    REQ# MB-0033 - R. ONYANGO - 1989-02-15
    SELECT DRIVER-FILE
           ASSIGN TO "DRIVER-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-DRIVER-FILE-STATUS.
