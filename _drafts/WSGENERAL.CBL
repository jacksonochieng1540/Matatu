*
*    WSGENERAL.CBL
*    WORKING-STORAGE to be used by PLGENERAL.CBL.
*    REQ# MB-0043 - R. ONYANGO - 1989-02-23
*
    77  GEN-ROUND-IN                   PIC S9(7)V9999.
    77  GEN-ROUND-SCRATCH              PIC S9(7)V9999.
    77  GEN-ROUND-OUT                  PIC S9(7)V99.
