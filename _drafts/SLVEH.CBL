*    SLVEH.CBL
*    SELECT clause for the VEHICLE master file.
*    REQ# MB-0032 - R. ONYANGO - 1989-02-14
    SELECT VEHICLE-FILE
           ASSIGN TO "VEHICLE-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-VEHICLE-FILE-STATUS.
