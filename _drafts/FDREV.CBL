*    FDREV.CBL
*    Record layout for the REVIEW file (input only).
*    REQ# MB-0037 - R. ONYANGO - 1989-02-17
    FD  REVIEW-FILE
        LABEL RECORDS ARE STANDARD.
    01  REVIEW-RECORD.
        05  REV-ID                     PIC X(08).
        05  REV-SACCO-ID               PIC X(08).
        05  REV-DRIVER-ID              PIC X(08).
        05  REV-OVERALL                PIC 9(01).
        05  REV-VERIFIED               PIC X(01).
            88  REV-IS-VERIFIED            VALUE "Y".
        05  FILLER                     PIC X(01).
