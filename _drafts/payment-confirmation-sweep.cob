*IDENTIFICATION DIVISION.
 PROGRAM-ID.     PAYMENT-CONFIRMATION-SWEEP.
 AUTHOR.         R. ONYANGO.
 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
 DATE-WRITTEN.   02/23/1989.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------
*    DATE-WRITTEN  R. ONYANGO     MB-0044  ORIGINAL PROGRAM - U2,
*                                          PROMOTE PROCESSING
*                                          PAYMENTS TO COMPLETED
*                                          AND CONFIRM THE LINKED
*                                          BOOKING
*    07/04/1990    R. ONYANGO     MB-0086  ADDED 10-MINUTE
*                                          CREATED-TS WINDOW TEST
*                                          PER GATEWAY
*                                          RECONCILIATION RULES
*    02/14/1995    J. WAMBUI      MB-0118  CONFIRM/CHECK COUNTS
*                                          NOW PASSED BACK ON
*                                          LINKAGE AREA
*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
*                                          FOR THE PERFORM-THRU/
*                                          GO TO STANDARD;
*                                          BOOKING-TABLE LOAD NOW
*                                          GUARDS AGAINST OVERFLOW
*                                          PAST 3000 ENTRIES; THE
*                                          BOOKING-FILE REWRITE
*                                          PASS IS SKIPPED WHEN
*                                          NOTHING WAS CONFIRMED
*                                          THIS RUN
 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.
     INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*
         COPY "SLPAY.CBL".
         COPY "SLBKG.CBL".
*
 DATA DIVISION.
     FILE SECTION.
*
         COPY "FDPAY.CBL".
         COPY "FDBKG.CBL".
*
     LINKAGE SECTION.
*
     01  LK-RUN-DATE-TIME.
         05  LK-RUN-DATE                PIC 9(08).
         05  LK-RUN-TIME                PIC 9(06).
         05  FILLER                     PIC X(01).
     01  LK-CONFIRM-COUNT               PIC 9(05) COMP.
*
     WORKING-STORAGE SECTION.
*
         COPY "WSEOF.CBL".
         COPY "WSFLSTAT.CBL".
         COPY "WSBKGTB.CBL".
         COPY "WSCALDAT.CBL".
*
     77  W-RUN-TIMESTAMP                PIC 9(14).
     77  W-TEN-MINUTES-AGO-TS           PIC 9(14).
     77  W-CONFIRM-THIS-PAYMENT         PIC X(01).
     77  DUMMY                          PIC X.
*-----------------------------------------------------------
*
 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-CONFIRM-COUNT.
*
     MOVE ZERO TO LK-CONFIRM-COUNT.
     COMPUTE W-RUN-TIMESTAMP =
             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
     PERFORM 0100-COMPUTE-TEN-MINUTES-AGO-TS.
*
     PERFORM 0200-LOAD-BOOKING-TABLE
             THRU 0220-LOAD-BOOKING-TABLE-EXIT.
*
     OPEN I-O PAYMENT-FILE.
     PERFORM 9540-READ-PAYMENT-NEXT-RECORD.
     PERFORM 0300-CONFIRM-IF-SETTLED-READ-NEXT
         UNTIL END-OF-PAYMENT-FILE.
     CLOSE PAYMENT-FILE.
*
     PERFORM 0400-REWRITE-BOOKING-TABLE-TO-FILE
             THRU 0420-REWRITE-BOOKING-TABLE-EXIT.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
 0100-COMPUTE-TEN-MINUTES-AGO-TS.
*
*    PAY-CREATED-TS qualifies when it falls within the 10 minutes
*    (600 seconds) immediately before the run timestamp - walked
*    back
*    one day at a time through PLCALDAT.CBL when the window
*    crosses
*    midnight, so month-end and year-end are still handled
*    correctly.
*
     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
     IF LK-RUN-TIME LESS 000600
        PERFORM 9740-SUBTRACT-ONE-DAY-FROM-RESULT-DATE
        COMPUTE W-TEN-MINUTES-AGO-TS =
               (CDAT-RESULT-DATE * 1000000) + LK-RUN-TIME + 235400
     ELSE
        COMPUTE W-TEN-MINUTES-AGO-TS = W-RUN-TIMESTAMP - 000600.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0210 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0200-LOAD-BOOKING-TABLE.
*
     MOVE ZERO TO TBBKG-COUNT.
     OPEN INPUT BOOKING-FILE.
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
     PERFORM 0210-LOAD-ONE-BOOKING-TABLE-ENTRY
         UNTIL END-OF-BOOKING-FILE.
     CLOSE BOOKING-FILE.
     GO TO 0220-LOAD-BOOKING-TABLE-EXIT.
*
 0210-LOAD-ONE-BOOKING-TABLE-ENTRY.
*
     ADD 1 TO TBBKG-COUNT.
     IF TBBKG-COUNT GREATER 3000
        DISPLAY "*** ERROR - BOOKING-TABLE FULL AT 3000 ***"
        GO TO 0900-ABORT-RUN.
     MOVE BKG-ID           TO TBBKG-ID (TBBKG-COUNT).
     MOVE BKG-STATUS        TO TBBKG-STATUS (TBBKG-COUNT).
     MOVE BKG-TRIP-ID        TO TBBKG-TRIP-ID (TBBKG-COUNT).
     MOVE BKG-SEATS           TO TBBKG-SEATS (TBBKG-COUNT).
     MOVE BKG-TOTAL-FARE        TO TBBKG-TOTAL-FARE (TBBKG-COUNT).
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
*
 0220-LOAD-BOOKING-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0300-CONFIRM-IF-SETTLED-READ-NEXT.
*
     MOVE "N" TO W-CONFIRM-THIS-PAYMENT.
*
     IF PAY-STATUS EQUAL "R"
        IF PAY-CREATED-TS GEQ W-TEN-MINUTES-AGO-TS
           IF PAY-GW-RESULT EQUAL "0"
              MOVE "C" TO PAY-STATUS
              MOVE "Y" TO W-CONFIRM-THIS-PAYMENT
              MOVE PAY-BKG-ID TO WANT-BKG-ID
              PERFORM 9620-LOOK-FOR-BOOKING-RECORD
              IF FOUND-BOOKING-RECORD
                 MOVE "C" TO TBBKG-STATUS (TBBKG-IDX).
*
     IF W-CONFIRM-THIS-PAYMENT EQUAL "Y"
        ADD 1 TO LK-CONFIRM-COUNT
        REWRITE PAYMENT-RECORD
           INVALID KEY
              SUBTRACT 1 FROM LK-CONFIRM-COUNT
            DISPLAY "*** ERROR RE-WRITING PAYMENT " PAY-ID " ***".
*
     PERFORM 9540-READ-PAYMENT-NEXT-RECORD.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  SKIPS THIS REWRITE
*                                          PASS ENTIRELY WHEN
*                                          LK-CONFIRM-COUNT IS
*                                          ZERO - NOTHING IN
*                                          BOOKING-TABLE CHANGED
*                                          SO THE FILE NEED NOT
*                                          BE RE-OPENED
 0400-REWRITE-BOOKING-TABLE-TO-FILE.
*
     IF LK-CONFIRM-COUNT EQUAL ZERO
        GO TO 0420-REWRITE-BOOKING-TABLE-EXIT.
     OPEN I-O BOOKING-FILE.
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
     PERFORM 0410-REWRITE-ONE-BOOKING-READ-NEXT
         UNTIL END-OF-BOOKING-FILE.
     CLOSE BOOKING-FILE.
     GO TO 0420-REWRITE-BOOKING-TABLE-EXIT.
*
 0410-REWRITE-ONE-BOOKING-READ-NEXT.
*
     MOVE BKG-ID TO WANT-BKG-ID.
     PERFORM 9620-LOOK-FOR-BOOKING-RECORD.
     IF FOUND-BOOKING-RECORD
        MOVE TBBKG-STATUS (TBBKG-IDX) TO BKG-STATUS
        REWRITE BOOKING-RECORD
           INVALID KEY
            DISPLAY "*** ERROR RE-WRITING BOOKING " BKG-ID " ***".
*
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
*
 0420-REWRITE-BOOKING-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0900-ABORT-RUN.
*
     CLOSE BOOKING-FILE.
     DISPLAY "*** U2 ABORTED - BOOKING-TABLE OVERFLOW ***".
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
     COPY "PLCALDAT.CBL".
     COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".
     COPY "READ-PAYMENT-NEXT-RECORD.CBL".
     COPY "READ-BOOKING-NEXT-RECORD.CBL".
