*    PL-LOOK-FOR-PROMO-RECORD.CBL
*    Binary search of the in-memory PROMO-TABLE by WANT-PRM-CODE.
*    REQ# MB-0049 - R. ONYANGO - 1989-02-27
*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
*                                            FOR THE SUITE'S
*                                            PERFORM-THRU/GO TO
*                                            STANDARD
 9630-LOOK-FOR-PROMO-RECORD.

   MOVE "N" TO W-FOUND-PROMO-RECORD.
   SEARCH ALL PROMO-TABLE-ENTRY
      AT END
         MOVE "N" TO W-FOUND-PROMO-RECORD
      WHEN TBPRM-CODE (TBPRM-IDX) EQUAL WANT-PRM-CODE
         MOVE "Y" TO W-FOUND-PROMO-RECORD.
