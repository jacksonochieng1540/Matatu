*
*    WSBKGTB.CBL
*    In-memory BOOKING-FILE table, same purpose as WSTRIPTB.CBL -
*    keyed access to a booking by BKG-ID without a re-read of
*    BOOKING-FILE for every cancellation request.
*    REQ# MB-0048 - R. ONYANGO - 1989-02-26
*
    01  BOOKING-TABLE.
        05  BOOKING-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
                                DEPENDING ON TBBKG-COUNT
                                ASCENDING KEY IS TBBKG-ID
                                INDEXED BY TBBKG-IDX.
            10  TBBKG-ID                  PIC X(08).
            10  TBBKG-STATUS              PIC X(01).
            10  TBBKG-TRIP-ID             PIC X(08).
            10  TBBKG-SEATS               PIC 9(01).
            10  TBBKG-TOTAL-FARE          PIC S9(7)V99.
            10  TBBKG-REF                 PIC X(10).
            10  TBBKG-EXPIRES-TS          PIC 9(14).
            10  TBBKG-PASSENGER           PIC X(30).
            10  TBBKG-PHONE               PIC X(13).
            10  TBBKG-REFUND-AMT          PIC S9(7)V99.
*
    77  TBBKG-COUNT                    PIC 9(05) COMP.
    77  WANT-BKG-ID                    PIC X(08).
    77  W-FOUND-BOOKING-RECORD         PIC X.
        88  FOUND-BOOKING-RECORD           VALUE "Y".
