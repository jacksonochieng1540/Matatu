*
*    WSFLSTAT.CBL
*    FILE STATUS fields for every SELECT in the suite.
*    REQ# MB-0046 - R. ONYANGO - 1989-02-25
*
    01  WS-SACCO-FILE-STATUS           PIC X(02).
    01  WS-VEHICLE-FILE-STATUS         PIC X(02).
    01  WS-DRIVER-FILE-STATUS          PIC X(02).
    01  WS-TRIP-FILE-STATUS            PIC X(02).
    01  WS-BOOKING-FILE-STATUS         PIC X(02).
    01  WS-PAYMENT-FILE-STATUS         PIC X(02).
    01  WS-REVIEW-FILE-STATUS          PIC X(02).
    01  WS-PROMO-FILE-STATUS           PIC X(02).
    01  WS-PARM-FILE-STATUS            PIC X(02).
    01  WS-BKGRQ-FILE-STATUS           PIC X(02).
    01  WS-REPORT-FILE-STATUS          PIC X(02).
