*    PL-LOOK-FOR-DRIVER-RECORD.CBL
*    Linear search of the in-memory DRIVER-TABLE by WANT-DRV-ID -
*    DRIVER-FILE carries no stated sort order, so SEARCH ALL
*    (which
*    needs an ascending table) is not safe to use here.
*    REQ# MB-0057 - T. KIPRONO - 1989-03-03
*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
*                                            FOR THE SUITE'S
*                                            PERFORM-THRU/GO TO
*                                            STANDARD
 9640-LOOK-FOR-DRIVER-RECORD.

   MOVE "N" TO W-FOUND-DRIVER-RECORD.
   SEARCH DRIVER-TABLE-ENTRY
      AT END
         MOVE "N" TO W-FOUND-DRIVER-RECORD
      WHEN TBDRV-ID (TBDRV-IDX) EQUAL WANT-DRV-ID
         MOVE "Y" TO W-FOUND-DRIVER-RECORD.
