*    READ-REVIEW-NEXT-RECORD.CBL
*    REQ# MB-0044 - R. ONYANGO - 1989-02-24
*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
*                                            FOR THE SUITE'S
*                                            PERFORM-THRU/GO TO
*                                            STANDARD
 9560-READ-REVIEW-NEXT-RECORD.

   READ REVIEW-FILE NEXT RECORD
      AT END
         MOVE "Y" TO W-END-OF-REVIEW-FILE.
