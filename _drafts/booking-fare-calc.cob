*IDENTIFICATION DIVISION.
 PROGRAM-ID.     BOOKING-FARE-CALC.
 AUTHOR.         R. ONYANGO.
 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
 DATE-WRITTEN.   03/09/1989.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------
*    DATE-WRITTEN  R. ONYANGO     MB-0067  ORIGINAL PROGRAM - U7,
*                                          VALIDATE A BOOKING
*                                          REQUEST AND COMPUTE ITS
*                                          FARE WITH AN OPTIONAL
*                                          PROMOTION
*    08/21/1991    R. ONYANGO     MB-0101  ADDED CANCELLATION-PATH
*                                          (ACTION "C") REFUND
*                                          LOGIC
*    01/06/1999    M. ODERA       MB-0140  Y2K - BKGRQ-TRAVEL-DATE
*                                          IS ALREADY A
*                                          4-DIGIT-YEAR FIELD,
*                                          DATE WINDOW COMPARE
*                                          VERIFIED CORRECT
*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
*                                          FOR THE PERFORM-THRU/
*                                          GO TO STANDARD; TRIP,
*                                          BOOKING AND PROMO TABLE
*                                          LOADS NOW GUARD AGAINST
*                                          OVERFLOW PAST 3000,
*                                          3000 AND 1000 ENTRIES
*                                          RESPECTIVELY
 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.
     INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*
         COPY "SLBKGRQ.CBL".
         COPY "SLTRIP.CBL".
         COPY "SLBKG.CBL".
         COPY "SLPROMO.CBL".
*
 DATA DIVISION.
     FILE SECTION.
*
         COPY "FDBKGRQ.CBL".
         COPY "FDTRIP.CBL".
         COPY "FDBKG.CBL".
         COPY "FDPROMO.CBL".
*
     LINKAGE SECTION.
*
     01  LK-RUN-DATE-TIME.
         05  LK-RUN-DATE                PIC 9(08).
         05  LK-RUN-TIME                PIC 9(06).
         05  FILLER                     PIC X(01).
*
     WORKING-STORAGE SECTION.
*
         COPY "WSEOF.CBL".
         COPY "WSFLSTAT.CBL".
         COPY "WSTRIPTB.CBL".
         COPY "WSBKGTB.CBL".
         COPY "WSPROMOTB.CBL".
         COPY "WSGENERAL.CBL".
         COPY "WSCALDAT.CBL".
*
     77  W-RUN-TIMESTAMP                PIC 9(14).
     77  W-GROSS-FARE                   PIC S9(7)V99.
     77  W-DISCOUNT-AMOUNT               PIC S9(7)V99.
     77  W-TOTAL-FARE                    PIC S9(7)V99.
*
*    A held (unpaid) booking's payment deadline - 15 minutes past
*    the
*    run timestamp at which it was priced.
     77  W-HOLD-EXPIRES-TS               PIC 9(14).
     77  W-TRAVEL-WINDOW-END             PIC 9(08).
*
     01  W-REQUEST-IS-VALID              PIC X.
         88  REQUEST-IS-VALID                VALUE "Y".
     01  W-PROMO-APPLIES                 PIC X.
         88  PROMO-APPLIES                    VALUE "Y".
     77  DUMMY                            PIC X.
*-----------------------------------------------------------
*
 PROCEDURE DIVISION USING LK-RUN-DATE-TIME.
*
     COMPUTE W-RUN-TIMESTAMP =
             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
*
     PERFORM 0100-COMPUTE-HOLD-EXPIRES-TS.
*
     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
     MOVE 90 TO CDAT-DAYS-TO-ADD.
     PERFORM 9720-ADD-DAYS-TO-RESULT-DATE.
     MOVE CDAT-RESULT-DATE TO W-TRAVEL-WINDOW-END.
*
     PERFORM 0200-LOAD-TRIP-TABLE THRU 0220-LOAD-TRIP-TABLE-EXIT.
     PERFORM 0300-LOAD-BOOKING-TABLE
             THRU 0320-LOAD-BOOKING-TABLE-EXIT.
     PERFORM 0400-LOAD-PROMO-TABLE
             THRU 0420-LOAD-PROMO-TABLE-EXIT.
*
     OPEN INPUT BOOKING-REQUEST-FILE.
     PERFORM 9530-READ-BOOKING-REQUEST-NEXT-RECORD.
     PERFORM 0500-PROCESS-ONE-REQUEST-READ-NEXT
             UNTIL END-OF-BOOKING-REQUEST-FILE.
     CLOSE BOOKING-REQUEST-FILE.
*
     PERFORM 0600-REWRITE-TRIP-TABLE-TO-FILE
             THRU 0620-REWRITE-TRIP-TABLE-EXIT.
     PERFORM 0700-REWRITE-BOOKING-TABLE-TO-FILE
             THRU 0730-REWRITE-BOOKING-TABLE-EXIT.
     PERFORM 0800-REWRITE-PROMO-TABLE-TO-FILE
             THRU 0820-REWRITE-PROMO-TABLE-EXIT.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
 0500-PROCESS-ONE-REQUEST-READ-NEXT.
*
     IF BKGRQ-IS-NEW-BOOKING
        PERFORM 0510-VALIDATE-NEW-BOOKING-REQUEST
        IF REQUEST-IS-VALID
           PERFORM 0530-PRICE-AND-APPLY-NEW-BOOKING.
*
     IF BKGRQ-IS-CANCELLATION
        PERFORM 0570-VALIDATE-CANCELLATION-REQUEST
        IF REQUEST-IS-VALID
           PERFORM 0590-APPLY-CANCELLATION.
*
     PERFORM 9530-READ-BOOKING-REQUEST-NEXT-RECORD.
*-----------------------------------------------------------
*
 0510-VALIDATE-NEW-BOOKING-REQUEST.
*
*    Bookable iff scheduled, seats available, and departure at
*    least
*    30 minutes (1800 seconds) from now; seats 1-6 and no more
*    than
*    the trip's available seats; travel date not before today and
*    not more than 90 days ahead.
*
     MOVE "N" TO W-REQUEST-IS-VALID.
     MOVE BKGRQ-TRIP-ID TO WANT-TRIP-ID.
     PERFORM 9610-LOOK-FOR-TRIP-RECORD.
     IF FOUND-TRIP-RECORD
        IF TBTRIP-STATUS (TBTRIP-IDX) EQUAL "S"
           IF TBTRIP-AVAIL-SEATS (TBTRIP-IDX) GREATER ZERO
              IF BKGRQ-SEATS GREATER ZERO AND
                 BKGRQ-SEATS NOT GREATER 6 AND
           BKGRQ-SEATS NOT GREATER TBTRIP-AVAIL-SEATS (TBTRIP-IDX)
                 IF BKGRQ-TRAVEL-DATE GEQ LK-RUN-DATE AND
                 BKGRQ-TRAVEL-DATE NOT GREATER W-TRAVEL-WINDOW-END
                PERFORM 0520-TEST-DEPARTURE-AT-LEAST-30-MIN-AWAY
                    IF CDAT-SECONDS-BETWEEN GEQ 1800
                       MOVE "Y" TO W-REQUEST-IS-VALID.
*-----------------------------------------------------------
*
 0100-COMPUTE-HOLD-EXPIRES-TS.
*
*    A newly priced pending booking holds its seats for 15 minutes
*    (900 seconds) - walked forward one day at a time through
*    PLCALDAT.CBL when the window crosses midnight.
*
     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
     IF LK-RUN-TIME GREATER 234500
        PERFORM 9730-ADD-ONE-DAY-TO-RESULT-DATE
        COMPUTE W-HOLD-EXPIRES-TS =
               (CDAT-RESULT-DATE * 1000000) + LK-RUN-TIME - 234500
     ELSE
        COMPUTE W-HOLD-EXPIRES-TS = W-RUN-TIMESTAMP + 001500.
*-----------------------------------------------------------
*
 0520-TEST-DEPARTURE-AT-LEAST-30-MIN-AWAY.
*
     MOVE ZERO TO CDAT-SECONDS-BETWEEN.
     MOVE W-RUN-TIMESTAMP TO CDAT-TS-1.
     MOVE TBTRIP-DEP-DATE (TBTRIP-IDX) TO CDAT-TS-2 (1:8).
     MOVE TBTRIP-DEP-TIME (TBTRIP-IDX) TO CDAT-TS-2 (9:6).
     PERFORM 9750-SECONDS-BETWEEN-TIMESTAMPS.
*-----------------------------------------------------------
*
 0530-PRICE-AND-APPLY-NEW-BOOKING.
*
    COMPUTE W-GROSS-FARE = TBTRIP-FARE (TBTRIP-IDX) * BKGRQ-SEATS.
     MOVE ZERO TO W-DISCOUNT-AMOUNT.
*
     IF BKGRQ-PROMO-CODE NOT EQUAL SPACES
        MOVE BKGRQ-PROMO-CODE TO WANT-PRM-CODE
        PERFORM 9630-LOOK-FOR-PROMO-RECORD
        IF FOUND-PROMO-RECORD
           PERFORM 0540-TEST-PROMOTION-APPLIES
           IF PROMO-APPLIES
              PERFORM 0550-COMPUTE-PROMOTION-DISCOUNT.
*
     COMPUTE W-TOTAL-FARE = W-GROSS-FARE - W-DISCOUNT-AMOUNT.
     IF W-TOTAL-FARE LESS ZERO
        MOVE ZERO TO W-TOTAL-FARE.
*
     SUBTRACT BKGRQ-SEATS FROM TBTRIP-AVAIL-SEATS (TBTRIP-IDX).
     PERFORM 0560-STORE-NEW-BOOKING-IN-TABLE.
*-----------------------------------------------------------
*
 0540-TEST-PROMOTION-APPLIES.
*
     MOVE "N" TO W-PROMO-APPLIES.
     IF TBPRM-ACTIVE (TBPRM-IDX) EQUAL "Y"
        IF TBPRM-VALID-FROM (TBPRM-IDX) LEQ W-RUN-TIMESTAMP
           IF TBPRM-VALID-UNTIL (TBPRM-IDX) GEQ W-RUN-TIMESTAMP
              IF TBPRM-USAGE-LIMIT (TBPRM-IDX) EQUAL ZERO OR
                 TBPRM-TIMES-USED (TBPRM-IDX) LESS
                 TBPRM-USAGE-LIMIT (TBPRM-IDX)
                 IF W-GROSS-FARE GEQ TBPRM-MIN-AMOUNT (TBPRM-IDX)
                    MOVE "Y" TO W-PROMO-APPLIES.
*-----------------------------------------------------------
*
 0550-COMPUTE-PROMOTION-DISCOUNT.
*
     IF TBPRM-TYPE (TBPRM-IDX) EQUAL "P"
        COMPUTE GEN-ROUND-IN =
                W-GROSS-FARE * TBPRM-VALUE (TBPRM-IDX) / 100
        PERFORM 9800-ROUND-HALF-UP-2-DEC
        MOVE GEN-ROUND-OUT TO W-DISCOUNT-AMOUNT
     ELSE
        MOVE TBPRM-VALUE (TBPRM-IDX) TO W-DISCOUNT-AMOUNT.
*
     IF TBPRM-MAX-DISCOUNT (TBPRM-IDX) GREATER ZERO
       IF W-DISCOUNT-AMOUNT GREATER TBPRM-MAX-DISCOUNT (TBPRM-IDX)
         MOVE TBPRM-MAX-DISCOUNT (TBPRM-IDX) TO W-DISCOUNT-AMOUNT.
*
     IF W-DISCOUNT-AMOUNT GREATER W-GROSS-FARE
        MOVE W-GROSS-FARE TO W-DISCOUNT-AMOUNT.
*
     ADD 1 TO TBPRM-TIMES-USED (TBPRM-IDX).
*-----------------------------------------------------------
*
 0560-STORE-NEW-BOOKING-IN-TABLE.
*
     ADD 1 TO TBBKG-COUNT.
     MOVE BKGRQ-BKG-ID     TO TBBKG-ID (TBBKG-COUNT).
     MOVE "P"               TO TBBKG-STATUS (TBBKG-COUNT).
     MOVE BKGRQ-TRIP-ID      TO TBBKG-TRIP-ID (TBBKG-COUNT).
     MOVE BKGRQ-SEATS         TO TBBKG-SEATS (TBBKG-COUNT).
     MOVE W-TOTAL-FARE         TO TBBKG-TOTAL-FARE (TBBKG-COUNT).
     MOVE BKGRQ-BKG-ID          TO TBBKG-REF (TBBKG-COUNT).
     MOVE W-HOLD-EXPIRES-TS     TO TBBKG-EXPIRES-TS (TBBKG-COUNT).
     MOVE BKGRQ-PASSENGER        TO TBBKG-PASSENGER (TBBKG-COUNT).
     MOVE BKGRQ-PHONE               TO TBBKG-PHONE (TBBKG-COUNT).
     MOVE ZERO TO TBBKG-REFUND-AMT (TBBKG-COUNT).
*-----------------------------------------------------------
*
 0570-VALIDATE-CANCELLATION-REQUEST.
*
*    Eligible iff the booking is pending or confirmed and its trip
*    departs at least 2 hours (7200 s) from now.
*
     MOVE "N" TO W-REQUEST-IS-VALID.
     MOVE BKGRQ-BKG-ID TO WANT-BKG-ID.
     PERFORM 9620-LOOK-FOR-BOOKING-RECORD.
     IF FOUND-BOOKING-RECORD
        IF TBBKG-STATUS (TBBKG-IDX) EQUAL "C" OR
           TBBKG-STATUS (TBBKG-IDX) EQUAL "P"
           MOVE TBBKG-TRIP-ID (TBBKG-IDX) TO WANT-TRIP-ID
           PERFORM 9610-LOOK-FOR-TRIP-RECORD
           IF FOUND-TRIP-RECORD
              PERFORM 0580-TEST-DEPARTURE-AT-LEAST-2-HR-AWAY
              IF CDAT-SECONDS-BETWEEN GEQ 7200
                 MOVE "Y" TO W-REQUEST-IS-VALID.
*-----------------------------------------------------------
*
 0580-TEST-DEPARTURE-AT-LEAST-2-HR-AWAY.
*
     MOVE ZERO TO CDAT-SECONDS-BETWEEN.
     MOVE W-RUN-TIMESTAMP TO CDAT-TS-1.
     MOVE TBTRIP-DEP-DATE (TBTRIP-IDX) TO CDAT-TS-2 (1:8).
     MOVE TBTRIP-DEP-TIME (TBTRIP-IDX) TO CDAT-TS-2 (9:6).
     PERFORM 9750-SECONDS-BETWEEN-TIMESTAMPS.
*-----------------------------------------------------------
*
 0590-APPLY-CANCELLATION.
*
     MOVE "X" TO TBBKG-STATUS (TBBKG-IDX).
     MOVE TBBKG-TOTAL-FARE (TBBKG-IDX)
          TO TBBKG-REFUND-AMT (TBBKG-IDX).
     ADD TBBKG-SEATS (TBBKG-IDX)
         TO TBTRIP-AVAIL-SEATS (TBTRIP-IDX).
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0210 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0200-LOAD-TRIP-TABLE.
*
     MOVE ZERO TO TBTRIP-COUNT.
     OPEN INPUT TRIP-FILE.
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
     PERFORM 0210-LOAD-ONE-TRIP-TABLE-ENTRY
         UNTIL END-OF-TRIP-FILE.
     CLOSE TRIP-FILE.
     GO TO 0220-LOAD-TRIP-TABLE-EXIT.
*
 0210-LOAD-ONE-TRIP-TABLE-ENTRY.
*
     ADD 1 TO TBTRIP-COUNT.
     IF TBTRIP-COUNT GREATER 3000
        DISPLAY "*** ERROR - TRIP-TABLE FULL AT 3000 ENTRIES ***"
        GO TO 0900-ABORT-RUN.
     MOVE TRIP-ID          TO TBTRIP-ID (TBTRIP-COUNT).
     MOVE TRIP-SACCO-ID    TO TBTRIP-SACCO-ID (TBTRIP-COUNT).
     MOVE TRIP-STATUS       TO TBTRIP-STATUS (TBTRIP-COUNT).
     MOVE TRIP-FARE          TO TBTRIP-FARE (TBTRIP-COUNT).
    MOVE TRIP-AVAIL-SEATS    TO TBTRIP-AVAIL-SEATS (TBTRIP-COUNT).
     MOVE TRIP-TOTAL-SEATS
         TO TBTRIP-TOTAL-SEATS (TBTRIP-COUNT).
     MOVE TRIP-DEP-DATE         TO TBTRIP-DEP-DATE (TBTRIP-COUNT).
     MOVE TRIP-DEP-TIME         TO TBTRIP-DEP-TIME (TBTRIP-COUNT).
     MOVE TRIP-ACT-DEP-TS     TO TBTRIP-ACT-DEP-TS (TBTRIP-COUNT).
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
*
 0220-LOAD-TRIP-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0600-REWRITE-TRIP-TABLE-TO-FILE.
*
     OPEN I-O TRIP-FILE.
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
     PERFORM 0610-REWRITE-ONE-TRIP-READ-NEXT
         UNTIL END-OF-TRIP-FILE.
     CLOSE TRIP-FILE.
     GO TO 0620-REWRITE-TRIP-TABLE-EXIT.
*
 0610-REWRITE-ONE-TRIP-READ-NEXT.
*
     MOVE TRIP-ID TO WANT-TRIP-ID.
     PERFORM 9610-LOOK-FOR-TRIP-RECORD.
     IF FOUND-TRIP-RECORD
        MOVE TBTRIP-AVAIL-SEATS (TBTRIP-IDX) TO TRIP-AVAIL-SEATS
        REWRITE TRIP-RECORD
           INVALID KEY
              DISPLAY "*** ERROR RE-WRITING TRIP " TRIP-ID " ***".
*
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
*
 0620-REWRITE-TRIP-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0310 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0300-LOAD-BOOKING-TABLE.
*
     MOVE ZERO TO TBBKG-COUNT.
     OPEN INPUT BOOKING-FILE.
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
     PERFORM 0310-LOAD-ONE-BOOKING-TABLE-ENTRY
         UNTIL END-OF-BOOKING-FILE.
     CLOSE BOOKING-FILE.
     GO TO 0320-LOAD-BOOKING-TABLE-EXIT.
*
 0310-LOAD-ONE-BOOKING-TABLE-ENTRY.
*
     ADD 1 TO TBBKG-COUNT.
     IF TBBKG-COUNT GREATER 3000
        DISPLAY "*** ERROR - BOOKING-TABLE FULL AT 3000 ***"
        GO TO 0900-ABORT-RUN.
     MOVE BKG-ID           TO TBBKG-ID (TBBKG-COUNT).
     MOVE BKG-STATUS        TO TBBKG-STATUS (TBBKG-COUNT).
     MOVE BKG-TRIP-ID        TO TBBKG-TRIP-ID (TBBKG-COUNT).
     MOVE BKG-SEATS           TO TBBKG-SEATS (TBBKG-COUNT).
     MOVE BKG-TOTAL-FARE        TO TBBKG-TOTAL-FARE (TBBKG-COUNT).
     MOVE BKG-REFUND-AMT        TO TBBKG-REFUND-AMT (TBBKG-COUNT).
*
*    TBBKG-REF stays SPACES for bookings already on the file - the
*    write-back pass uses it to tell an existing booking (REWRITE)
*    from one priced by this run (WRITE).
     MOVE SPACES TO TBBKG-REF (TBBKG-COUNT).
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
*
 0320-LOAD-BOOKING-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
*    New bookings priced by this run (TBBKG-IDX beyond the
*    original
*    file's record count) are WRITTEN; bookings already on the
*    file
*    are REWRITTEN in place after their status/trip changes.
 0700-REWRITE-BOOKING-TABLE-TO-FILE.
*
     OPEN I-O BOOKING-FILE.
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
     PERFORM 0710-REWRITE-ONE-BOOKING-READ-NEXT
         UNTIL END-OF-BOOKING-FILE.
     PERFORM 0720-WRITE-NEW-BOOKINGS-FROM-TABLE
             VARYING TBBKG-IDX FROM 1 BY 1
             UNTIL TBBKG-IDX GREATER TBBKG-COUNT.
     CLOSE BOOKING-FILE.
     GO TO 0730-REWRITE-BOOKING-TABLE-EXIT.
*
 0710-REWRITE-ONE-BOOKING-READ-NEXT.
*
     MOVE BKG-ID TO WANT-BKG-ID.
     PERFORM 9620-LOOK-FOR-BOOKING-RECORD.
     IF FOUND-BOOKING-RECORD
        MOVE TBBKG-STATUS (TBBKG-IDX) TO BKG-STATUS
        MOVE TBBKG-REFUND-AMT (TBBKG-IDX) TO BKG-REFUND-AMT
        REWRITE BOOKING-RECORD
           INVALID KEY
            DISPLAY "*** ERROR RE-WRITING BOOKING " BKG-ID " ***".
*
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
*-----------------------------------------------------------
*
 0720-WRITE-NEW-BOOKINGS-FROM-TABLE.
*
     IF TBBKG-REF (TBBKG-IDX) NOT EQUAL SPACES
        MOVE SPACES TO BOOKING-RECORD
        MOVE TBBKG-ID (TBBKG-IDX)         TO BKG-ID
        MOVE TBBKG-REF (TBBKG-IDX)          TO BKG-REF
        MOVE TBBKG-STATUS (TBBKG-IDX)         TO BKG-STATUS
        MOVE TBBKG-TRIP-ID (TBBKG-IDX)         TO BKG-TRIP-ID
        MOVE TBBKG-SEATS (TBBKG-IDX)            TO BKG-SEATS
        MOVE TBBKG-TOTAL-FARE (TBBKG-IDX)        TO BKG-TOTAL-FARE
        MOVE TBBKG-EXPIRES-TS (TBBKG-IDX)        TO BKG-EXPIRES-TS
        MOVE ZERO TO BKG-CHECKED-IN-TS
        MOVE TBBKG-PASSENGER (TBBKG-IDX)          TO BKG-PASSENGER
        MOVE TBBKG-PHONE (TBBKG-IDX)                  TO BKG-PHONE
        MOVE ZERO TO BKG-REFUND-AMT
        WRITE BOOKING-RECORD
           INVALID KEY
              DISPLAY "*** ERROR WRITING NEW BOOKING "
                      TBBKG-ID (TBBKG-IDX) " ***".
*
 0730-REWRITE-BOOKING-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN 0410 BELOW
*                                          AND THE TRAILING GO TO
*                                          SO THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0400-LOAD-PROMO-TABLE.
*
     MOVE ZERO TO TBPRM-COUNT.
     OPEN INPUT PROMO-FILE.
     PERFORM 9550-READ-PROMO-NEXT-RECORD.
     PERFORM 0410-LOAD-ONE-PROMO-TABLE-ENTRY
         UNTIL END-OF-PROMO-FILE.
     CLOSE PROMO-FILE.
     GO TO 0420-LOAD-PROMO-TABLE-EXIT.
*
 0410-LOAD-ONE-PROMO-TABLE-ENTRY.
*
     ADD 1 TO TBPRM-COUNT.
     IF TBPRM-COUNT GREATER 1000
        DISPLAY "*** ERROR - PROMO-TABLE FULL AT 1000 ENTRIES ***"
        GO TO 0900-ABORT-RUN.
     MOVE PRM-CODE             TO TBPRM-CODE (TBPRM-COUNT).
     MOVE PRM-TYPE              TO TBPRM-TYPE (TBPRM-COUNT).
     MOVE PRM-VALUE               TO TBPRM-VALUE (TBPRM-COUNT).
     MOVE PRM-MIN-AMOUNT        TO TBPRM-MIN-AMOUNT (TBPRM-COUNT).
     MOVE PRM-MAX-DISCOUNT    TO TBPRM-MAX-DISCOUNT (TBPRM-COUNT).
     MOVE PRM-USAGE-LIMIT      TO TBPRM-USAGE-LIMIT (TBPRM-COUNT).
     MOVE PRM-TIMES-USED        TO TBPRM-TIMES-USED (TBPRM-COUNT).
     MOVE PRM-VALID-FROM        TO TBPRM-VALID-FROM (TBPRM-COUNT).
     MOVE PRM-VALID-UNTIL      TO TBPRM-VALID-UNTIL (TBPRM-COUNT).
     MOVE PRM-ACTIVE                TO TBPRM-ACTIVE (TBPRM-COUNT).
     PERFORM 9550-READ-PROMO-NEXT-RECORD.
*
 0420-LOAD-PROMO-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0800-REWRITE-PROMO-TABLE-TO-FILE.
*
     OPEN I-O PROMO-FILE.
     PERFORM 9550-READ-PROMO-NEXT-RECORD.
     PERFORM 0810-REWRITE-ONE-PROMO-READ-NEXT
         UNTIL END-OF-PROMO-FILE.
     CLOSE PROMO-FILE.
     GO TO 0820-REWRITE-PROMO-TABLE-EXIT.
*
 0810-REWRITE-ONE-PROMO-READ-NEXT.
*
     MOVE PRM-CODE TO WANT-PRM-CODE.
     PERFORM 9630-LOOK-FOR-PROMO-RECORD.
     IF FOUND-PROMO-RECORD
        MOVE TBPRM-TIMES-USED (TBPRM-IDX) TO PRM-TIMES-USED
        REWRITE PROMO-RECORD
           INVALID KEY
            DISPLAY "*** ERROR RE-WRITING PROMO " PRM-CODE " ***".
*
     PERFORM 9550-READ-PROMO-NEXT-RECORD.
*
 0820-REWRITE-PROMO-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0900-ABORT-RUN.
*
     DISPLAY "*** U7 ABORTED - TABLE OVERFLOW ***".
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
     COPY "PLCALDAT.CBL".
     COPY "PLGENERAL.CBL".
     COPY "PL-LOOK-FOR-TRIP-RECORD.CBL".
     COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".
     COPY "PL-LOOK-FOR-PROMO-RECORD.CBL".
     COPY "READ-BOOKING-REQUEST-NEXT-RECORD.CBL".
     COPY "READ-TRIP-NEXT-RECORD.CBL".
     COPY "READ-BOOKING-NEXT-RECORD.CBL".
     COPY "READ-PROMO-NEXT-RECORD.CBL".
