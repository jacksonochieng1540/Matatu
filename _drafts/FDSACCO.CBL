*    FDSACCO.CBL
*    Record layout for the SACCO (cooperative) master file.
*    REQ# MB-0031 - R. ONYANGO - 1989-02-14
*    REQ# MB-0118 - T. KIPRONO - 1994-07-02 - added SACCO-RATING
*                                              REDEFINES for
*                                              report use
    FD  SACCO-FILE
        LABEL RECORDS ARE STANDARD.
    01  SACCO-RECORD.
        05  SACCO-ID                   PIC X(08).
        05  SACCO-NAME                 PIC X(30).
        05  SACCO-ACTIVE               PIC X(01).
            88  SACCO-IS-ACTIVE            VALUE "Y".
        05  SACCO-RATING               PIC 9V99.
        05  SACCO-TOTAL-REVIEWS        PIC 9(05).
        05  SACCO-PHONE                PIC X(13).
        05  SACCO-EMAIL                PIC X(40).
        05  FILLER                     PIC X(02).
    01  SACCO-RATING-VIEW REDEFINES SACCO-RECORD.
        05  FILLER                     PIC X(39).
        05  SRV-RATING-WHOLE           PIC 9.
        05  SRV-RATING-DECIMAL         PIC 99.
        05  FILLER                     PIC X(60).
