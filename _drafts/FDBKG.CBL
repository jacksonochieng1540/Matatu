*    FDBKG.CBL
*    Record layout for the BOOKING master file.
*    REQ# MB-0035 - R. ONYANGO - 1989-02-16
*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split the two
*    timestamp
*                                              fields into
*                                              component
*                                              REDEFINES for the
*                                              batch runs
    FD  BOOKING-FILE
        LABEL RECORDS ARE STANDARD.
    01  BOOKING-RECORD.
        05  BKG-ID                     PIC X(08).
        05  BKG-REF                    PIC X(10).
        05  BKG-TRIP-ID                PIC X(08).
        05  BKG-SEATS                  PIC 9(01).
        05  BKG-STATUS                 PIC X(01).
            88  BKG-IS-PENDING             VALUE "P".
            88  BKG-IS-CONFIRMED           VALUE "C".
            88  BKG-IS-CHECKED-IN          VALUE "K".
            88  BKG-IS-COMPLETED           VALUE "D".
            88  BKG-IS-CANCELLED           VALUE "X".
            88  BKG-IS-NO-SHOW             VALUE "N".
        05  BKG-TOTAL-FARE              PIC S9(7)V99.
        05  BKG-EXPIRES-TS               PIC 9(14).
        05  BKG-CHECKED-IN-TS            PIC 9(14).
        05  BKG-PASSENGER               PIC X(30).
        05  BKG-PHONE                   PIC X(13).
        05  BKG-REFUND-AMT               PIC S9(7)V99.
        05  FILLER                     PIC X(02).
    01  BKG-EXPIRES-TS-VIEW REDEFINES BOOKING-RECORD.
        05  FILLER                     PIC X(37).
        05  BEV-EXPIRES-DATE            PIC 9(08).
        05  BEV-EXPIRES-TIME            PIC 9(06).
        05  FILLER                     PIC X(68).
    01  BKG-CHECKED-IN-TS-VIEW REDEFINES BOOKING-RECORD.
        05  FILLER                     PIC X(51).
        05  BCV-CHECKED-IN-DATE          PIC 9(08).
        05  BCV-CHECKED-IN-TIME          PIC 9(06).
        05  FILLER                     PIC X(54).
