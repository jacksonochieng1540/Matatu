*    FDRPT.CBL
*    Record layout for the printed daily revenue report - a plain
*    132-column print line, laid out differently for the
*    page/column
*    headings, the per-cooperative detail line, and the grand
*    total
*    line (see PRINT-HEADINGS, PRINT-ONE-SACCO-DETAIL and
*    PRINT-GRAND-TOTALS in DAILY-REVENUE-REPORT).
*    REQ# MB-0070 - R. ONYANGO - 1989-03-11
    FD  REPORT-FILE
        LABEL RECORDS ARE OMITTED.
    01  REPORT-RECORD                  PIC X(132).
