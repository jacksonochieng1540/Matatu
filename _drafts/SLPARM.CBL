*    SLPARM.CBL
*    SELECT clause for the PARM control card - the run date and
*    run
*    time that every batch step in the suite works from. Nothing
*    in
*    this suite reads the system clock; it all comes from here.
*    REQ# MB-0040 - R. ONYANGO - 1989-02-20
    SELECT PARM-FILE
           ASSIGN TO "PARM-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-PARM-FILE-STATUS.
