*IDENTIFICATION DIVISION.
 PROGRAM-ID.     BOOKING-EXPIRY-RELEASE.
 AUTHOR.         R. ONYANGO.
 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
 DATE-WRITTEN.   02/21/1989.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------
*    DATE-WRITTEN  R. ONYANGO     MB-0041  ORIGINAL PROGRAM - U1,
*                                          EXPIRE UNPAID PENDING
*                                          BOOKINGS AND RETURN
*                                          SEATS
*    03/02/1989    R. ONYANGO     MB-0041  ADDED TRIP-TABLE LOAD
*                                          AND REWRITE OF
*                                          TRIP-FILE
*    06/19/1990    R. ONYANGO     MB-0081  RELEASE COUNT NOW
*                                          PASSED BACK TO THE
*                                          DRIVER ON LINKAGE
*                                          RATHER THAN DISPLAYED
*    01/06/1999    M. ODERA       MB-0140  Y2K - CONFIRMED
*                                          BKG-EXPIRES-TS
*                                          COMPARISON IS A
*                                          STRAIGHT 14-DIGIT
*                                          NUMERIC COMPARE, NO
*                                          2-DIGIT YEAR WINDOWING
*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
*                                          FOR THE PERFORM-THRU/
*                                          GO TO STANDARD; TRIP
*                                          TABLE LOAD NOW GUARDS
*                                          AGAINST OVERFLOW PAST
*                                          3000 ENTRIES; THE
*                                          TRIP-FILE REWRITE PASS
*                                          IS SKIPPED WHEN NO
*                                          BOOKINGS WERE RELEASED
*                                          THIS RUN
 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.
     INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*
         COPY "SLBKG.CBL".
         COPY "SLTRIP.CBL".
*
 DATA DIVISION.
     FILE SECTION.
*
         COPY "FDBKG.CBL".
         COPY "FDTRIP.CBL".
*
     LINKAGE SECTION.
*
     01  LK-RUN-DATE-TIME.
         05  LK-RUN-DATE                PIC 9(08).
         05  LK-RUN-TIME                PIC 9(06).
         05  FILLER                     PIC X(01).
     01  LK-RELEASE-COUNT               PIC 9(05) COMP.
*
     WORKING-STORAGE SECTION.
*
         COPY "WSEOF.CBL".
         COPY "WSFLSTAT.CBL".
         COPY "WSTRIPTB.CBL".
*
     77  W-RUN-TIMESTAMP                PIC 9(14).
     77  W-RELEASE-THIS-BOOKING         PIC X(01).
     77  DUMMY                          PIC X.
     77  MSG-CONFIRMATION               PIC X(79).
*-----------------------------------------------------------
*
 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-RELEASE-COUNT.
*
     MOVE ZERO TO LK-RELEASE-COUNT.
     COMPUTE W-RUN-TIMESTAMP =
             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
*
     PERFORM 0100-LOAD-TRIP-TABLE THRU 0120-LOAD-TRIP-TABLE-EXIT.
*
     OPEN I-O BOOKING-FILE.
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
     PERFORM 0200-RELEASE-IF-EXPIRED-READ-NEXT
         UNTIL END-OF-BOOKING-FILE.
     CLOSE BOOKING-FILE.
*
     PERFORM 0300-REWRITE-TRIP-TABLE-TO-FILE
             THRU 0320-REWRITE-TRIP-TABLE-EXIT.
*
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
 0200-RELEASE-IF-EXPIRED-READ-NEXT.
*
     MOVE "N" TO W-RELEASE-THIS-BOOKING.
*
     IF BKG-STATUS EQUAL "P"
        IF BKG-EXPIRES-TS LESS W-RUN-TIMESTAMP
           MOVE "X" TO BKG-STATUS
           MOVE "Y" TO W-RELEASE-THIS-BOOKING
           MOVE BKG-TRIP-ID TO WANT-TRIP-ID
           PERFORM 9610-LOOK-FOR-TRIP-RECORD
           IF FOUND-TRIP-RECORD
              ADD BKG-SEATS TO TBTRIP-AVAIL-SEATS (TBTRIP-IDX).
*
     IF W-RELEASE-THIS-BOOKING EQUAL "Y"
        ADD 1 TO LK-RELEASE-COUNT
        REWRITE BOOKING-RECORD
           INVALID KEY
              SUBTRACT 1 FROM LK-RELEASE-COUNT
            DISPLAY "*** ERROR RE-WRITING BOOKING " BKG-ID " ***".
*
     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
*                                          GUARD IN
*                                          0110-LOAD-ONE-TRIP-
*                                          TABLE-ENTRY BELOW AND
*                                          THE TRAILING GO TO SO
*                                          THIS PAIR CAN BE
*                                          PERFORMED AS ONE
*                                          NUMBERED RANGE
 0100-LOAD-TRIP-TABLE.
*
     MOVE ZERO TO TBTRIP-COUNT.
     OPEN INPUT TRIP-FILE.
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
     PERFORM 0110-LOAD-ONE-TRIP-TABLE-ENTRY
         UNTIL END-OF-TRIP-FILE.
     CLOSE TRIP-FILE.
     GO TO 0120-LOAD-TRIP-TABLE-EXIT.
*
 0110-LOAD-ONE-TRIP-TABLE-ENTRY.
*
     ADD 1 TO TBTRIP-COUNT.
     IF TBTRIP-COUNT GREATER 3000
        DISPLAY "*** ERROR - TRIP-TABLE FULL AT 3000 ENTRIES ***"
        GO TO 0900-ABORT-RUN.
     MOVE TRIP-ID          TO TBTRIP-ID (TBTRIP-COUNT).
     MOVE TRIP-SACCO-ID    TO TBTRIP-SACCO-ID (TBTRIP-COUNT).
     MOVE TRIP-STATUS       TO TBTRIP-STATUS (TBTRIP-COUNT).
     MOVE TRIP-FARE          TO TBTRIP-FARE (TBTRIP-COUNT).
    MOVE TRIP-AVAIL-SEATS    TO TBTRIP-AVAIL-SEATS (TBTRIP-COUNT).
     MOVE TRIP-TOTAL-SEATS
         TO TBTRIP-TOTAL-SEATS (TBTRIP-COUNT).
     MOVE TRIP-DEP-DATE         TO TBTRIP-DEP-DATE (TBTRIP-COUNT).
     MOVE TRIP-DEP-TIME         TO TBTRIP-DEP-TIME (TBTRIP-COUNT).
     MOVE TRIP-ACT-DEP-TS     TO TBTRIP-ACT-DEP-TS (TBTRIP-COUNT).
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
*
 0120-LOAD-TRIP-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  SKIPS THIS REWRITE
*                                          PASS ENTIRELY WHEN
*                                          LK-RELEASE-COUNT IS
*                                          ZERO - NOTHING IN
*                                          TRIP-TABLE CHANGED
*                                          SO THE FILE NEED NOT
*                                          BE RE-OPENED
 0300-REWRITE-TRIP-TABLE-TO-FILE.
*
     IF LK-RELEASE-COUNT EQUAL ZERO
        GO TO 0320-REWRITE-TRIP-TABLE-EXIT.
     OPEN I-O TRIP-FILE.
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
     PERFORM 0310-REWRITE-ONE-TRIP-READ-NEXT
         UNTIL END-OF-TRIP-FILE.
     CLOSE TRIP-FILE.
     GO TO 0320-REWRITE-TRIP-TABLE-EXIT.
*
 0310-REWRITE-ONE-TRIP-READ-NEXT.
*
     MOVE TRIP-ID TO WANT-TRIP-ID.
     PERFORM 9610-LOOK-FOR-TRIP-RECORD.
     IF FOUND-TRIP-RECORD
        MOVE TBTRIP-AVAIL-SEATS (TBTRIP-IDX) TO TRIP-AVAIL-SEATS
        REWRITE TRIP-RECORD
           INVALID KEY
              DISPLAY "*** ERROR RE-WRITING TRIP " TRIP-ID " ***".
*
     PERFORM 9510-READ-TRIP-NEXT-RECORD.
*
 0320-REWRITE-TRIP-TABLE-EXIT.
*
     EXIT.
*-----------------------------------------------------------
*
 0900-ABORT-RUN.
*
     CLOSE TRIP-FILE.
     DISPLAY "*** U1 ABORTED - TRIP-TABLE OVERFLOW ***".
     EXIT PROGRAM.
     STOP RUN.
*-----------------------------------------------------------
*
     COPY "PL-LOOK-FOR-TRIP-RECORD.CBL".
     COPY "READ-BOOKING-NEXT-RECORD.CBL".
     COPY "READ-TRIP-NEXT-RECORD.CBL".
