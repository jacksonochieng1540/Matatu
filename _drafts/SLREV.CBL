*    SLREV.CBL
*    SELECT clause for the REVIEW file (input only).
*    REQ# MB-0037 - R. ONYANGO - 1989-02-17
    SELECT REVIEW-FILE
           ASSIGN TO "REVIEW-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-REVIEW-FILE-STATUS.
