*    FDVEH.CBL
*    Record layout for the VEHICLE master file.
*    REQ# MB-0032 - R. ONYANGO - 1989-02-14
*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split VEH-INS-EXPIRY
*                                              into CCYY/MM/DD
*                                              REDEFINES
*                                              for the
*                                              expiry-warning run
    FD  VEHICLE-FILE
        LABEL RECORDS ARE STANDARD.
    01  VEHICLE-RECORD.
        05  VEH-ID                     PIC X(08).
        05  VEH-SACCO-ID               PIC X(08).
        05  VEH-REG-NO                 PIC X(10).
        05  VEH-TYPE                   PIC X(02).
            88  VEH-IS-14-SEATER           VALUE "14".
            88  VEH-IS-25-SEATER           VALUE "25".
            88  VEH-IS-33-SEATER           VALUE "33".
            88  VEH-IS-51-SEATER           VALUE "51".
        05  VEH-CAPACITY               PIC 9(03).
        05  VEH-INS-EXPIRY             PIC 9(08).
        05  VEH-STATUS                 PIC X(01).
            88  VEH-IS-ACTIVE              VALUE "A".
            88  VEH-IN-MAINTENANCE         VALUE "M".
            88  VEH-IS-INACTIVE            VALUE "I".
        05  FILLER                     PIC X(01).
    01  VEH-INS-EXPIRY-VIEW REDEFINES VEHICLE-RECORD.
        05  FILLER                     PIC X(31).
        05  VIEV-EXP-CCYY              PIC 9(04).
        05  VIEV-EXP-MM                PIC 99.
        05  VIEV-EXP-DD                PIC 99.
        05  FILLER                     PIC X(02).
