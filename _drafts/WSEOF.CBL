*
*    WSEOF.CBL
*    End-of-file switches, one per file the batch suite reads
*    sequentially. Only the switches a given program actually
*    needs
*    get exercised, but they all travel together the way the
*    shop's
*    old wscase01.cbl carried every screen-handling switch
*    together.
*    REQ# MB-0045 - R. ONYANGO - 1989-02-25
*
    01  W-END-OF-SACCO-FILE            PIC X.
        88  END-OF-SACCO-FILE              VALUE "Y".
    01  W-END-OF-VEHICLE-FILE          PIC X.
        88  END-OF-VEHICLE-FILE            VALUE "Y".
    01  W-END-OF-DRIVER-FILE           PIC X.
        88  END-OF-DRIVER-FILE             VALUE "Y".
    01  W-END-OF-TRIP-FILE             PIC X.
        88  END-OF-TRIP-FILE               VALUE "Y".
    01  W-END-OF-BOOKING-FILE          PIC X.
        88  END-OF-BOOKING-FILE            VALUE "Y".
    01  W-END-OF-PAYMENT-FILE          PIC X.
        88  END-OF-PAYMENT-FILE            VALUE "Y".
    01  W-END-OF-REVIEW-FILE           PIC X.
        88  END-OF-REVIEW-FILE             VALUE "Y".
    01  W-END-OF-PROMO-FILE            PIC X.
        88  END-OF-PROMO-FILE              VALUE "Y".
    01  W-END-OF-BOOKING-REQUEST-FILE  PIC X.
        88  END-OF-BOOKING-REQUEST-FILE    VALUE "Y".
