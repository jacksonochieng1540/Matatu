*IDENTIFICATION DIVISION.
 PROGRAM-ID.     MATATU-BATCH-DRIVER.
 AUTHOR.         R. ONYANGO.
 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
 DATE-WRITTEN.   02/20/1989.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
*
*    CHANGE LOG
*    ----------
*    DATE-WRITTEN  R. ONYANGO     MB-0040  ORIGINAL PROGRAM -
*                                          REPLACES THE OLD
*                                          INTERACTIVE A/P MENU
*                                          SHELL WITH A STRAIGHT
*                                          BATCH DRIVER READING A
*                                          PARM CARD
*    03/02/1989    R. ONYANGO     MB-0040  ADDED CALL SEQUENCE FOR
*                                          U1-U4
*    03/15/1989    T. KIPRONO     MB-0055  ADDED U5 RATING RECALC
*                                          CALL
*    04/01/1989    T. KIPRONO     MB-0061  ADDED U6 EXPIRY WARNING
*                                          CALL
*    04/22/1989    T. KIPRONO     MB-0067  ADDED U7 FARE CALC CALL
*    05/10/1989    R. ONYANGO     MB-0072  ADDED U8 DAILY REVENUE
*                                          REPORT
*    11/30/1991    J. WAMBUI      MB-0103  PARM FILE NOW
*                                          OPENED/CLOSED HERE
*                                          ONLY, RUN-DATE/RUN-TIME
*                                          PASSED DOWN ON LINKAGE
*                                          AREA
*    02/14/1995    J. WAMBUI      MB-0118  DISPLAY OF RUN SUMMARY
*                                          ADDED AT END OF RUN FOR
*                                          THE OPERATOR
*    01/06/1999    M. ODERA       MB-0140  Y2K - RUN-DATE/RUN-TIME
*                                          ARE ALREADY 4-DIGIT
*                                          YEAR FIELDS ON THE PARM
*                                          CARD; VERIFIED NO
*                                          2-DIGIT YEAR WINDOWING
*                                          ANYWHERE IN THE CALL
*                                          CHAIN
*    09/19/2002    M. ODERA       MB-0162  CLEANUP OF RUN-SUMMARY
*                                          DISPLAY COLUMN SPACING
*                                          FOR OPERATOR CONSOLE
*                                          READABILITY
*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS;
*                                          PARM FILE OPEN/READ/
*                                          CLOSE NOW ONE PERFORM
*                                          THRU RANGE; RUN ID AND
*                                          RUN COUNTS TABLE VIEWS
*                                          ARE NOW ACTUALLY WALKED
*                                          ON THE OPERATOR DISPLAY
*                                          INSTEAD OF SITTING IDLE
 ENVIRONMENT DIVISION.
     CONFIGURATION SECTION.
     SPECIAL-NAMES.
         C01 IS TOP-OF-FORM.
     INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*
         COPY "SLPARM.CBL".
*
 DATA DIVISION.
     FILE SECTION.
*
         COPY "FDPARM.CBL".
*
     WORKING-STORAGE SECTION.
*
         COPY "WSFLSTAT.CBL".
*
     01  W-RUN-DATE-TIME.
         05  W-RUN-DATE                 PIC 9(08).
         05  W-RUN-TIME                 PIC 9(06).
         05  FILLER                     PIC X(01).
*
*    REDEFINES #1 of this program - the run timestamp broken into
*    its
*    calendar CCYY/MM/DD pieces, for the operator console display.
     01  W-RUN-DATE-VIEW REDEFINES W-RUN-DATE-TIME.
         05  WRDV-CCYY                  PIC 9(04).
         05  WRDV-MM                    PIC 99.
         05  WRDV-DD                    PIC 99.
         05  WRDV-HH                    PIC 99.
         05  WRDV-MN                    PIC 99.
         05  WRDV-SS                    PIC 99.
         05  FILLER                     PIC X(01).
*
*    REDEFINES #2 - same fourteen bytes viewed as one packed
*    run-id
*    number - put on the operator console startup line below so
*    the run log carries one sortable key alongside the
*    broken-out date/time pieces above.
     01  W-RUN-ID-VIEW REDEFINES W-RUN-DATE-TIME.
         05  WRIV-RUN-ID                PIC 9(14).
         05  FILLER                     PIC X(01).
*
     01  W-RUN-COUNTS.
         05  W-RELEASE-COUNT                PIC 9(05) COMP.
         05  W-CONFIRM-COUNT                PIC 9(05) COMP.
         05  W-COMPLETE-COUNT               PIC 9(05) COMP.
         05  W-NOSHOW-COUNT                 PIC 9(05) COMP.
         05  W-EXPIRY-COUNT                 PIC 9(05) COMP.
         05  FILLER                         PIC 9(05) COMP.
*
*    REDEFINES #3 - the five run counts viewed as an indexable
*    table - walked by 0400-DISPLAY-RUN-COUNTS below instead of
*    five separate DISPLAY statements.
     01  W-RUN-COUNTS-VIEW REDEFINES W-RUN-COUNTS.
         05  WRCV-COUNT OCCURS 6 TIMES     PIC 9(05) COMP.
*
*    REDEFINES #4 - the five run-count captions, walked in step
*    with WRCV-COUNT above by the same subscript.
     01  WS-COUNT-LABELS.
         05  FILLER  PIC X(26) VALUE "BOOKINGS RELEASED ....... ".
         05  FILLER  PIC X(26) VALUE "PAYMENTS CONFIRMED ...... ".
         05  FILLER  PIC X(26) VALUE "TRIPS COMPLETED ......... ".
         05  FILLER  PIC X(26) VALUE "NO-SHOWS FLAGGED ........ ".
         05  FILLER  PIC X(26) VALUE "EXPIRY WARNINGS ......... ".
     01  WS-COUNT-LABELS-VIEW REDEFINES WS-COUNT-LABELS.
         05  WCL-LABEL OCCURS 5 TIMES     PIC X(26).
*
     77  W-COUNT-IDX                    PIC 9(01) COMP.
     77  DUMMY                           PIC X.
*-----------------------------------------------------------
*
 PROCEDURE DIVISION.
*
     PERFORM 0100-OPEN-PARM-FILE THRU 0300-CLOSE-PARM-FILE.
*
     DISPLAY "MATATU BATCH SUITE - RUN DATE "
              WRDV-CCYY "-" WRDV-MM "-" WRDV-DD.
     DISPLAY "RUN ID ................... " WRIV-RUN-ID.
*
*    U1 THROUGH U4 - THE SEQUENTIAL-SWEEP UNITS - RUN FIRST SO THE
*    TRIP AVAILABLE-SEAT COUNTS ARE CURRENT BEFORE U7 PRICES A
*    NEW BOOKING REQUEST AGAINST THEM.
     CALL "booking-expiry-release"
          USING W-RUN-DATE-TIME W-RELEASE-COUNT.
     CALL "payment-confirmation-sweep"
          USING W-RUN-DATE-TIME W-CONFIRM-COUNT.
     CALL "trip-completion-sweep"
          USING W-RUN-DATE-TIME W-COMPLETE-COUNT.
     CALL "no-show-sweep" USING W-RUN-DATE-TIME W-NOSHOW-COUNT.
     CALL "rating-recalculation" USING W-RUN-DATE-TIME.
     CALL "expiry-warning-check"
          USING W-RUN-DATE-TIME W-EXPIRY-COUNT.
     CALL "booking-fare-calc" USING W-RUN-DATE-TIME.
     CALL "daily-revenue-report" USING W-RUN-DATE-TIME.
*
     PERFORM 0400-DISPLAY-RUN-COUNTS
             THRU 0430-DISPLAY-RUN-COUNTS-EXIT.
*
     STOP RUN.
*-----------------------------------------------------------
*
 0100-OPEN-PARM-FILE.
*
     OPEN INPUT PARM-FILE.
*-----------------------------------------------------------
*
 0200-READ-RUN-DATE-TIME.
*
     READ PARM-FILE RECORD.
     MOVE PARM-RUN-DATE TO W-RUN-DATE.
     MOVE PARM-RUN-TIME TO W-RUN-TIME.
*-----------------------------------------------------------
*
 0300-CLOSE-PARM-FILE.
*
     CLOSE PARM-FILE.
*-----------------------------------------------------------
*
*    06/10/2003    M. ODERA       MB-0171  WALKS WRCV-COUNT/
*                                          WCL-LABEL TOGETHER -
*                                          THE 6TH WRCV-COUNT
*                                          SLOT IS THE FILLER
*                                          PAD, SO THE LOOP
*                                          BRANCHES OUT AT 5
*                                          RATHER THAN READING
*                                          PAST THE REAL COUNTS
 0400-DISPLAY-RUN-COUNTS.
*
     MOVE 1 TO W-COUNT-IDX.
*
 0410-DISPLAY-RUN-COUNTS-LOOP.
*
     IF W-COUNT-IDX GREATER 5
        GO TO 0430-DISPLAY-RUN-COUNTS-EXIT.
     DISPLAY WCL-LABEL (W-COUNT-IDX) WRCV-COUNT (W-COUNT-IDX).
     ADD 1 TO W-COUNT-IDX.
     GO TO 0410-DISPLAY-RUN-COUNTS-LOOP.
*
 0430-DISPLAY-RUN-COUNTS-EXIT.
*
     EXIT.
