*    SLTRIP.CBL
*    SELECT clause for the TRIP master file.
*    REQ# MB-0034 - R. ONYANGO - 1989-02-16
    SELECT TRIP-FILE
           ASSIGN TO "TRIP-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-TRIP-FILE-STATUS.
