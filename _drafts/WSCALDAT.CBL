*
*    WSCALDAT.CBL
*    WORKING-STORAGE to be used by PLCALDAT.CBL - calendar
*    arithmetic
*    for the batch suite. Adapted from the old interactive
*    date-entry
*    working-storage (WSDATE.CBL) - the run no longer asks a
*    teller
*    for a date, it is handed one on the PARM card and has to do
*    its
*    own day-count arithmetic against it.
*    REQ# MB-0042 - R. ONYANGO - 1989-02-22
*    REQ# MB-0151 - T. KIPRONO - 1997-03-11 - added
*    CDAT-SECONDS-BETWEEN
*                                              support fields for
*                                              U2/U4
*
    01  CDAT-RUN-DATE-BROKEN-DOWN.
        05  CDAT-RUN-CCYY              PIC 9(04).
        05  CDAT-RUN-MM                PIC 99.
            88  CDAT-RUN-MONTH-VALID       VALUE 1 THRU 12.
        05  CDAT-RUN-DD                PIC 99.
*
    01  CDAT-MONTH-LENGTH-TABLE.
        05  CDAT-MONTH-LENGTH OCCURS 12 TIMES PIC 9(02).
*
    01  W-CDAT-IS-LEAP-YEAR            PIC X.
        88  CDAT-IS-LEAP-YEAR              VALUE "Y".
*
    77  CDAT-LEAP-REMAINDER-4          PIC 9(02) COMP.
    77  CDAT-LEAP-REMAINDER-100        PIC 9(02) COMP.
    77  CDAT-LEAP-REMAINDER-400        PIC 9(03) COMP.
    77  CDAT-LEAP-QUOTIENT             PIC 9(04) COMP.
*
*    ---- value received from the calling program
    77  CDAT-DAYS-TO-ADD               PIC 9(03) COMP.
*
*    ---- value returned to the calling program (CCYYMMDD)
    77  CDAT-RESULT-DATE               PIC 9(08).
*
*    ---- support fields for the 10-minute / 1-hour / 2-hour /
*    30-minute elapsed-seconds tests used by U1, U2, U4 and U7
    77  CDAT-TS-1                      PIC 9(14).
    77  CDAT-TS-2                      PIC 9(14).
    77  CDAT-DAYS-BETWEEN              PIC S9(07) COMP.
    77  CDAT-SECONDS-BETWEEN           PIC S9(09) COMP.
*
*    ---- broken-out pieces used only inside
*    SECONDS-BETWEEN-TIMESTAMPS
    77  CDAT-TS1-DATE-PART             PIC 9(08).
    77  CDAT-TS1-HH                    PIC 99.
    77  CDAT-TS1-MM                    PIC 99.
    77  CDAT-TS1-SS                    PIC 99.
    77  CDAT-TS2-DATE-PART             PIC 9(08).
    77  CDAT-TS2-HH                    PIC 99.
    77  CDAT-TS2-MM                    PIC 99.
    77  CDAT-TS2-SS                    PIC 99.
*
*    ---- day-number workings for CALC-DAY-NUMBER
    77  CDAT-DAY-NUMBER-RESULT         PIC S9(07) COMP.
    77  CDAT-TS1-DAY-NUMBER            PIC S9(07) COMP.
    77  CDAT-TS2-DAY-NUMBER            PIC S9(07) COMP.
    77  CDAT-YEARS-BEFORE              PIC S9(07) COMP.
    77  CDAT-CUM-DAYS                  PIC S9(05) COMP.
    77  CDAT-MONTH-INDEX               PIC 9(02) COMP.
*
*    ---- set in SUBTRACT-ONE-DAY-FROM-RESULT-DATE when the
*    subtract rolled DD back into the previous month, so the new
*    month's length only gets worked out on that path
    77  W-CDAT-ROLLED-MONTH            PIC X(01).
