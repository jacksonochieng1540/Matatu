*
*    WSTRIPTB.CBL
*    In-memory TRIP-FILE table, loaded once at the start of a run
*    and
*    held sorted on TBTRIP-ID so LOOK-FOR-TRIP-RECORD can binary
*    search it instead of re-reading TRIP-FILE for every booking
*    request - TRIP-FILE is small enough to sit wholly in memory.
*    REQ# MB-0047 - R. ONYANGO - 1989-02-26
*
    01  TRIP-TABLE.
        05  TRIP-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
                             DEPENDING ON TBTRIP-COUNT
                             ASCENDING KEY IS TBTRIP-ID
                             INDEXED BY TBTRIP-IDX.
            10  TBTRIP-ID                 PIC X(08).
            10  TBTRIP-SACCO-ID           PIC X(08).
            10  TBTRIP-STATUS             PIC X(01).
            10  TBTRIP-FARE                PIC S9(5)V99.
            10  TBTRIP-AVAIL-SEATS         PIC S9(3).
            10  TBTRIP-TOTAL-SEATS         PIC 9(03).
            10  TBTRIP-DEP-DATE            PIC 9(08).
            10  TBTRIP-DEP-TIME            PIC 9(06).
            10  TBTRIP-ACT-DEP-TS          PIC 9(14).
*
    77  TBTRIP-COUNT                   PIC 9(05) COMP.
    77  WANT-TRIP-ID                   PIC X(08).
    77  W-FOUND-TRIP-RECORD            PIC X.
        88  FOUND-TRIP-RECORD              VALUE "Y".
