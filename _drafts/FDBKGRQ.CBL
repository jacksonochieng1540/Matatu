*    FDBKGRQ.CBL
*    Record layout for the BOOKING-REQUEST transaction file.
*    REQ# MB-0041 - R. ONYANGO - 1989-02-21
    FD  BOOKING-REQUEST-FILE
        LABEL RECORDS ARE STANDARD.
    01  BOOKING-REQUEST-RECORD.
        05  BKGRQ-ACTION               PIC X(01).
            88  BKGRQ-IS-NEW-BOOKING       VALUE "A".
            88  BKGRQ-IS-CANCELLATION      VALUE "C".
        05  BKGRQ-TRIP-ID               PIC X(08).
        05  BKGRQ-BKG-ID                PIC X(08).
        05  BKGRQ-SEATS                PIC 9(01).
        05  BKGRQ-TRAVEL-DATE           PIC 9(08).
        05  BKGRQ-PROMO-CODE            PIC X(10).
        05  BKGRQ-PASSENGER             PIC X(30).
        05  BKGRQ-PHONE                PIC X(13).
        05  FILLER                     PIC X(01).
