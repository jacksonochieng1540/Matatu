*    FDPROMO.CBL
*    Record layout for the PROMOTION file. Keyed lookup by
*    PRM-CODE
*    is done against an in-memory sorted table - see
*    PL-LOOK-FOR-PROMO-RECORD.CBL.
*    REQ# MB-0038 - R. ONYANGO - 1989-02-18
*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split the two
*    validity
*                                              timestamps into
*                                              component
*                                              REDEFINES
    FD  PROMO-FILE
        LABEL RECORDS ARE STANDARD.
    01  PROMO-RECORD.
        05  PRM-CODE                   PIC X(10).
        05  PRM-TYPE                   PIC X(01).
            88  PRM-IS-PERCENTAGE          VALUE "P".
            88  PRM-IS-FIXED-AMOUNT        VALUE "F".
        05  PRM-VALUE                  PIC S9(5)V99.
        05  PRM-MIN-AMOUNT              PIC S9(7)V99.
        05  PRM-MAX-DISCOUNT            PIC S9(7)V99.
        05  PRM-USAGE-LIMIT             PIC 9(05).
        05  PRM-TIMES-USED              PIC 9(05).
        05  PRM-VALID-FROM              PIC 9(14).
        05  PRM-VALID-UNTIL             PIC 9(14).
        05  PRM-ACTIVE                 PIC X(01).
            88  PRM-IS-ACTIVE              VALUE "Y".
        05  FILLER                     PIC X(06).
    01  PRM-VALID-FROM-VIEW REDEFINES PROMO-RECORD.
        05  FILLER                     PIC X(46).
        05  PVFV-FROM-DATE              PIC 9(08).
        05  PVFV-FROM-TIME              PIC 9(06).
        05  FILLER                     PIC X(21).
    01  PRM-VALID-UNTIL-VIEW REDEFINES PROMO-RECORD.
        05  FILLER                     PIC X(60).
        05  PVUV-UNTIL-DATE             PIC 9(08).
        05  PVUV-UNTIL-TIME             PIC 9(06).
        05  FILLER                     PIC X(07).
