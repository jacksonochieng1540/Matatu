*    SLSACCO.CBL
*    SELECT clause for the SACCO (cooperative) master file.
*    REQ# MB-0031 - R. ONYANGO - 1989-02-14
    SELECT SACCO-FILE
           ASSIGN TO "SACCO-FILE"
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS WS-SACCO-FILE-STATUS.
