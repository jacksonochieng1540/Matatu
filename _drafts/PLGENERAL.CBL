*
*    PLGENERAL.CBL
*    Shared money-rounding paragraph used by more than one batch
*    program - U5's rating average and U7's fare/discount work
*    both round a 4-decimal intermediate amount to 2 decimals the
*    same way.
*    REQ# MB-0043 - R. ONYANGO - 1989-02-23
*    REQ# MB-0152 - T. KIPRONO - 1997-03-12 - added
*    ROUND-HALF-UP-2-DEC
*                                              for U5/U7 money
*                                              fields
*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
*                                            FOR THE SUITE'S
*                                            PERFORM-THRU/GO TO
*                                            STANDARD; DROPPED THE
*                                            RUN-COUNT BUMP
*                                            PARAGRAPHS - NO
*                                            CALLER HAD EVER
*                                            PERFORMED THEM
*
 9800-ROUND-HALF-UP-2-DEC.
*
*    GEN-ROUND-IN comes in as a signed amount with 4 decimal
*    places
*    worked out in GEN-ROUND-SCRATCH; GEN-ROUND-OUT goes back out
*    rounded to 2 decimal places, halves rounding away from zero.
*
     MOVE GEN-ROUND-IN TO GEN-ROUND-SCRATCH.
     COMPUTE GEN-ROUND-OUT ROUNDED = GEN-ROUND-SCRATCH.
