*    PL-LOOK-FOR-BOOKING-RECORD.CBL
*    Binary search of the in-memory BOOKING-TABLE by WANT-BKG-ID.
*    REQ# MB-0048 - R. ONYANGO - 1989-02-26
*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
*                                            FOR THE SUITE'S
*                                            PERFORM-THRU/GO TO
*                                            STANDARD
 9620-LOOK-FOR-BOOKING-RECORD.

   MOVE "N" TO W-FOUND-BOOKING-RECORD.
   SEARCH ALL BOOKING-TABLE-ENTRY
      AT END
         MOVE "N" TO W-FOUND-BOOKING-RECORD
      WHEN TBBKG-ID (TBBKG-IDX) EQUAL WANT-BKG-ID
         MOVE "Y" TO W-FOUND-BOOKING-RECORD.
