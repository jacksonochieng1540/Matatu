000100*    SLSACCO.CBL
000200*    SELECT clause for the SACCO (cooperative) master file.
000300*    REQ# MB-0031 - R. ONYANGO - 1989-02-14
000400    SELECT SACCO-FILE
000500           ASSIGN TO "SACCO-FILE"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-SACCO-FILE-STATUS.
