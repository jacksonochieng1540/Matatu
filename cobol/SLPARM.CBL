000100*    SLPARM.CBL
000200*    SELECT clause for the PARM control card - the run date and
000300*    run
000400*    time that every batch step in the suite works from. Nothing
000500*    in
000600*    this suite reads the system clock; it all comes from here.
000700*    REQ# MB-0040 - R. ONYANGO - 1989-02-20
000800    SELECT PARM-FILE
000900           ASSIGN TO "PARM-FILE"
001000           ORGANIZATION IS LINE SEQUENTIAL
001100           FILE STATUS IS WS-PARM-FILE-STATUS.
