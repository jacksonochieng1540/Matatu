000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     EXPIRY-WARNING-CHECK.
000300 AUTHOR.         T. KIPRONO.
000400 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   03/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    DATE-WRITTEN  T. KIPRONO     MB-0060  ORIGINAL PROGRAM - U6,
001200*                                          WARN ON DRIVER LICENSES
001300*                                          AND VEHICLE INSURANCE
001400*                                          EXPIRING WITHIN THE
001500*                                          NEXT 30 DAYS
001600*    06/14/1991    T. KIPRONO     MB-0100  WARNING-DATE NOW
001700*                                          COMPUTED THROUGH
001800*                                          PLCALDAT.CBL's CALENDAR
001900*                                          ADD SO MONTH-END AND
002000*                                          LEAP-YEAR RUNS WARN
002100*                                          CORRECTLY
002200*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
002300*                                          FOR THE PERFORM-THRU/
002400*                                          GO TO STANDARD; SACCO
002500*                                          TABLE LOAD NOW GUARDS
002600*                                          AGAINST OVERFLOW PAST
002700*                                          1000 ENTRIES
002800 ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100         C01 IS TOP-OF-FORM.
003200     INPUT-OUTPUT SECTION.
003300     FILE-CONTROL.
003400*
003500         COPY "SLDRV.CBL".
003600         COPY "SLVEH.CBL".
003700         COPY "SLSACCO.CBL".
003800*
003900 DATA DIVISION.
004000     FILE SECTION.
004100*
004200         COPY "FDDRV.CBL".
004300         COPY "FDVEH.CBL".
004400         COPY "FDSACCO.CBL".
004500*
004600     LINKAGE SECTION.
004700*
004800     01  LK-RUN-DATE-TIME.
004900         05  LK-RUN-DATE                PIC 9(08).
005000         05  LK-RUN-TIME                PIC 9(06).
005100         05  FILLER                     PIC X(01).
005200     01  LK-EXPIRY-COUNT                PIC 9(05) COMP.
005300*
005400     WORKING-STORAGE SECTION.
005500*
005600         COPY "WSEOF.CBL".
005700         COPY "WSFLSTAT.CBL".
005800         COPY "WSSACTB.CBL".
005900         COPY "WSCALDAT.CBL".
006000*
006100     77  W-WARNING-DATE                 PIC 9(08).
006200     77  W-DRIVER-WARN-COUNT             PIC 9(05) COMP.
006300     77  W-VEHICLE-WARN-COUNT             PIC 9(05) COMP.
006400     77  DUMMY                           PIC X.
006500*-----------------------------------------------------------
006600*
006700 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-EXPIRY-COUNT.
006800*
006900     MOVE ZERO TO LK-EXPIRY-COUNT.
007000     MOVE ZERO TO W-DRIVER-WARN-COUNT.
007100     MOVE ZERO TO W-VEHICLE-WARN-COUNT.
007200*
007300     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
007400     MOVE 30 TO CDAT-DAYS-TO-ADD.
007500     PERFORM 9720-ADD-DAYS-TO-RESULT-DATE.
007600     MOVE CDAT-RESULT-DATE TO W-WARNING-DATE.
007700*
007800     PERFORM 0100-LOAD-SACCO-TABLE
007900             THRU 0120-LOAD-SACCO-TABLE-EXIT.
008000*
008100     OPEN INPUT DRIVER-FILE.
008200     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
008300     PERFORM 0200-CHECK-ONE-DRIVER-READ-NEXT
008400         UNTIL END-OF-DRIVER-FILE.
008500     CLOSE DRIVER-FILE.
008600*
008700     OPEN INPUT VEHICLE-FILE.
008800     PERFORM 9580-READ-VEHICLE-NEXT-RECORD.
008900    PERFORM 0300-CHECK-ONE-VEHICLE-READ-NEXT
009000         UNTIL END-OF-VEHICLE-FILE.
009100     CLOSE VEHICLE-FILE.
009200*
009300     COMPUTE LK-EXPIRY-COUNT =
009400             W-DRIVER-WARN-COUNT + W-VEHICLE-WARN-COUNT.
009500*
009600     EXIT PROGRAM.
009700     STOP RUN.
009800*-----------------------------------------------------------
009900*
010000 0200-CHECK-ONE-DRIVER-READ-NEXT.
010100*
010200     IF DRV-LIC-EXPIRY GEQ LK-RUN-DATE
010300        IF DRV-LIC-EXPIRY LEQ W-WARNING-DATE
010400           DISPLAY "WARNING - DRIVER " DRV-NAME
010500                   " LICENSE EXPIRES " DRV-LIC-EXPIRY
010600           ADD 1 TO W-DRIVER-WARN-COUNT.
010700*
010800     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
010900*-----------------------------------------------------------
011000*
011100 0300-CHECK-ONE-VEHICLE-READ-NEXT.
011200*
011300     IF VEH-INS-EXPIRY GEQ LK-RUN-DATE
011400        IF VEH-INS-EXPIRY LEQ W-WARNING-DATE
011500           ADD 1 TO W-VEHICLE-WARN-COUNT
011600           MOVE VEH-SACCO-ID TO WANT-SAC-ID
011700           PERFORM 9600-LOOK-FOR-SACCO-RECORD
011800           IF FOUND-SACCO-RECORD
011900              DISPLAY "WARNING - " TBSAC-ID (TBSAC-IDX)
012000                      " VEHICLE " VEH-REG-NO
012100                      " INSURANCE EXPIRES " VEH-INS-EXPIRY
012200           ELSE
012300              DISPLAY "WARNING - VEHICLE " VEH-REG-NO
012400                      " INSURANCE EXPIRES " VEH-INS-EXPIRY.
012500*
012600     PERFORM 9580-READ-VEHICLE-NEXT-RECORD.
012700*-----------------------------------------------------------
012800*
012900*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
013000*                                          GUARD IN 0110 BELOW
013100*                                          AND THE TRAILING GO TO
013200*                                          SO THIS PAIR CAN BE
013300*                                          PERFORMED AS ONE
013400*                                          NUMBERED RANGE
013500 0100-LOAD-SACCO-TABLE.
013600*
013700     MOVE ZERO TO TBSAC-COUNT.
013800     OPEN INPUT SACCO-FILE.
013900     PERFORM 9500-READ-SACCO-NEXT-RECORD.
014000     PERFORM 0110-LOAD-ONE-SACCO-TABLE-ENTRY
014100         UNTIL END-OF-SACCO-FILE.
014200     CLOSE SACCO-FILE.
014300     GO TO 0120-LOAD-SACCO-TABLE-EXIT.
014400*
014500 0110-LOAD-ONE-SACCO-TABLE-ENTRY.
014600*
014700     ADD 1 TO TBSAC-COUNT.
014800     IF TBSAC-COUNT GREATER 1000
014900        DISPLAY "*** ERROR - SACCO-TABLE FULL AT 1000 ENTRIES ***"
015000        GO TO 0900-ABORT-RUN.
015100     MOVE SACCO-ID              TO TBSAC-ID (TBSAC-COUNT).
015200     MOVE SACCO-RATING           TO TBSAC-RATING (TBSAC-COUNT).
015300     MOVE SACCO-TOTAL-REVIEWS
015400         TO TBSAC-TOTAL-REVIEWS (TBSAC-COUNT).
015500     PERFORM 9500-READ-SACCO-NEXT-RECORD.
015600*
015700 0120-LOAD-SACCO-TABLE-EXIT.
015800*
015900     EXIT.
016000*-----------------------------------------------------------
016100*
016200 0900-ABORT-RUN.
016300*
016400     CLOSE SACCO-FILE.
016500     DISPLAY "*** U6 ABORTED - SACCO-TABLE OVERFLOW ***".
016600     EXIT PROGRAM.
016700     STOP RUN.
016800*-----------------------------------------------------------
016900*
017000     COPY "PLCALDAT.CBL".
017100     COPY "PL-LOOK-FOR-SACCO-RECORD.CBL".
017200     COPY "READ-DRIVER-NEXT-RECORD.CBL".
017300     COPY "READ-VEHICLE-NEXT-RECORD.CBL".
017400     COPY "READ-SACCO-NEXT-RECORD.CBL".
