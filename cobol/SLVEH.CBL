000100*    SLVEH.CBL
000200*    SELECT clause for the VEHICLE master file.
000300*    REQ# MB-0032 - R. ONYANGO - 1989-02-14
000400    SELECT VEHICLE-FILE
000500           ASSIGN TO "VEHICLE-FILE"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-VEHICLE-FILE-STATUS.
