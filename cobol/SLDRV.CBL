000100*    SLDRV.CBL
000200*    SELECT clause for the DRIVER master file.
000300*    REQ# MB-0033 - R. ONYANGO - 1989-02-15
000400    SELECT DRIVER-FILE
000500           ASSIGN TO "DRIVER-FILE"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-DRIVER-FILE-STATUS.
