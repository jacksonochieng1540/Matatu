000100*
000200*    WSFLSTAT.CBL
000300*    FILE STATUS fields for every SELECT in the suite.
000400*    REQ# MB-0046 - R. ONYANGO - 1989-02-25
000500*
000600    01  WS-SACCO-FILE-STATUS           PIC X(02).
000700    01  WS-VEHICLE-FILE-STATUS         PIC X(02).
000800    01  WS-DRIVER-FILE-STATUS          PIC X(02).
000900    01  WS-TRIP-FILE-STATUS            PIC X(02).
001000    01  WS-BOOKING-FILE-STATUS         PIC X(02).
001100    01  WS-PAYMENT-FILE-STATUS         PIC X(02).
001200    01  WS-REVIEW-FILE-STATUS          PIC X(02).
001300    01  WS-PROMO-FILE-STATUS           PIC X(02).
001400    01  WS-PARM-FILE-STATUS            PIC X(02).
001500    01  WS-BKGRQ-FILE-STATUS           PIC X(02).
001600    01  WS-REPORT-FILE-STATUS          PIC X(02).
