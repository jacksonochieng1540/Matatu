000100*    SLPROMO.CBL
000200*    SELECT clause for the PROMOTION file.
000300*    REQ# MB-0038 - R. ONYANGO - 1989-02-18
000400    SELECT PROMO-FILE
000500           ASSIGN TO "PROMO-FILE"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-PROMO-FILE-STATUS.
