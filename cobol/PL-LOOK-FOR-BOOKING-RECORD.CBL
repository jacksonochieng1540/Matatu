000100*    PL-LOOK-FOR-BOOKING-RECORD.CBL
000200*    Binary search of the in-memory BOOKING-TABLE by WANT-BKG-ID.
000300*    REQ# MB-0048 - R. ONYANGO - 1989-02-26
000400*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
000500*                                            FOR THE SUITE'S
000600*                                            PERFORM-THRU/GO TO
000700*                                            STANDARD
000800 9620-LOOK-FOR-BOOKING-RECORD.
000900 
001000   MOVE "N" TO W-FOUND-BOOKING-RECORD.
001100   SEARCH ALL BOOKING-TABLE-ENTRY
001200      AT END
001300         MOVE "N" TO W-FOUND-BOOKING-RECORD
001400      WHEN TBBKG-ID (TBBKG-IDX) EQUAL WANT-BKG-ID
001500         MOVE "Y" TO W-FOUND-BOOKING-RECORD.
