000100*
000200*    WSTRIPTB.CBL
000300*    In-memory TRIP-FILE table, loaded once at the start of a run
000400*    and
000500*    held sorted on TBTRIP-ID so LOOK-FOR-TRIP-RECORD can binary
000600*    search it instead of re-reading TRIP-FILE for every booking
000700*    request - TRIP-FILE is small enough to sit wholly in memory.
000800*    REQ# MB-0047 - R. ONYANGO - 1989-02-26
000900*
001000    01  TRIP-TABLE.
001100        05  TRIP-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
001200                             DEPENDING ON TBTRIP-COUNT
001300                             ASCENDING KEY IS TBTRIP-ID
001400                             INDEXED BY TBTRIP-IDX.
001500            10  TBTRIP-ID                 PIC X(08).
001600            10  TBTRIP-SACCO-ID           PIC X(08).
001700            10  TBTRIP-STATUS             PIC X(01).
001800            10  TBTRIP-FARE                PIC S9(5)V99.
001900            10  TBTRIP-AVAIL-SEATS         PIC S9(3).
002000            10  TBTRIP-TOTAL-SEATS         PIC 9(03).
002100            10  TBTRIP-DEP-DATE            PIC 9(08).
002200            10  TBTRIP-DEP-TIME            PIC 9(06).
002300            10  TBTRIP-ACT-DEP-TS          PIC 9(14).
002400*
002500    77  TBTRIP-COUNT                   PIC 9(05) COMP.
002600    77  WANT-TRIP-ID                   PIC X(08).
002700    77  W-FOUND-TRIP-RECORD            PIC X.
002800        88  FOUND-TRIP-RECORD              VALUE "Y".
