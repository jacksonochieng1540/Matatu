000100*    SLBKG.CBL
000200*    SELECT clause for the BOOKING master file.
000300*    REQ# MB-0035 - R. ONYANGO - 1989-02-16
000400    SELECT BOOKING-FILE
000500           ASSIGN TO "BOOKING-FILE"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-BOOKING-FILE-STATUS.
