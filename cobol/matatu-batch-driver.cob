000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MATATU-BATCH-DRIVER.
000300 AUTHOR.         R. ONYANGO.
000400 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   02/20/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    DATE-WRITTEN  R. ONYANGO     MB-0040  ORIGINAL PROGRAM -
001200*                                          REPLACES THE OLD
001300*                                          INTERACTIVE A/P MENU
001400*                                          SHELL WITH A STRAIGHT
001500*                                          BATCH DRIVER READING A
001600*                                          PARM CARD
001700*    03/02/1989    R. ONYANGO     MB-0040  ADDED CALL SEQUENCE FOR
001800*                                          U1-U4
001900*    03/15/1989    T. KIPRONO     MB-0055  ADDED U5 RATING RECALC
002000*                                          CALL
002100*    04/01/1989    T. KIPRONO     MB-0061  ADDED U6 EXPIRY WARNING
002200*                                          CALL
002300*    04/22/1989    T. KIPRONO     MB-0067  ADDED U7 FARE CALC CALL
002400*    05/10/1989    R. ONYANGO     MB-0072  ADDED U8 DAILY REVENUE
002500*                                          REPORT
002600*    11/30/1991    J. WAMBUI      MB-0103  PARM FILE NOW
002700*                                          OPENED/CLOSED HERE
002800*                                          ONLY, RUN-DATE/RUN-TIME
002900*                                          PASSED DOWN ON LINKAGE
003000*                                          AREA
003100*    02/14/1995    J. WAMBUI      MB-0118  DISPLAY OF RUN SUMMARY
003200*                                          ADDED AT END OF RUN FOR
003300*                                          THE OPERATOR
003400*    01/06/1999    M. ODERA       MB-0140  Y2K - RUN-DATE/RUN-TIME
003500*                                          ARE ALREADY 4-DIGIT
003600*                                          YEAR FIELDS ON THE PARM
003700*                                          CARD; VERIFIED NO
003800*                                          2-DIGIT YEAR WINDOWING
003900*                                          ANYWHERE IN THE CALL
004000*                                          CHAIN
004100*    09/19/2002    M. ODERA       MB-0162  CLEANUP OF RUN-SUMMARY
004200*                                          DISPLAY COLUMN SPACING
004300*                                          FOR OPERATOR CONSOLE
004400*                                          READABILITY
004500*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS;
004600*                                          PARM FILE OPEN/READ/
004700*                                          CLOSE NOW ONE PERFORM
004800*                                          THRU RANGE; RUN ID AND
004900*                                          RUN COUNTS TABLE VIEWS
005000*                                          ARE NOW ACTUALLY WALKED
005100*                                          ON THE OPERATOR DISPLAY
005200*                                          INSTEAD OF SITTING IDLE
005300 ENVIRONMENT DIVISION.
005400     CONFIGURATION SECTION.
005500     SPECIAL-NAMES.
005600         C01 IS TOP-OF-FORM.
005700     INPUT-OUTPUT SECTION.
005800     FILE-CONTROL.
005900*
006000         COPY "SLPARM.CBL".
006100*
006200 DATA DIVISION.
006300     FILE SECTION.
006400*
006500         COPY "FDPARM.CBL".
006600*
006700     WORKING-STORAGE SECTION.
006800*
006900         COPY "WSFLSTAT.CBL".
007000*
007100     01  W-RUN-DATE-TIME.
007200         05  W-RUN-DATE                 PIC 9(08).
007300         05  W-RUN-TIME                 PIC 9(06).
007400         05  FILLER                     PIC X(01).
007500*
007600*    REDEFINES #1 of this program - the run timestamp broken into
007700*    its
007800*    calendar CCYY/MM/DD pieces, for the operator console display.
007900     01  W-RUN-DATE-VIEW REDEFINES W-RUN-DATE-TIME.
008000         05  WRDV-CCYY                  PIC 9(04).
008100         05  WRDV-MM                    PIC 99.
008200         05  WRDV-DD                    PIC 99.
008300         05  WRDV-HH                    PIC 99.
008400         05  WRDV-MN                    PIC 99.
008500         05  WRDV-SS                    PIC 99.
008600         05  FILLER                     PIC X(01).
008700*
008800*    REDEFINES #2 - same fourteen bytes viewed as one packed
008900*    run-id
009000*    number - put on the operator console startup line below so
009100*    the run log carries one sortable key alongside the
009200*    broken-out date/time pieces above.
009300     01  W-RUN-ID-VIEW REDEFINES W-RUN-DATE-TIME.
009400         05  WRIV-RUN-ID                PIC 9(14).
009500         05  FILLER                     PIC X(01).
009600*
009700     01  W-RUN-COUNTS.
009800         05  W-RELEASE-COUNT                PIC 9(05) COMP.
009900         05  W-CONFIRM-COUNT                PIC 9(05) COMP.
010000         05  W-COMPLETE-COUNT               PIC 9(05) COMP.
010100         05  W-NOSHOW-COUNT                 PIC 9(05) COMP.
010200         05  W-EXPIRY-COUNT                 PIC 9(05) COMP.
010300         05  FILLER                         PIC 9(05) COMP.
010400*
010500*    REDEFINES #3 - the five run counts viewed as an indexable
010600*    table - walked by 0400-DISPLAY-RUN-COUNTS below instead of
010700*    five separate DISPLAY statements.
010800     01  W-RUN-COUNTS-VIEW REDEFINES W-RUN-COUNTS.
010900         05  WRCV-COUNT OCCURS 6 TIMES     PIC 9(05) COMP.
011000*
011100*    REDEFINES #4 - the five run-count captions, walked in step
011200*    with WRCV-COUNT above by the same subscript.
011300     01  WS-COUNT-LABELS.
011400         05  FILLER  PIC X(26) VALUE "BOOKINGS RELEASED ....... ".
011500         05  FILLER  PIC X(26) VALUE "PAYMENTS CONFIRMED ...... ".
011600         05  FILLER  PIC X(26) VALUE "TRIPS COMPLETED ......... ".
011700         05  FILLER  PIC X(26) VALUE "NO-SHOWS FLAGGED ........ ".
011800         05  FILLER  PIC X(26) VALUE "EXPIRY WARNINGS ......... ".
011900     01  WS-COUNT-LABELS-VIEW REDEFINES WS-COUNT-LABELS.
012000         05  WCL-LABEL OCCURS 5 TIMES     PIC X(26).
012100*
012200     77  W-COUNT-IDX                    PIC 9(01) COMP.
012300     77  DUMMY                           PIC X.
012400*-----------------------------------------------------------
012500*
012600 PROCEDURE DIVISION.
012700*
012800     PERFORM 0100-OPEN-PARM-FILE THRU 0300-CLOSE-PARM-FILE.
012900*
013000     DISPLAY "MATATU BATCH SUITE - RUN DATE "
013100              WRDV-CCYY "-" WRDV-MM "-" WRDV-DD.
013200     DISPLAY "RUN ID ................... " WRIV-RUN-ID.
013300*
013400*    U1 THROUGH U4 - THE SEQUENTIAL-SWEEP UNITS - RUN FIRST SO THE
013500*    TRIP AVAILABLE-SEAT COUNTS ARE CURRENT BEFORE U7 PRICES A
013600*    NEW BOOKING REQUEST AGAINST THEM.
013700     CALL "booking-expiry-release"
013800          USING W-RUN-DATE-TIME W-RELEASE-COUNT.
013900     CALL "payment-confirmation-sweep"
014000          USING W-RUN-DATE-TIME W-CONFIRM-COUNT.
014100     CALL "trip-completion-sweep"
014200          USING W-RUN-DATE-TIME W-COMPLETE-COUNT.
014300     CALL "no-show-sweep" USING W-RUN-DATE-TIME W-NOSHOW-COUNT.
014400     CALL "rating-recalculation" USING W-RUN-DATE-TIME.
014500     CALL "expiry-warning-check"
014600          USING W-RUN-DATE-TIME W-EXPIRY-COUNT.
014700     CALL "booking-fare-calc" USING W-RUN-DATE-TIME.
014800     CALL "daily-revenue-report" USING W-RUN-DATE-TIME.
014900*
015000     PERFORM 0400-DISPLAY-RUN-COUNTS
015100             THRU 0430-DISPLAY-RUN-COUNTS-EXIT.
015200*
015300     STOP RUN.
015400*-----------------------------------------------------------
015500*
015600 0100-OPEN-PARM-FILE.
015700*
015800     OPEN INPUT PARM-FILE.
015900*-----------------------------------------------------------
016000*
016100 0200-READ-RUN-DATE-TIME.
016200*
016300     READ PARM-FILE RECORD.
016400     MOVE PARM-RUN-DATE TO W-RUN-DATE.
016500     MOVE PARM-RUN-TIME TO W-RUN-TIME.
016600*-----------------------------------------------------------
016700*
016800 0300-CLOSE-PARM-FILE.
016900*
017000     CLOSE PARM-FILE.
017100*-----------------------------------------------------------
017200*
017300*    06/10/2003    M. ODERA       MB-0171  WALKS WRCV-COUNT/
017400*                                          WCL-LABEL TOGETHER -
017500*                                          THE 6TH WRCV-COUNT
017600*                                          SLOT IS THE FILLER
017700*                                          PAD, SO THE LOOP
017800*                                          BRANCHES OUT AT 5
017900*                                          RATHER THAN READING
018000*                                          PAST THE REAL COUNTS
018100 0400-DISPLAY-RUN-COUNTS.
018200*
018300     MOVE 1 TO W-COUNT-IDX.
018400*
018500 0410-DISPLAY-RUN-COUNTS-LOOP.
018600*
018700     IF W-COUNT-IDX GREATER 5
018800        GO TO 0430-DISPLAY-RUN-COUNTS-EXIT.
018900     DISPLAY WCL-LABEL (W-COUNT-IDX) WRCV-COUNT (W-COUNT-IDX).
019000     ADD 1 TO W-COUNT-IDX.
019100     GO TO 0410-DISPLAY-RUN-COUNTS-LOOP.
019200*
019300 0430-DISPLAY-RUN-COUNTS-EXIT.
019400*
019500     EXIT.
