000100*    FDREV.CBL
000200*    Record layout for the REVIEW file (input only).
000300*    REQ# MB-0037 - R. ONYANGO - 1989-02-17
000400    FD  REVIEW-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  REVIEW-RECORD.
000700        05  REV-ID                     PIC X(08).
000800        05  REV-SACCO-ID               PIC X(08).
000900        05  REV-DRIVER-ID              PIC X(08).
001000        05  REV-OVERALL                PIC 9(01).
001100        05  REV-VERIFIED               PIC X(01).
001200            88  REV-IS-VERIFIED            VALUE "Y".
001300        05  FILLER                     PIC X(01).
