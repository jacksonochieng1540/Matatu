000100*    READ-DRIVER-NEXT-RECORD.CBL
000200*    REQ# MB-0044 - R. ONYANGO - 1989-02-24
000300*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
000400*                                            FOR THE SUITE'S
000500*                                            PERFORM-THRU/GO TO
000600*                                            STANDARD
000700 9570-READ-DRIVER-NEXT-RECORD.
000800 
000900   READ DRIVER-FILE NEXT RECORD
001000      AT END
001100         MOVE "Y" TO W-END-OF-DRIVER-FILE.
