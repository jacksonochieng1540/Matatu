000100*    SLRPT.CBL
000200*    SELECT clause for the printed daily revenue report.
000300*    REQ# MB-0070 - R. ONYANGO - 1989-03-11
000400    SELECT REPORT-FILE
000500           ASSIGN TO "REPORT-FILE"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-REPORT-FILE-STATUS.
