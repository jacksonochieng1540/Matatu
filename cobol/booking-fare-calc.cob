000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BOOKING-FARE-CALC.
000300 AUTHOR.         R. ONYANGO.
000400 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   03/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    DATE-WRITTEN  R. ONYANGO     MB-0067  ORIGINAL PROGRAM - U7,
001200*                                          VALIDATE A BOOKING
001300*                                          REQUEST AND COMPUTE ITS
001400*                                          FARE WITH AN OPTIONAL
001500*                                          PROMOTION
001600*    08/21/1991    R. ONYANGO     MB-0101  ADDED CANCELLATION-PATH
001700*                                          (ACTION "C") REFUND
001800*                                          LOGIC
001900*    01/06/1999    M. ODERA       MB-0140  Y2K - BKGRQ-TRAVEL-DATE
002000*                                          IS ALREADY A
002100*                                          4-DIGIT-YEAR FIELD,
002200*                                          DATE WINDOW COMPARE
002300*                                          VERIFIED CORRECT
002400*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
002500*                                          FOR THE PERFORM-THRU/
002600*                                          GO TO STANDARD; TRIP,
002700*                                          BOOKING AND PROMO TABLE
002800*                                          LOADS NOW GUARD AGAINST
002900*                                          OVERFLOW PAST 3000,
003000*                                          3000 AND 1000 ENTRIES
003100*                                          RESPECTIVELY
003200 ENVIRONMENT DIVISION.
003300     CONFIGURATION SECTION.
003400     SPECIAL-NAMES.
003500         C01 IS TOP-OF-FORM.
003600     INPUT-OUTPUT SECTION.
003700     FILE-CONTROL.
003800*
003900         COPY "SLBKGRQ.CBL".
004000         COPY "SLTRIP.CBL".
004100         COPY "SLBKG.CBL".
004200         COPY "SLPROMO.CBL".
004300*
004400 DATA DIVISION.
004500     FILE SECTION.
004600*
004700         COPY "FDBKGRQ.CBL".
004800         COPY "FDTRIP.CBL".
004900         COPY "FDBKG.CBL".
005000         COPY "FDPROMO.CBL".
005100*
005200     LINKAGE SECTION.
005300*
005400     01  LK-RUN-DATE-TIME.
005500         05  LK-RUN-DATE                PIC 9(08).
005600         05  LK-RUN-TIME                PIC 9(06).
005700         05  FILLER                     PIC X(01).
005800*
005900     WORKING-STORAGE SECTION.
006000*
006100         COPY "WSEOF.CBL".
006200         COPY "WSFLSTAT.CBL".
006300         COPY "WSTRIPTB.CBL".
006400         COPY "WSBKGTB.CBL".
006500         COPY "WSPROMOTB.CBL".
006600         COPY "WSGENERAL.CBL".
006700         COPY "WSCALDAT.CBL".
006800*
006900     77  W-RUN-TIMESTAMP                PIC 9(14).
007000     77  W-GROSS-FARE                   PIC S9(7)V99.
007100     77  W-DISCOUNT-AMOUNT               PIC S9(7)V99.
007200     77  W-TOTAL-FARE                    PIC S9(7)V99.
007300*
007400*    A held (unpaid) booking's payment deadline - 15 minutes past
007500*    the
007600*    run timestamp at which it was priced.
007700     77  W-HOLD-EXPIRES-TS               PIC 9(14).
007800     77  W-TRAVEL-WINDOW-END             PIC 9(08).
007900*
008000     01  W-REQUEST-IS-VALID              PIC X.
008100         88  REQUEST-IS-VALID                VALUE "Y".
008200     01  W-PROMO-APPLIES                 PIC X.
008300         88  PROMO-APPLIES                    VALUE "Y".
008400     77  DUMMY                            PIC X.
008500*-----------------------------------------------------------
008600*
008700 PROCEDURE DIVISION USING LK-RUN-DATE-TIME.
008800*
008900     COMPUTE W-RUN-TIMESTAMP =
009000             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
009100*
009200     PERFORM 0100-COMPUTE-HOLD-EXPIRES-TS.
009300*
009400     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
009500     MOVE 90 TO CDAT-DAYS-TO-ADD.
009600     PERFORM 9720-ADD-DAYS-TO-RESULT-DATE.
009700     MOVE CDAT-RESULT-DATE TO W-TRAVEL-WINDOW-END.
009800*
009900     PERFORM 0200-LOAD-TRIP-TABLE THRU 0220-LOAD-TRIP-TABLE-EXIT.
010000     PERFORM 0300-LOAD-BOOKING-TABLE
010100             THRU 0320-LOAD-BOOKING-TABLE-EXIT.
010200     PERFORM 0400-LOAD-PROMO-TABLE
010300             THRU 0420-LOAD-PROMO-TABLE-EXIT.
010400*
010500     OPEN INPUT BOOKING-REQUEST-FILE.
010600     PERFORM 9530-READ-BOOKING-REQUEST-NEXT-RECORD.
010700     PERFORM 0500-PROCESS-ONE-REQUEST-READ-NEXT
010800             UNTIL END-OF-BOOKING-REQUEST-FILE.
010900     CLOSE BOOKING-REQUEST-FILE.
011000*
011100     PERFORM 0600-REWRITE-TRIP-TABLE-TO-FILE
011200             THRU 0620-REWRITE-TRIP-TABLE-EXIT.
011300     PERFORM 0700-REWRITE-BOOKING-TABLE-TO-FILE
011400             THRU 0730-REWRITE-BOOKING-TABLE-EXIT.
011500     PERFORM 0800-REWRITE-PROMO-TABLE-TO-FILE
011600             THRU 0820-REWRITE-PROMO-TABLE-EXIT.
011700*
011800     EXIT PROGRAM.
011900     STOP RUN.
012000*-----------------------------------------------------------
012100*
012200 0500-PROCESS-ONE-REQUEST-READ-NEXT.
012300*
012400     IF BKGRQ-IS-NEW-BOOKING
012500        PERFORM 0510-VALIDATE-NEW-BOOKING-REQUEST
012600        IF REQUEST-IS-VALID
012700           PERFORM 0530-PRICE-AND-APPLY-NEW-BOOKING.
012800*
012900     IF BKGRQ-IS-CANCELLATION
013000        PERFORM 0570-VALIDATE-CANCELLATION-REQUEST
013100        IF REQUEST-IS-VALID
013200           PERFORM 0590-APPLY-CANCELLATION.
013300*
013400     PERFORM 9530-READ-BOOKING-REQUEST-NEXT-RECORD.
013500*-----------------------------------------------------------
013600*
013700 0510-VALIDATE-NEW-BOOKING-REQUEST.
013800*
013900*    Bookable iff scheduled, seats available, and departure at
014000*    least
014100*    30 minutes (1800 seconds) from now; seats 1-6 and no more
014200*    than
014300*    the trip's available seats; travel date not before today and
014400*    not more than 90 days ahead.
014500*
014600     MOVE "N" TO W-REQUEST-IS-VALID.
014700     MOVE BKGRQ-TRIP-ID TO WANT-TRIP-ID.
014800     PERFORM 9610-LOOK-FOR-TRIP-RECORD.
014900     IF FOUND-TRIP-RECORD
015000        IF TBTRIP-STATUS (TBTRIP-IDX) EQUAL "S"
015100           IF TBTRIP-AVAIL-SEATS (TBTRIP-IDX) GREATER ZERO
015200              IF BKGRQ-SEATS GREATER ZERO AND
015300                 BKGRQ-SEATS NOT GREATER 6 AND
015400           BKGRQ-SEATS NOT GREATER TBTRIP-AVAIL-SEATS (TBTRIP-IDX)
015500                 IF BKGRQ-TRAVEL-DATE GEQ LK-RUN-DATE AND
015600                 BKGRQ-TRAVEL-DATE NOT GREATER W-TRAVEL-WINDOW-END
015700                PERFORM 0520-TEST-DEPARTURE-AT-LEAST-30-MIN-AWAY
015800                    IF CDAT-SECONDS-BETWEEN GEQ 1800
015900                       MOVE "Y" TO W-REQUEST-IS-VALID.
016000*-----------------------------------------------------------
016100*
016200 0100-COMPUTE-HOLD-EXPIRES-TS.
016300*
016400*    A newly priced pending booking holds its seats for 15 minutes
016500*    (900 seconds) - walked forward one day at a time through
016600*    PLCALDAT.CBL when the window crosses midnight.
016700*
016800     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
016900     IF LK-RUN-TIME GREATER 234500
017000        PERFORM 9730-ADD-ONE-DAY-TO-RESULT-DATE
017100        COMPUTE W-HOLD-EXPIRES-TS =
017200               (CDAT-RESULT-DATE * 1000000) + LK-RUN-TIME - 234500
017300     ELSE
017400        COMPUTE W-HOLD-EXPIRES-TS = W-RUN-TIMESTAMP + 001500.
017500*-----------------------------------------------------------
017600*
017700 0520-TEST-DEPARTURE-AT-LEAST-30-MIN-AWAY.
017800*
017900     MOVE ZERO TO CDAT-SECONDS-BETWEEN.
018000     MOVE W-RUN-TIMESTAMP TO CDAT-TS-1.
018100     MOVE TBTRIP-DEP-DATE (TBTRIP-IDX) TO CDAT-TS-2 (1:8).
018200     MOVE TBTRIP-DEP-TIME (TBTRIP-IDX) TO CDAT-TS-2 (9:6).
018300     PERFORM 9750-SECONDS-BETWEEN-TIMESTAMPS.
018400*-----------------------------------------------------------
018500*
018600 0530-PRICE-AND-APPLY-NEW-BOOKING.
018700*
018800    COMPUTE W-GROSS-FARE = TBTRIP-FARE (TBTRIP-IDX) * BKGRQ-SEATS.
018900     MOVE ZERO TO W-DISCOUNT-AMOUNT.
019000*
019100     IF BKGRQ-PROMO-CODE NOT EQUAL SPACES
019200        MOVE BKGRQ-PROMO-CODE TO WANT-PRM-CODE
019300        PERFORM 9630-LOOK-FOR-PROMO-RECORD
019400        IF FOUND-PROMO-RECORD
019500           PERFORM 0540-TEST-PROMOTION-APPLIES
019600           IF PROMO-APPLIES
019700              PERFORM 0550-COMPUTE-PROMOTION-DISCOUNT.
019800*
019900     COMPUTE W-TOTAL-FARE = W-GROSS-FARE - W-DISCOUNT-AMOUNT.
020000     IF W-TOTAL-FARE LESS ZERO
020100        MOVE ZERO TO W-TOTAL-FARE.
020200*
020300     SUBTRACT BKGRQ-SEATS FROM TBTRIP-AVAIL-SEATS (TBTRIP-IDX).
020400     PERFORM 0560-STORE-NEW-BOOKING-IN-TABLE.
020500*-----------------------------------------------------------
020600*
020700 0540-TEST-PROMOTION-APPLIES.
020800*
020900     MOVE "N" TO W-PROMO-APPLIES.
021000     IF TBPRM-ACTIVE (TBPRM-IDX) EQUAL "Y"
021100        IF TBPRM-VALID-FROM (TBPRM-IDX) LEQ W-RUN-TIMESTAMP
021200           IF TBPRM-VALID-UNTIL (TBPRM-IDX) GEQ W-RUN-TIMESTAMP
021300              IF TBPRM-USAGE-LIMIT (TBPRM-IDX) EQUAL ZERO OR
021400                 TBPRM-TIMES-USED (TBPRM-IDX) LESS
021500                 TBPRM-USAGE-LIMIT (TBPRM-IDX)
021600                 IF W-GROSS-FARE GEQ TBPRM-MIN-AMOUNT (TBPRM-IDX)
021700                    MOVE "Y" TO W-PROMO-APPLIES.
021800*-----------------------------------------------------------
021900*
022000 0550-COMPUTE-PROMOTION-DISCOUNT.
022100*
022200     IF TBPRM-TYPE (TBPRM-IDX) EQUAL "P"
022300        COMPUTE GEN-ROUND-IN =
022400                W-GROSS-FARE * TBPRM-VALUE (TBPRM-IDX) / 100
022500        PERFORM 9800-ROUND-HALF-UP-2-DEC
022600        MOVE GEN-ROUND-OUT TO W-DISCOUNT-AMOUNT
022700     ELSE
022800        MOVE TBPRM-VALUE (TBPRM-IDX) TO W-DISCOUNT-AMOUNT.
022900*
023000     IF TBPRM-MAX-DISCOUNT (TBPRM-IDX) GREATER ZERO
023100       IF W-DISCOUNT-AMOUNT GREATER TBPRM-MAX-DISCOUNT (TBPRM-IDX)
023200         MOVE TBPRM-MAX-DISCOUNT (TBPRM-IDX) TO W-DISCOUNT-AMOUNT.
023300*
023400     IF W-DISCOUNT-AMOUNT GREATER W-GROSS-FARE
023500        MOVE W-GROSS-FARE TO W-DISCOUNT-AMOUNT.
023600*
023700     ADD 1 TO TBPRM-TIMES-USED (TBPRM-IDX).
023800*-----------------------------------------------------------
023900*
024000 0560-STORE-NEW-BOOKING-IN-TABLE.
024100*
024200     ADD 1 TO TBBKG-COUNT.
024300     MOVE BKGRQ-BKG-ID     TO TBBKG-ID (TBBKG-COUNT).
024400     MOVE "P"               TO TBBKG-STATUS (TBBKG-COUNT).
024500     MOVE BKGRQ-TRIP-ID      TO TBBKG-TRIP-ID (TBBKG-COUNT).
024600     MOVE BKGRQ-SEATS         TO TBBKG-SEATS (TBBKG-COUNT).
024700     MOVE W-TOTAL-FARE         TO TBBKG-TOTAL-FARE (TBBKG-COUNT).
024800     MOVE BKGRQ-BKG-ID          TO TBBKG-REF (TBBKG-COUNT).
024900     MOVE W-HOLD-EXPIRES-TS     TO TBBKG-EXPIRES-TS (TBBKG-COUNT).
025000     MOVE BKGRQ-PASSENGER        TO TBBKG-PASSENGER (TBBKG-COUNT).
025100     MOVE BKGRQ-PHONE               TO TBBKG-PHONE (TBBKG-COUNT).
025200     MOVE ZERO TO TBBKG-REFUND-AMT (TBBKG-COUNT).
025300*-----------------------------------------------------------
025400*
025500 0570-VALIDATE-CANCELLATION-REQUEST.
025600*
025700*    Eligible iff the booking is pending or confirmed and its trip
025800*    departs at least 2 hours (7200 s) from now.
025900*
026000     MOVE "N" TO W-REQUEST-IS-VALID.
026100     MOVE BKGRQ-BKG-ID TO WANT-BKG-ID.
026200     PERFORM 9620-LOOK-FOR-BOOKING-RECORD.
026300     IF FOUND-BOOKING-RECORD
026400        IF TBBKG-STATUS (TBBKG-IDX) EQUAL "C" OR
026500           TBBKG-STATUS (TBBKG-IDX) EQUAL "P"
026600           MOVE TBBKG-TRIP-ID (TBBKG-IDX) TO WANT-TRIP-ID
026700           PERFORM 9610-LOOK-FOR-TRIP-RECORD
026800           IF FOUND-TRIP-RECORD
026900              PERFORM 0580-TEST-DEPARTURE-AT-LEAST-2-HR-AWAY
027000              IF CDAT-SECONDS-BETWEEN GEQ 7200
027100                 MOVE "Y" TO W-REQUEST-IS-VALID.
027200*-----------------------------------------------------------
027300*
027400 0580-TEST-DEPARTURE-AT-LEAST-2-HR-AWAY.
027500*
027600     MOVE ZERO TO CDAT-SECONDS-BETWEEN.
027700     MOVE W-RUN-TIMESTAMP TO CDAT-TS-1.
027800     MOVE TBTRIP-DEP-DATE (TBTRIP-IDX) TO CDAT-TS-2 (1:8).
027900     MOVE TBTRIP-DEP-TIME (TBTRIP-IDX) TO CDAT-TS-2 (9:6).
028000     PERFORM 9750-SECONDS-BETWEEN-TIMESTAMPS.
028100*-----------------------------------------------------------
028200*
028300 0590-APPLY-CANCELLATION.
028400*
028500     MOVE "X" TO TBBKG-STATUS (TBBKG-IDX).
028600     MOVE TBBKG-TOTAL-FARE (TBBKG-IDX)
028700          TO TBBKG-REFUND-AMT (TBBKG-IDX).
028800     ADD TBBKG-SEATS (TBBKG-IDX)
028900         TO TBTRIP-AVAIL-SEATS (TBTRIP-IDX).
029000*-----------------------------------------------------------
029100*
029200*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
029300*                                          GUARD IN 0210 BELOW
029400*                                          AND THE TRAILING GO TO
029500*                                          SO THIS PAIR CAN BE
029600*                                          PERFORMED AS ONE
029700*                                          NUMBERED RANGE
029800 0200-LOAD-TRIP-TABLE.
029900*
030000     MOVE ZERO TO TBTRIP-COUNT.
030100     OPEN INPUT TRIP-FILE.
030200     PERFORM 9510-READ-TRIP-NEXT-RECORD.
030300     PERFORM 0210-LOAD-ONE-TRIP-TABLE-ENTRY
030400         UNTIL END-OF-TRIP-FILE.
030500     CLOSE TRIP-FILE.
030600     GO TO 0220-LOAD-TRIP-TABLE-EXIT.
030700*
030800 0210-LOAD-ONE-TRIP-TABLE-ENTRY.
030900*
031000     ADD 1 TO TBTRIP-COUNT.
031100     IF TBTRIP-COUNT GREATER 3000
031200        DISPLAY "*** ERROR - TRIP-TABLE FULL AT 3000 ENTRIES ***"
031300        GO TO 0900-ABORT-RUN.
031400     MOVE TRIP-ID          TO TBTRIP-ID (TBTRIP-COUNT).
031500     MOVE TRIP-SACCO-ID    TO TBTRIP-SACCO-ID (TBTRIP-COUNT).
031600     MOVE TRIP-STATUS       TO TBTRIP-STATUS (TBTRIP-COUNT).
031700     MOVE TRIP-FARE          TO TBTRIP-FARE (TBTRIP-COUNT).
031800    MOVE TRIP-AVAIL-SEATS    TO TBTRIP-AVAIL-SEATS (TBTRIP-COUNT).
031900     MOVE TRIP-TOTAL-SEATS
032000         TO TBTRIP-TOTAL-SEATS (TBTRIP-COUNT).
032100     MOVE TRIP-DEP-DATE         TO TBTRIP-DEP-DATE (TBTRIP-COUNT).
032200     MOVE TRIP-DEP-TIME         TO TBTRIP-DEP-TIME (TBTRIP-COUNT).
032300     MOVE TRIP-ACT-DEP-TS     TO TBTRIP-ACT-DEP-TS (TBTRIP-COUNT).
032400     PERFORM 9510-READ-TRIP-NEXT-RECORD.
032500*
032600 0220-LOAD-TRIP-TABLE-EXIT.
032700*
032800     EXIT.
032900*-----------------------------------------------------------
033000*
033100 0600-REWRITE-TRIP-TABLE-TO-FILE.
033200*
033300     OPEN I-O TRIP-FILE.
033400     PERFORM 9510-READ-TRIP-NEXT-RECORD.
033500     PERFORM 0610-REWRITE-ONE-TRIP-READ-NEXT
033600         UNTIL END-OF-TRIP-FILE.
033700     CLOSE TRIP-FILE.
033800     GO TO 0620-REWRITE-TRIP-TABLE-EXIT.
033900*
034000 0610-REWRITE-ONE-TRIP-READ-NEXT.
034100*
034200     MOVE TRIP-ID TO WANT-TRIP-ID.
034300     PERFORM 9610-LOOK-FOR-TRIP-RECORD.
034400     IF FOUND-TRIP-RECORD
034500        MOVE TBTRIP-AVAIL-SEATS (TBTRIP-IDX) TO TRIP-AVAIL-SEATS
034600        REWRITE TRIP-RECORD
034700           INVALID KEY
034800              DISPLAY "*** ERROR RE-WRITING TRIP " TRIP-ID " ***".
034900*
035000     PERFORM 9510-READ-TRIP-NEXT-RECORD.
035100*
035200 0620-REWRITE-TRIP-TABLE-EXIT.
035300*
035400     EXIT.
035500*-----------------------------------------------------------
035600*
035700*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
035800*                                          GUARD IN 0310 BELOW
035900*                                          AND THE TRAILING GO TO
036000*                                          SO THIS PAIR CAN BE
036100*                                          PERFORMED AS ONE
036200*                                          NUMBERED RANGE
036300 0300-LOAD-BOOKING-TABLE.
036400*
036500     MOVE ZERO TO TBBKG-COUNT.
036600     OPEN INPUT BOOKING-FILE.
036700     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
036800     PERFORM 0310-LOAD-ONE-BOOKING-TABLE-ENTRY
036900         UNTIL END-OF-BOOKING-FILE.
037000     CLOSE BOOKING-FILE.
037100     GO TO 0320-LOAD-BOOKING-TABLE-EXIT.
037200*
037300 0310-LOAD-ONE-BOOKING-TABLE-ENTRY.
037400*
037500     ADD 1 TO TBBKG-COUNT.
037600     IF TBBKG-COUNT GREATER 3000
037700        DISPLAY "*** ERROR - BOOKING-TABLE FULL AT 3000 ***"
037800        GO TO 0900-ABORT-RUN.
037900     MOVE BKG-ID           TO TBBKG-ID (TBBKG-COUNT).
038000     MOVE BKG-STATUS        TO TBBKG-STATUS (TBBKG-COUNT).
038100     MOVE BKG-TRIP-ID        TO TBBKG-TRIP-ID (TBBKG-COUNT).
038200     MOVE BKG-SEATS           TO TBBKG-SEATS (TBBKG-COUNT).
038300     MOVE BKG-TOTAL-FARE        TO TBBKG-TOTAL-FARE (TBBKG-COUNT).
038400     MOVE BKG-REFUND-AMT        TO TBBKG-REFUND-AMT (TBBKG-COUNT).
038500*
038600*    TBBKG-REF stays SPACES for bookings already on the file - the
038700*    write-back pass uses it to tell an existing booking (REWRITE)
038800*    from one priced by this run (WRITE).
038900     MOVE SPACES TO TBBKG-REF (TBBKG-COUNT).
039000     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
039100*
039200 0320-LOAD-BOOKING-TABLE-EXIT.
039300*
039400     EXIT.
039500*-----------------------------------------------------------
039600*
039700*    New bookings priced by this run (TBBKG-IDX beyond the
039800*    original
039900*    file's record count) are WRITTEN; bookings already on the
040000*    file
040100*    are REWRITTEN in place after their status/trip changes.
040200 0700-REWRITE-BOOKING-TABLE-TO-FILE.
040300*
040400     OPEN I-O BOOKING-FILE.
040500     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
040600     PERFORM 0710-REWRITE-ONE-BOOKING-READ-NEXT
040700         UNTIL END-OF-BOOKING-FILE.
040800     PERFORM 0720-WRITE-NEW-BOOKINGS-FROM-TABLE
040900             VARYING TBBKG-IDX FROM 1 BY 1
041000             UNTIL TBBKG-IDX GREATER TBBKG-COUNT.
041100     CLOSE BOOKING-FILE.
041200     GO TO 0730-REWRITE-BOOKING-TABLE-EXIT.
041300*
041400 0710-REWRITE-ONE-BOOKING-READ-NEXT.
041500*
041600     MOVE BKG-ID TO WANT-BKG-ID.
041700     PERFORM 9620-LOOK-FOR-BOOKING-RECORD.
041800     IF FOUND-BOOKING-RECORD
041900        MOVE TBBKG-STATUS (TBBKG-IDX) TO BKG-STATUS
042000        MOVE TBBKG-REFUND-AMT (TBBKG-IDX) TO BKG-REFUND-AMT
042100        REWRITE BOOKING-RECORD
042200           INVALID KEY
042300            DISPLAY "*** ERROR RE-WRITING BOOKING " BKG-ID " ***".
042400*
042500     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
042600*-----------------------------------------------------------
042700*
042800 0720-WRITE-NEW-BOOKINGS-FROM-TABLE.
042900*
043000     IF TBBKG-REF (TBBKG-IDX) NOT EQUAL SPACES
043100        MOVE SPACES TO BOOKING-RECORD
043200        MOVE TBBKG-ID (TBBKG-IDX)         TO BKG-ID
043300        MOVE TBBKG-REF (TBBKG-IDX)          TO BKG-REF
043400        MOVE TBBKG-STATUS (TBBKG-IDX)         TO BKG-STATUS
043500        MOVE TBBKG-TRIP-ID (TBBKG-IDX)         TO BKG-TRIP-ID
043600        MOVE TBBKG-SEATS (TBBKG-IDX)            TO BKG-SEATS
043700        MOVE TBBKG-TOTAL-FARE (TBBKG-IDX)        TO BKG-TOTAL-FARE
043800        MOVE TBBKG-EXPIRES-TS (TBBKG-IDX)        TO BKG-EXPIRES-TS
043900        MOVE ZERO TO BKG-CHECKED-IN-TS
044000        MOVE TBBKG-PASSENGER (TBBKG-IDX)          TO BKG-PASSENGER
044100        MOVE TBBKG-PHONE (TBBKG-IDX)                  TO BKG-PHONE
044200        MOVE ZERO TO BKG-REFUND-AMT
044300        WRITE BOOKING-RECORD
044400           INVALID KEY
044500              DISPLAY "*** ERROR WRITING NEW BOOKING "
044600                      TBBKG-ID (TBBKG-IDX) " ***".
044700*
044800 0730-REWRITE-BOOKING-TABLE-EXIT.
044900*
045000     EXIT.
045100*-----------------------------------------------------------
045200*
045300*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
045400*                                          GUARD IN 0410 BELOW
045500*                                          AND THE TRAILING GO TO
045600*                                          SO THIS PAIR CAN BE
045700*                                          PERFORMED AS ONE
045800*                                          NUMBERED RANGE
045900 0400-LOAD-PROMO-TABLE.
046000*
046100     MOVE ZERO TO TBPRM-COUNT.
046200     OPEN INPUT PROMO-FILE.
046300     PERFORM 9550-READ-PROMO-NEXT-RECORD.
046400     PERFORM 0410-LOAD-ONE-PROMO-TABLE-ENTRY
046500         UNTIL END-OF-PROMO-FILE.
046600     CLOSE PROMO-FILE.
046700     GO TO 0420-LOAD-PROMO-TABLE-EXIT.
046800*
046900 0410-LOAD-ONE-PROMO-TABLE-ENTRY.
047000*
047100     ADD 1 TO TBPRM-COUNT.
047200     IF TBPRM-COUNT GREATER 1000
047300        DISPLAY "*** ERROR - PROMO-TABLE FULL AT 1000 ENTRIES ***"
047400        GO TO 0900-ABORT-RUN.
047500     MOVE PRM-CODE             TO TBPRM-CODE (TBPRM-COUNT).
047600     MOVE PRM-TYPE              TO TBPRM-TYPE (TBPRM-COUNT).
047700     MOVE PRM-VALUE               TO TBPRM-VALUE (TBPRM-COUNT).
047800     MOVE PRM-MIN-AMOUNT        TO TBPRM-MIN-AMOUNT (TBPRM-COUNT).
047900     MOVE PRM-MAX-DISCOUNT    TO TBPRM-MAX-DISCOUNT (TBPRM-COUNT).
048000     MOVE PRM-USAGE-LIMIT      TO TBPRM-USAGE-LIMIT (TBPRM-COUNT).
048100     MOVE PRM-TIMES-USED        TO TBPRM-TIMES-USED (TBPRM-COUNT).
048200     MOVE PRM-VALID-FROM        TO TBPRM-VALID-FROM (TBPRM-COUNT).
048300     MOVE PRM-VALID-UNTIL      TO TBPRM-VALID-UNTIL (TBPRM-COUNT).
048400     MOVE PRM-ACTIVE                TO TBPRM-ACTIVE (TBPRM-COUNT).
048500     PERFORM 9550-READ-PROMO-NEXT-RECORD.
048600*
048700 0420-LOAD-PROMO-TABLE-EXIT.
048800*
048900     EXIT.
049000*-----------------------------------------------------------
049100*
049200 0800-REWRITE-PROMO-TABLE-TO-FILE.
049300*
049400     OPEN I-O PROMO-FILE.
049500     PERFORM 9550-READ-PROMO-NEXT-RECORD.
049600     PERFORM 0810-REWRITE-ONE-PROMO-READ-NEXT
049700         UNTIL END-OF-PROMO-FILE.
049800     CLOSE PROMO-FILE.
049900     GO TO 0820-REWRITE-PROMO-TABLE-EXIT.
050000*
050100 0810-REWRITE-ONE-PROMO-READ-NEXT.
050200*
050300     MOVE PRM-CODE TO WANT-PRM-CODE.
050400     PERFORM 9630-LOOK-FOR-PROMO-RECORD.
050500     IF FOUND-PROMO-RECORD
050600        MOVE TBPRM-TIMES-USED (TBPRM-IDX) TO PRM-TIMES-USED
050700        REWRITE PROMO-RECORD
050800           INVALID KEY
050900            DISPLAY "*** ERROR RE-WRITING PROMO " PRM-CODE " ***".
051000*
051100     PERFORM 9550-READ-PROMO-NEXT-RECORD.
051200*
051300 0820-REWRITE-PROMO-TABLE-EXIT.
051400*
051500     EXIT.
051600*-----------------------------------------------------------
051700*
051800 0900-ABORT-RUN.
051900*
052000     DISPLAY "*** U7 ABORTED - TABLE OVERFLOW ***".
052100     EXIT PROGRAM.
052200     STOP RUN.
052300*-----------------------------------------------------------
052400*
052500     COPY "PLCALDAT.CBL".
052600     COPY "PLGENERAL.CBL".
052700     COPY "PL-LOOK-FOR-TRIP-RECORD.CBL".
052800     COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".
052900     COPY "PL-LOOK-FOR-PROMO-RECORD.CBL".
053000     COPY "READ-BOOKING-REQUEST-NEXT-RECORD.CBL".
053100     COPY "READ-TRIP-NEXT-RECORD.CBL".
053200     COPY "READ-BOOKING-NEXT-RECORD.CBL".
053300     COPY "READ-PROMO-NEXT-RECORD.CBL".
