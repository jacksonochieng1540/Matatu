000100*
000200*    WSPROMOTB.CBL
000300*    In-memory PROMO-FILE table, keyed access by promo code for
000400*    the
000500*    U7 fare calc - PROMO-FILE is small enough to hold entirely in
000600*    memory and search rather than re-reading it per request.
000700*    REQ# MB-0049 - R. ONYANGO - 1989-02-27
000800*
000900    01  PROMO-TABLE.
001000        05  PROMO-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
001100                              DEPENDING ON TBPRM-COUNT
001200                              ASCENDING KEY IS TBPRM-CODE
001300                              INDEXED BY TBPRM-IDX.
001400            10  TBPRM-CODE                PIC X(10).
001500            10  TBPRM-TYPE                PIC X(01).
001600            10  TBPRM-VALUE                PIC S9(5)V99.
001700            10  TBPRM-MIN-AMOUNT           PIC S9(7)V99.
001800            10  TBPRM-MAX-DISCOUNT         PIC S9(7)V99.
001900            10  TBPRM-USAGE-LIMIT          PIC 9(05).
002000            10  TBPRM-TIMES-USED           PIC 9(05).
002100            10  TBPRM-VALID-FROM           PIC 9(14).
002200            10  TBPRM-VALID-UNTIL          PIC 9(14).
002300            10  TBPRM-ACTIVE               PIC X(01).
002400*
002500    77  TBPRM-COUNT                    PIC 9(05) COMP.
002600    77  WANT-PRM-CODE                  PIC X(10).
002700    77  W-FOUND-PROMO-RECORD           PIC X.
002800        88  FOUND-PROMO-RECORD             VALUE "Y".
