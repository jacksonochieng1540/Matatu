000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RATING-RECALCULATION.
000300 AUTHOR.         T. KIPRONO.
000400 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   03/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    DATE-WRITTEN  T. KIPRONO     MB-0056  ORIGINAL PROGRAM - U5,
001200*                                          RECOMPUTE SACCO AND
001300*                                          DRIVER RATINGS FROM
001400*                                          VERIFIED REVIEWS ONLY
001500*    05/28/1991    T. KIPRONO     MB-0099  ROUND-HALF-UP-2-DEC
001600*                                          MOVED TO PLGENERAL.CBL
001700*                                          FOR RE-USE BY U7's
001800*                                          FARE/DISCOUNT WORK
001900*    01/06/1999    M. ODERA       MB-0140  Y2K REVIEW - NO DATE
002000*                                          FIELDS ON THE REVIEW
002100*                                          RECORD, NO CHANGE
002200*                                          REQUIRED
002300*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
002400*                                          FOR THE PERFORM-THRU/
002500*                                          GO TO STANDARD; SACCO
002600*                                          AND DRIVER TABLE LOADS
002700*                                          NOW GUARD AGAINST
002800*                                          OVERFLOW PAST 1000 AND
002900*                                          2000 ENTRIES
003000 ENVIRONMENT DIVISION.
003100     CONFIGURATION SECTION.
003200     SPECIAL-NAMES.
003300         C01 IS TOP-OF-FORM.
003400     INPUT-OUTPUT SECTION.
003500     FILE-CONTROL.
003600*
003700         COPY "SLREV.CBL".
003800         COPY "SLSACCO.CBL".
003900         COPY "SLDRV.CBL".
004000*
004100 DATA DIVISION.
004200     FILE SECTION.
004300*
004400         COPY "FDREV.CBL".
004500         COPY "FDSACCO.CBL".
004600         COPY "FDDRV.CBL".
004700*
004800     LINKAGE SECTION.
004900*
005000     01  LK-RUN-DATE-TIME.
005100         05  LK-RUN-DATE                PIC 9(08).
005200         05  LK-RUN-TIME                PIC 9(06).
005300         05  FILLER                     PIC X(01).
005400*
005500     WORKING-STORAGE SECTION.
005600*
005700         COPY "WSEOF.CBL".
005800         COPY "WSFLSTAT.CBL".
005900         COPY "WSSACTB.CBL".
006000         COPY "WSDRVTB.CBL".
006100         COPY "WSGENERAL.CBL".
006200*
006300     01  W-RUN-DATE-TIME-COPY.
006400         05  W-RUN-DATE                 PIC 9(08).
006500         05  W-RUN-TIME                 PIC 9(06).
006600*
006700*    REDEFINES #3 of this program - the run date viewed as
006800*    CCYY/MM/DD,
006900*    used only on the operator trailer message at end of run.
007000     01  W-RUN-DATE-VIEW REDEFINES W-RUN-DATE-TIME-COPY.
007100         05  WRDV-CCYY                  PIC 9(04).
007200         05  WRDV-MM                    PIC 99.
007300         05  WRDV-DD                    PIC 99.
007400         05  FILLER                     PIC X(06).
007500*
007600     77  DUMMY                          PIC X.
007700*-----------------------------------------------------------
007800*
007900 PROCEDURE DIVISION USING LK-RUN-DATE-TIME.
008000*
008100     MOVE LK-RUN-DATE TO W-RUN-DATE.
008200     MOVE LK-RUN-TIME TO W-RUN-TIME.
008300*
008400     PERFORM 0100-LOAD-SACCO-TABLE
008500             THRU 0120-LOAD-SACCO-TABLE-EXIT.
008600     PERFORM 0200-LOAD-DRIVER-TABLE
008700             THRU 0220-LOAD-DRIVER-TABLE-EXIT.
008800*
008900     OPEN INPUT REVIEW-FILE.
009000     PERFORM 9560-READ-REVIEW-NEXT-RECORD.
009100     PERFORM 0300-ACCUMULATE-ONE-REVIEW-READ-NEXT
009200         UNTIL END-OF-REVIEW-FILE.
009300     CLOSE REVIEW-FILE.
009400*
009500     PERFORM 0400-REWRITE-SACCO-TABLE-TO-FILE.
009600     PERFORM 0500-REWRITE-DRIVER-TABLE-TO-FILE.
009700*
009800    DISPLAY "RATINGS RECOMPUTED FOR RUN OF " WRDV-CCYY "-" WRDV-MM
009900             "-" WRDV-DD.
010000*
010100     EXIT PROGRAM.
010200     STOP RUN.
010300*-----------------------------------------------------------
010400*
010500 0300-ACCUMULATE-ONE-REVIEW-READ-NEXT.
010600*
010700     IF REV-VERIFIED EQUAL "Y"
010800        MOVE REV-SACCO-ID TO WANT-SAC-ID
010900        PERFORM 9600-LOOK-FOR-SACCO-RECORD
011000        IF FOUND-SACCO-RECORD
011100           ADD REV-OVERALL TO TBSAC-REVIEW-SUM (TBSAC-IDX)
011200           ADD 1 TO TBSAC-REVIEW-COUNT (TBSAC-IDX).
011300*
011400     IF REV-VERIFIED EQUAL "Y"
011500        IF REV-DRIVER-ID NOT EQUAL SPACES
011600           MOVE REV-DRIVER-ID TO WANT-DRV-ID
011700           PERFORM 9640-LOOK-FOR-DRIVER-RECORD
011800           IF FOUND-DRIVER-RECORD
011900              ADD REV-OVERALL TO TBDRV-REVIEW-SUM (TBDRV-IDX)
012000              ADD 1 TO TBDRV-REVIEW-COUNT (TBDRV-IDX).
012100*
012200     PERFORM 9560-READ-REVIEW-NEXT-RECORD.
012300*-----------------------------------------------------------
012400*
012500*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
012600*                                          GUARD IN 0110 BELOW
012700*                                          AND THE TRAILING GO TO
012800*                                          SO THIS PAIR CAN BE
012900*                                          PERFORMED AS ONE
013000*                                          NUMBERED RANGE
013100 0100-LOAD-SACCO-TABLE.
013200*
013300     MOVE ZERO TO TBSAC-COUNT.
013400     OPEN INPUT SACCO-FILE.
013500     PERFORM 9500-READ-SACCO-NEXT-RECORD.
013600     PERFORM 0110-LOAD-ONE-SACCO-TABLE-ENTRY
013700         UNTIL END-OF-SACCO-FILE.
013800     CLOSE SACCO-FILE.
013900     GO TO 0120-LOAD-SACCO-TABLE-EXIT.
014000*
014100 0110-LOAD-ONE-SACCO-TABLE-ENTRY.
014200*
014300     ADD 1 TO TBSAC-COUNT.
014400     IF TBSAC-COUNT GREATER 1000
014500        DISPLAY "*** ERROR - SACCO-TABLE FULL AT 1000 ENTRIES ***"
014600        GO TO 0900-ABORT-RUN.
014700     MOVE SACCO-ID              TO TBSAC-ID (TBSAC-COUNT).
014800     MOVE SACCO-RATING           TO TBSAC-RATING (TBSAC-COUNT).
014900     MOVE SACCO-TOTAL-REVIEWS
015000         TO TBSAC-TOTAL-REVIEWS (TBSAC-COUNT).
015100     MOVE ZERO TO TBSAC-REVIEW-SUM (TBSAC-COUNT).
015200     MOVE ZERO TO TBSAC-REVIEW-COUNT (TBSAC-COUNT).
015300     PERFORM 9500-READ-SACCO-NEXT-RECORD.
015400*
015500 0120-LOAD-SACCO-TABLE-EXIT.
015600*
015700     EXIT.
015800*-----------------------------------------------------------
015900*
016000*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
016100*                                          GUARD IN 0210 BELOW
016200*                                          AND THE TRAILING GO TO
016300*                                          SO THIS PAIR CAN BE
016400*                                          PERFORMED AS ONE
016500*                                          NUMBERED RANGE
016600 0200-LOAD-DRIVER-TABLE.
016700*
016800     MOVE ZERO TO TBDRV-COUNT.
016900     OPEN INPUT DRIVER-FILE.
017000     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
017100     PERFORM 0210-LOAD-ONE-DRIVER-TABLE-ENTRY
017200         UNTIL END-OF-DRIVER-FILE.
017300     CLOSE DRIVER-FILE.
017400     GO TO 0220-LOAD-DRIVER-TABLE-EXIT.
017500*
017600 0210-LOAD-ONE-DRIVER-TABLE-ENTRY.
017700*
017800     ADD 1 TO TBDRV-COUNT.
017900     IF TBDRV-COUNT GREATER 2000
018000        DISPLAY "*** ERROR - DRIVER-TABLE FULL AT 2000 ***"
018100        GO TO 0900-ABORT-RUN.
018200     MOVE DRV-ID               TO TBDRV-ID (TBDRV-COUNT).
018300     MOVE DRV-RATING            TO TBDRV-RATING (TBDRV-COUNT).
018400     MOVE ZERO TO TBDRV-REVIEW-SUM (TBDRV-COUNT).
018500     MOVE ZERO TO TBDRV-REVIEW-COUNT (TBDRV-COUNT).
018600     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
018700*
018800 0220-LOAD-DRIVER-TABLE-EXIT.
018900*
019000     EXIT.
019100*-----------------------------------------------------------
019200*
019300 0400-REWRITE-SACCO-TABLE-TO-FILE.
019400*
019500     OPEN I-O SACCO-FILE.
019600     PERFORM 9500-READ-SACCO-NEXT-RECORD.
019700     PERFORM 0410-REWRITE-ONE-SACCO-READ-NEXT
019800         UNTIL END-OF-SACCO-FILE.
019900     CLOSE SACCO-FILE.
020000*-----------------------------------------------------------
020100*
020200 0410-REWRITE-ONE-SACCO-READ-NEXT.
020300*
020400     MOVE SACCO-ID TO WANT-SAC-ID.
020500     PERFORM 9600-LOOK-FOR-SACCO-RECORD.
020600     IF FOUND-SACCO-RECORD
020700        IF TBSAC-REVIEW-COUNT (TBSAC-IDX) GREATER ZERO
020800           COMPUTE GEN-ROUND-IN =
020900                   TBSAC-REVIEW-SUM (TBSAC-IDX) /
021000                   TBSAC-REVIEW-COUNT (TBSAC-IDX)
021100           PERFORM 9800-ROUND-HALF-UP-2-DEC
021200           MOVE GEN-ROUND-OUT TO SACCO-RATING
021300        MOVE TBSAC-REVIEW-COUNT (TBSAC-IDX) TO SACCO-TOTAL-REVIEWS
021400           REWRITE SACCO-RECORD
021500              INVALID KEY
021600            DISPLAY "*** ERROR RE-WRITING SACCO " SACCO-ID " ***".
021700*
021800     PERFORM 9500-READ-SACCO-NEXT-RECORD.
021900*-----------------------------------------------------------
022000*
022100 0500-REWRITE-DRIVER-TABLE-TO-FILE.
022200*
022300     OPEN I-O DRIVER-FILE.
022400     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
022500    PERFORM 0510-REWRITE-ONE-DRIVER-READ-NEXT
022600         UNTIL END-OF-DRIVER-FILE.
022700     CLOSE DRIVER-FILE.
022800*-----------------------------------------------------------
022900*
023000 0510-REWRITE-ONE-DRIVER-READ-NEXT.
023100*
023200     MOVE DRV-ID TO WANT-DRV-ID.
023300     PERFORM 9640-LOOK-FOR-DRIVER-RECORD.
023400     IF FOUND-DRIVER-RECORD
023500        IF TBDRV-REVIEW-COUNT (TBDRV-IDX) GREATER ZERO
023600           COMPUTE GEN-ROUND-IN =
023700                   TBDRV-REVIEW-SUM (TBDRV-IDX) /
023800                   TBDRV-REVIEW-COUNT (TBDRV-IDX)
023900           PERFORM 9800-ROUND-HALF-UP-2-DEC
024000           MOVE GEN-ROUND-OUT TO DRV-RATING
024100           REWRITE DRIVER-RECORD
024200              INVALID KEY
024300             DISPLAY "*** ERROR RE-WRITING DRIVER " DRV-ID " ***".
024400*
024500     PERFORM 9570-READ-DRIVER-NEXT-RECORD.
024600*-----------------------------------------------------------
024700*
024800 0900-ABORT-RUN.
024900*
025000     DISPLAY "*** U5 ABORTED - TABLE OVERFLOW ***".
025100     EXIT PROGRAM.
025200     STOP RUN.
025300*-----------------------------------------------------------
025400*
025500     COPY "PLGENERAL.CBL".
025600     COPY "PL-LOOK-FOR-SACCO-RECORD.CBL".
025700     COPY "PL-LOOK-FOR-DRIVER-RECORD.CBL".
025800     COPY "READ-REVIEW-NEXT-RECORD.CBL".
025900     COPY "READ-SACCO-NEXT-RECORD.CBL".
026000     COPY "READ-DRIVER-NEXT-RECORD.CBL".
