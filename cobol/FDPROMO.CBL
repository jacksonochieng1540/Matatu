000100*    FDPROMO.CBL
000200*    Record layout for the PROMOTION file. Keyed lookup by
000300*    PRM-CODE
000400*    is done against an in-memory sorted table - see
000500*    PL-LOOK-FOR-PROMO-RECORD.CBL.
000600*    REQ# MB-0038 - R. ONYANGO - 1989-02-18
000700*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split the two
000800*    validity
000900*                                              timestamps into
001000*                                              component
001100*                                              REDEFINES
001200    FD  PROMO-FILE
001300        LABEL RECORDS ARE STANDARD.
001400    01  PROMO-RECORD.
001500        05  PRM-CODE                   PIC X(10).
001600        05  PRM-TYPE                   PIC X(01).
001700            88  PRM-IS-PERCENTAGE          VALUE "P".
001800            88  PRM-IS-FIXED-AMOUNT        VALUE "F".
001900        05  PRM-VALUE                  PIC S9(5)V99.
002000        05  PRM-MIN-AMOUNT              PIC S9(7)V99.
002100        05  PRM-MAX-DISCOUNT            PIC S9(7)V99.
002200        05  PRM-USAGE-LIMIT             PIC 9(05).
002300        05  PRM-TIMES-USED              PIC 9(05).
002400        05  PRM-VALID-FROM              PIC 9(14).
002500        05  PRM-VALID-UNTIL             PIC 9(14).
002600        05  PRM-ACTIVE                 PIC X(01).
002700            88  PRM-IS-ACTIVE              VALUE "Y".
002800        05  FILLER                     PIC X(06).
002900    01  PRM-VALID-FROM-VIEW REDEFINES PROMO-RECORD.
003000        05  FILLER                     PIC X(46).
003100        05  PVFV-FROM-DATE              PIC 9(08).
003200        05  PVFV-FROM-TIME              PIC 9(06).
003300        05  FILLER                     PIC X(21).
003400    01  PRM-VALID-UNTIL-VIEW REDEFINES PROMO-RECORD.
003500        05  FILLER                     PIC X(60).
003600        05  PVUV-UNTIL-DATE             PIC 9(08).
003700        05  PVUV-UNTIL-TIME             PIC 9(06).
003800        05  FILLER                     PIC X(07).
