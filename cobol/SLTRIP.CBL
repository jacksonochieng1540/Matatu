000100*    SLTRIP.CBL
000200*    SELECT clause for the TRIP master file.
000300*    REQ# MB-0034 - R. ONYANGO - 1989-02-16
000400    SELECT TRIP-FILE
000500           ASSIGN TO "TRIP-FILE"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-TRIP-FILE-STATUS.
