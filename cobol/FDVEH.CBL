000100*    FDVEH.CBL
000200*    Record layout for the VEHICLE master file.
000300*    REQ# MB-0032 - R. ONYANGO - 1989-02-14
000400*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split VEH-INS-EXPIRY
000500*                                              into CCYY/MM/DD
000600*                                              REDEFINES
000700*                                              for the
000800*                                              expiry-warning run
000900    FD  VEHICLE-FILE
001000        LABEL RECORDS ARE STANDARD.
001100    01  VEHICLE-RECORD.
001200        05  VEH-ID                     PIC X(08).
001300        05  VEH-SACCO-ID               PIC X(08).
001400        05  VEH-REG-NO                 PIC X(10).
001500        05  VEH-TYPE                   PIC X(02).
001600            88  VEH-IS-14-SEATER           VALUE "14".
001700            88  VEH-IS-25-SEATER           VALUE "25".
001800            88  VEH-IS-33-SEATER           VALUE "33".
001900            88  VEH-IS-51-SEATER           VALUE "51".
002000        05  VEH-CAPACITY               PIC 9(03).
002100        05  VEH-INS-EXPIRY             PIC 9(08).
002200        05  VEH-STATUS                 PIC X(01).
002300            88  VEH-IS-ACTIVE              VALUE "A".
002400            88  VEH-IN-MAINTENANCE         VALUE "M".
002500            88  VEH-IS-INACTIVE            VALUE "I".
002600        05  FILLER                     PIC X(01).
002700    01  VEH-INS-EXPIRY-VIEW REDEFINES VEHICLE-RECORD.
002800        05  FILLER                     PIC X(31).
002900        05  VIEV-EXP-CCYY              PIC 9(04).
003000        05  VIEV-EXP-MM                PIC 99.
003100        05  VIEV-EXP-DD                PIC 99.
003200        05  FILLER                     PIC X(02).
