000100*    FDBKGRQ.CBL
000200*    Record layout for the BOOKING-REQUEST transaction file.
000300*    REQ# MB-0041 - R. ONYANGO - 1989-02-21
000400    FD  BOOKING-REQUEST-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  BOOKING-REQUEST-RECORD.
000700        05  BKGRQ-ACTION               PIC X(01).
000800            88  BKGRQ-IS-NEW-BOOKING       VALUE "A".
000900            88  BKGRQ-IS-CANCELLATION      VALUE "C".
001000        05  BKGRQ-TRIP-ID               PIC X(08).
001100        05  BKGRQ-BKG-ID                PIC X(08).
001200        05  BKGRQ-SEATS                PIC 9(01).
001300        05  BKGRQ-TRAVEL-DATE           PIC 9(08).
001400        05  BKGRQ-PROMO-CODE            PIC X(10).
001500        05  BKGRQ-PASSENGER             PIC X(30).
001600        05  BKGRQ-PHONE                PIC X(13).
001700        05  FILLER                     PIC X(01).
