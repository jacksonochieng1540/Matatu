000100*    SLBKGRQ.CBL
000200*    SELECT clause for the BOOKING-REQUEST transaction file - new
000300*    booking and cancellation requests fed into the nightly
000400*    booking/fare batch run.
000500*    REQ# MB-0041 - R. ONYANGO - 1989-02-21
000600    SELECT BOOKING-REQUEST-FILE
000700           ASSIGN TO "BOOKING-REQUEST-FILE"
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS WS-BKGRQ-FILE-STATUS.
