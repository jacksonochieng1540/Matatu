000100*
000200*    WSBKGTB.CBL
000300*    In-memory BOOKING-FILE table, same purpose as WSTRIPTB.CBL -
000400*    keyed access to a booking by BKG-ID without a re-read of
000500*    BOOKING-FILE for every cancellation request.
000600*    REQ# MB-0048 - R. ONYANGO - 1989-02-26
000700*
000800    01  BOOKING-TABLE.
000900        05  BOOKING-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
001000                                DEPENDING ON TBBKG-COUNT
001100                                ASCENDING KEY IS TBBKG-ID
001200                                INDEXED BY TBBKG-IDX.
001300            10  TBBKG-ID                  PIC X(08).
001400            10  TBBKG-STATUS              PIC X(01).
001500            10  TBBKG-TRIP-ID             PIC X(08).
001600            10  TBBKG-SEATS               PIC 9(01).
001700            10  TBBKG-TOTAL-FARE          PIC S9(7)V99.
001800            10  TBBKG-REF                 PIC X(10).
001900            10  TBBKG-EXPIRES-TS          PIC 9(14).
002000            10  TBBKG-PASSENGER           PIC X(30).
002100            10  TBBKG-PHONE               PIC X(13).
002200            10  TBBKG-REFUND-AMT          PIC S9(7)V99.
002300*
002400    77  TBBKG-COUNT                    PIC 9(05) COMP.
002500    77  WANT-BKG-ID                    PIC X(08).
002600    77  W-FOUND-BOOKING-RECORD         PIC X.
002700        88  FOUND-BOOKING-RECORD           VALUE "Y".
