000100*
000200*    WSCALDAT.CBL
000300*    WORKING-STORAGE to be used by PLCALDAT.CBL - calendar
000400*    arithmetic
000500*    for the batch suite. Adapted from the old interactive
000600*    date-entry
000700*    working-storage (WSDATE.CBL) - the run no longer asks a
000800*    teller
000900*    for a date, it is handed one on the PARM card and has to do
001000*    its
001100*    own day-count arithmetic against it.
001200*    REQ# MB-0042 - R. ONYANGO - 1989-02-22
001300*    REQ# MB-0151 - T. KIPRONO - 1997-03-11 - added
001400*    CDAT-SECONDS-BETWEEN
001500*                                              support fields for
001600*                                              U2/U4
001700*
001800    01  CDAT-RUN-DATE-BROKEN-DOWN.
001900        05  CDAT-RUN-CCYY              PIC 9(04).
002000        05  CDAT-RUN-MM                PIC 99.
002100            88  CDAT-RUN-MONTH-VALID       VALUE 1 THRU 12.
002200        05  CDAT-RUN-DD                PIC 99.
002300*
002400    01  CDAT-MONTH-LENGTH-TABLE.
002500        05  CDAT-MONTH-LENGTH OCCURS 12 TIMES PIC 9(02).
002600*
002700    01  W-CDAT-IS-LEAP-YEAR            PIC X.
002800        88  CDAT-IS-LEAP-YEAR              VALUE "Y".
002900*
003000    77  CDAT-LEAP-REMAINDER-4          PIC 9(02) COMP.
003100    77  CDAT-LEAP-REMAINDER-100        PIC 9(02) COMP.
003200    77  CDAT-LEAP-REMAINDER-400        PIC 9(03) COMP.
003300    77  CDAT-LEAP-QUOTIENT             PIC 9(04) COMP.
003400*
003500*    ---- value received from the calling program
003600    77  CDAT-DAYS-TO-ADD               PIC 9(03) COMP.
003700*
003800*    ---- value returned to the calling program (CCYYMMDD)
003900    77  CDAT-RESULT-DATE               PIC 9(08).
004000*
004100*    ---- support fields for the 10-minute / 1-hour / 2-hour /
004200*    30-minute elapsed-seconds tests used by U1, U2, U4 and U7
004300    77  CDAT-TS-1                      PIC 9(14).
004400    77  CDAT-TS-2                      PIC 9(14).
004500    77  CDAT-DAYS-BETWEEN              PIC S9(07) COMP.
004600    77  CDAT-SECONDS-BETWEEN           PIC S9(09) COMP.
004700*
004800*    ---- broken-out pieces used only inside
004900*    SECONDS-BETWEEN-TIMESTAMPS
005000    77  CDAT-TS1-DATE-PART             PIC 9(08).
005100    77  CDAT-TS1-HH                    PIC 99.
005200    77  CDAT-TS1-MM                    PIC 99.
005300    77  CDAT-TS1-SS                    PIC 99.
005400    77  CDAT-TS2-DATE-PART             PIC 9(08).
005500    77  CDAT-TS2-HH                    PIC 99.
005600    77  CDAT-TS2-MM                    PIC 99.
005700    77  CDAT-TS2-SS                    PIC 99.
005800*
005900*    ---- day-number workings for CALC-DAY-NUMBER
006000    77  CDAT-DAY-NUMBER-RESULT         PIC S9(07) COMP.
006100    77  CDAT-TS1-DAY-NUMBER            PIC S9(07) COMP.
006200    77  CDAT-TS2-DAY-NUMBER            PIC S9(07) COMP.
006300    77  CDAT-YEARS-BEFORE              PIC S9(07) COMP.
006400    77  CDAT-CUM-DAYS                  PIC S9(05) COMP.
006500    77  CDAT-MONTH-INDEX               PIC 9(02) COMP.
006600*
006700*    ---- set in SUBTRACT-ONE-DAY-FROM-RESULT-DATE when the
006800*    subtract rolled DD back into the previous month, so the new
006900*    month's length only gets worked out on that path
007000    77  W-CDAT-ROLLED-MONTH            PIC X(01).
