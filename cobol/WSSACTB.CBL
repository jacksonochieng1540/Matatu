000100*
000200*    WSSACTB.CBL
000300*    In-memory SACCO-FILE table, built in SACCO-ID order
000400*    (SACCO-FILE
000500*    is sorted by SACCO-ID) so the rating-recalc run can
000600*    accumulate
000700*    review totals against it without a random re-read of the
000800*    file.
000900*    REQ# MB-0056 - T. KIPRONO - 1989-03-03
001000*
001100    01  SACCO-TABLE.
001200        05  SACCO-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
001300                              DEPENDING ON TBSAC-COUNT
001400                              ASCENDING KEY IS TBSAC-ID
001500                              INDEXED BY TBSAC-IDX.
001600            10  TBSAC-ID                  PIC X(08).
001700            10  TBSAC-NAME                PIC X(30).
001800            10  TBSAC-ACTIVE              PIC X(01).
001900            10  TBSAC-RATING              PIC 9V99.
002000            10  TBSAC-TOTAL-REVIEWS       PIC 9(05).
002100            10  TBSAC-REVIEW-SUM          PIC 9(07) COMP.
002200            10  TBSAC-REVIEW-COUNT        PIC 9(05) COMP.
002300*
002400    77  TBSAC-COUNT                    PIC 9(05) COMP.
002500    77  WANT-SAC-ID                    PIC X(08).
002600    77  W-FOUND-SACCO-RECORD           PIC X.
002700        88  FOUND-SACCO-RECORD             VALUE "Y".
