000100*    SLREV.CBL
000200*    SELECT clause for the REVIEW file (input only).
000300*    REQ# MB-0037 - R. ONYANGO - 1989-02-17
000400    SELECT REVIEW-FILE
000500           ASSIGN TO "REVIEW-FILE"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-REVIEW-FILE-STATUS.
