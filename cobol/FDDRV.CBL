000100*    FDDRV.CBL
000200*    Record layout for the DRIVER master file.
000300*    REQ# MB-0033 - R. ONYANGO - 1989-02-15
000400*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split DRV-LIC-EXPIRY
000500*                                              into CCYY/MM/DD
000600*                                              REDEFINES
000700*                                              for the
000800*                                              expiry-warning run
000900    FD  DRIVER-FILE
001000        LABEL RECORDS ARE STANDARD.
001100    01  DRIVER-RECORD.
001200        05  DRV-ID                     PIC X(08).
001300        05  DRV-SACCO-ID               PIC X(08).
001400        05  DRV-NAME                   PIC X(30).
001500        05  DRV-LIC-EXPIRY             PIC 9(08).
001600        05  DRV-PHONE                  PIC X(13).
001700        05  DRV-RATING                 PIC 9V99.
001800        05  FILLER                     PIC X(02).
001900    01  DRV-LIC-EXPIRY-VIEW REDEFINES DRIVER-RECORD.
002000        05  FILLER                     PIC X(46).
002100        05  DLEV-EXP-CCYY              PIC 9(04).
002200        05  DLEV-EXP-MM                PIC 99.
002300        05  DLEV-EXP-DD                PIC 99.
002400        05  FILLER                     PIC X(13).
