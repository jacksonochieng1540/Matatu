000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DAILY-REVENUE-REPORT.
000300 AUTHOR.         J. WAMBUI.
000400 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    DATE-WRITTEN  J. WAMBUI      MB-0070  ORIGINAL PROGRAM - U8,
001200*                                          PRINT PER-COOPERATIVE
001300*                                          TRIP, BOOKING AND
001400*                                          REVENUE TOTALS FOR THE
001500*                                          DAY BEFORE THE RUN
001600*    11/19/1993    J. WAMBUI      MB-0112  PAGE-FULL BREAK NOW
001700*                                          RE-PRINTS COLUMN
001800*                                          HEADINGS (WAS RUNNING
001900*                                          OFF THE BOTTOM OF THE
002000*                                          FORM)
002100*    01/06/1999    M. ODERA       MB-0140  Y2K REVIEW -
002200*                                          REPORT-DATE IS A
002300*                                          4-DIGIT-YEAR FIELD,
002400*                                          PAGE HEADING VERIFIED
002500*                                          CORRECT
002600*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
002700*                                          FOR THE PERFORM-THRU/
002800*                                          GO TO STANDARD; SACCO
002900*                                          AND TRIP TABLE LOADS
003000*                                          NOW GUARD AGAINST
003100*                                          OVERFLOW PAST 1000 AND
003200*                                          3000 ENTRIES; AN
003300*                                          INACTIVE SACCO NOW
003400*                                          BRANCHES PAST THE
003500*                                          PAGE-FULL HEADING TEST
003600*                                          INSTEAD OF TESTING
003700*                                          TBSAC-ACTIVE TWICE
003800 ENVIRONMENT DIVISION.
003900     CONFIGURATION SECTION.
004000     SPECIAL-NAMES.
004100         C01 IS TOP-OF-FORM.
004200     INPUT-OUTPUT SECTION.
004300     FILE-CONTROL.
004400*
004500         COPY "SLTRIP.CBL".
004600         COPY "SLBKG.CBL".
004700         COPY "SLSACCO.CBL".
004800         COPY "SLRPT.CBL".
004900*
005000 DATA DIVISION.
005100     FILE SECTION.
005200*
005300         COPY "FDTRIP.CBL".
005400         COPY "FDBKG.CBL".
005500         COPY "FDSACCO.CBL".
005600         COPY "FDRPT.CBL".
005700*
005800     LINKAGE SECTION.
005900*
006000     01  LK-RUN-DATE-TIME.
006100         05  LK-RUN-DATE                PIC 9(08).
006200         05  LK-RUN-TIME                PIC 9(06).
006300         05  FILLER                     PIC X(01).
006400*
006500     WORKING-STORAGE SECTION.
006600*
006700         COPY "WSEOF.CBL".
006800         COPY "WSFLSTAT.CBL".
006900         COPY "WSTRIPTB.CBL".
007000         COPY "WSSACTB.CBL".
007100         COPY "WSCALDAT.CBL".
007200*
007300     77  W-REPORT-DATE                   PIC 9(08).
007400*
007500*    Parallel to SACCO-TABLE one-for-one by subscript - TBSAC-IDX
007600*    found
007700*    for a cooperative is also its subscript into this table.
007800     01  RPT-TOTALS-TABLE.
007900        05  RPT-TOTALS-ENTRY OCCURS 1000 TIMES INDEXED BY RPT-IDX.
008000             10  RPT-TRIPS              PIC 9(05) COMP.
008100             10  RPT-BKGS               PIC 9(05) COMP.
008200             10  RPT-PASSENGERS         PIC 9(05) COMP.
008300             10  RPT-REVENUE            PIC S9(9)V99.
008400         05  FILLER                     PIC X(01).
008500*
008600     77  W-GRAND-TRIPS                   PIC 9(07) COMP.
008700     77  W-GRAND-BKGS                    PIC 9(07) COMP.
008800     77  W-GRAND-PASSENGERS               PIC 9(07) COMP.
008900     77  W-GRAND-REVENUE                  PIC S9(9)V99.
009000*
009100     77  W-PAGE-NUMBER                    PIC 9(04).
009200     01  W-PRINTED-LINES                  PIC 99.
009300         88  PAGE-FULL                        VALUE 56 THRU 99.
009400*
009500     01  TITLE-LINE.
009600         05  FILLER                       PIC X(34) VALUE SPACES.
009700         05  FILLER                       PIC X(27)
009800                 VALUE "DAILY REVENUE REPORT - U8".
009900         05  FILLER                       PIC X(18) VALUE SPACES.
010000         05  TL-REPORT-DATE                PIC 99/99/9999.
010100         05  FILLER                        PIC X(10) VALUE SPACES.
010200         05  FILLER                       PIC X(05) VALUE "PAGE:".
010300         05  TL-PAGE-NUMBER                 PIC 9(04).
010400         05  FILLER                        PIC X(15) VALUE SPACES.
010500*
010600     01  HEADING-LINE.
010700         05  FILLER                  PIC X(30) VALUE "SACCO NAME".
010800         05  FILLER                       PIC X(08) VALUE SPACES.
010900         05  FILLER                       PIC X(05) VALUE "TRIPS".
011000         05  FILLER                       PIC X(05) VALUE SPACES.
011100         05  FILLER                    PIC X(08) VALUE "BOOKINGS".
011200         05  FILLER                       PIC X(04) VALUE SPACES.
011300         05  FILLER                  PIC X(10) VALUE "PASSENGERS".
011400         05  FILLER                       PIC X(03) VALUE SPACES.
011500         05  FILLER                     PIC X(07) VALUE "REVENUE".
011600         05  FILLER                       PIC X(40) VALUE SPACES.
011700*
011800     01  DETAIL-LINE.
011900         05  DL-SACCO-NAME                PIC X(30).
012000         05  FILLER                       PIC X(03) VALUE SPACES.
012100         05  DL-TRIPS                     PIC ZZZ9.
012200         05  FILLER                       PIC X(05) VALUE SPACES.
012300         05  DL-BOOKINGS                  PIC ZZZ9.
012400         05  FILLER                       PIC X(06) VALUE SPACES.
012500         05  DL-PASSENGERS                PIC Z,ZZ9.
012600         05  FILLER                       PIC X(04) VALUE SPACES.
012700         05  DL-REVENUE                   PIC Z,ZZZ,ZZ9.99.
012800         05  FILLER                       PIC X(59) VALUE SPACES.
012900*
013000     01  TOTAL-LINE.
013100         05  FILLER                PIC X(30) VALUE "GRAND TOTALS".
013200         05  FILLER                       PIC X(03) VALUE SPACES.
013300         05  GL-TRIPS                     PIC ZZZ9.
013400         05  FILLER                       PIC X(05) VALUE SPACES.
013500         05  GL-BOOKINGS                  PIC ZZZ9.
013600         05  FILLER                       PIC X(06) VALUE SPACES.
013700         05  GL-PASSENGERS                PIC Z,ZZ9.
013800         05  FILLER                       PIC X(04) VALUE SPACES.
013900         05  GL-REVENUE                   PIC Z,ZZZ,ZZ9.99.
014000         05  FILLER                       PIC X(59) VALUE SPACES.
014100*
014200     77  DUMMY                            PIC X.
014300*-----------------------------------------------------------
014400*
014500 PROCEDURE DIVISION USING LK-RUN-DATE-TIME.
014600*
014700     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
014800     PERFORM 9740-SUBTRACT-ONE-DAY-FROM-RESULT-DATE.
014900     MOVE CDAT-RESULT-DATE TO W-REPORT-DATE.
015000*
015100     MOVE ZERO TO W-PAGE-NUMBER.
015200     MOVE ZERO TO W-GRAND-TRIPS.
015300     MOVE ZERO TO W-GRAND-BKGS.
015400     MOVE ZERO TO W-GRAND-PASSENGERS.
015500     MOVE ZERO TO W-GRAND-REVENUE.
015600*
015700     PERFORM 0100-LOAD-SACCO-TABLE-AND-ZERO-TOTALS
015800             THRU 0120-LOAD-SACCO-TABLE-EXIT.
015900     PERFORM 0200-LOAD-TRIP-TABLE-AND-COUNT-TRIPS
016000             THRU 0220-LOAD-TRIP-TABLE-EXIT.
016100     PERFORM 0300-ACCUMULATE-BOOKINGS-FOR-REPORT-DATE.
016200*
016300     OPEN OUTPUT REPORT-FILE.
016400     PERFORM 0400-PRINT-HEADINGS THRU 0410-PRINT-HEADINGS-EXIT.
016500     PERFORM 0500-PRINT-ONE-SACCO-DETAIL
016600             THRU 0520-PRINT-ONE-SACCO-DETAIL-EXIT
016700             VARYING TBSAC-IDX FROM 1 BY 1
016800             UNTIL TBSAC-IDX GREATER TBSAC-COUNT.
016900     PERFORM 0600-PRINT-GRAND-TOTALS.
017000     CLOSE REPORT-FILE.
017100*
017200     EXIT PROGRAM.
017300     STOP RUN.
017400*-----------------------------------------------------------
017500*
017600*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
017700*                                          GUARD IN 0110 BELOW
017800*                                          AND THE TRAILING GO TO
017900*                                          SO THIS PAIR CAN BE
018000*                                          PERFORMED AS ONE
018100*                                          NUMBERED RANGE
018200 0100-LOAD-SACCO-TABLE-AND-ZERO-TOTALS.
018300*
018400     MOVE ZERO TO TBSAC-COUNT.
018500     OPEN INPUT SACCO-FILE.
018600     PERFORM 9500-READ-SACCO-NEXT-RECORD.
018700     PERFORM 0110-LOAD-ONE-SACCO-TABLE-ENTRY
018800         UNTIL END-OF-SACCO-FILE.
018900     CLOSE SACCO-FILE.
019000     GO TO 0120-LOAD-SACCO-TABLE-EXIT.
019100*
019200 0110-LOAD-ONE-SACCO-TABLE-ENTRY.
019300*
019400     ADD 1 TO TBSAC-COUNT.
019500     IF TBSAC-COUNT GREATER 1000
019600        DISPLAY "*** ERROR - SACCO-TABLE FULL AT 1000 ENTRIES ***"
019700        GO TO 0900-ABORT-RUN.
019800     MOVE SACCO-ID              TO TBSAC-ID (TBSAC-COUNT).
019900     MOVE SACCO-NAME             TO TBSAC-NAME (TBSAC-COUNT).
020000     MOVE SACCO-ACTIVE            TO TBSAC-ACTIVE (TBSAC-COUNT).
020100     MOVE ZERO TO RPT-TRIPS (TBSAC-COUNT).
020200     MOVE ZERO TO RPT-BKGS (TBSAC-COUNT).
020300     MOVE ZERO TO RPT-PASSENGERS (TBSAC-COUNT).
020400     MOVE ZERO TO RPT-REVENUE (TBSAC-COUNT).
020500     PERFORM 9500-READ-SACCO-NEXT-RECORD.
020600*
020700 0120-LOAD-SACCO-TABLE-EXIT.
020800*
020900     EXIT.
021000*-----------------------------------------------------------
021100*
021200*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
021300*                                          GUARD IN 0210 BELOW
021400*                                          AND THE TRAILING GO TO
021500*                                          SO THIS PAIR CAN BE
021600*                                          PERFORMED AS ONE
021700*                                          NUMBERED RANGE
021800 0200-LOAD-TRIP-TABLE-AND-COUNT-TRIPS.
021900*
022000     MOVE ZERO TO TBTRIP-COUNT.
022100     OPEN INPUT TRIP-FILE.
022200     PERFORM 9510-READ-TRIP-NEXT-RECORD.
022300     PERFORM 0210-LOAD-ONE-TRIP-TABLE-ENTRY
022400         UNTIL END-OF-TRIP-FILE.
022500     CLOSE TRIP-FILE.
022600     GO TO 0220-LOAD-TRIP-TABLE-EXIT.
022700*
022800 0210-LOAD-ONE-TRIP-TABLE-ENTRY.
022900*
023000     ADD 1 TO TBTRIP-COUNT.
023100     IF TBTRIP-COUNT GREATER 3000
023200        DISPLAY "*** ERROR - TRIP-TABLE FULL AT 3000 ENTRIES ***"
023300        GO TO 0900-ABORT-RUN.
023400     MOVE TRIP-ID               TO TBTRIP-ID (TBTRIP-COUNT).
023500     MOVE TRIP-SACCO-ID         TO TBTRIP-SACCO-ID (TBTRIP-COUNT).
023600     MOVE TRIP-STATUS             TO TBTRIP-STATUS (TBTRIP-COUNT).
023700     MOVE TRIP-FARE                TO TBTRIP-FARE (TBTRIP-COUNT).
023800     MOVE TRIP-AVAIL-SEATS   TO TBTRIP-AVAIL-SEATS (TBTRIP-COUNT).
023900     MOVE TRIP-TOTAL-SEATS   TO TBTRIP-TOTAL-SEATS (TBTRIP-COUNT).
024000     MOVE TRIP-DEP-DATE         TO TBTRIP-DEP-DATE (TBTRIP-COUNT).
024100     MOVE TRIP-DEP-TIME         TO TBTRIP-DEP-TIME (TBTRIP-COUNT).
024200     MOVE TRIP-ACT-DEP-TS     TO TBTRIP-ACT-DEP-TS (TBTRIP-COUNT).
024300*
024400     IF TRIP-DEP-DATE EQUAL W-REPORT-DATE
024500        MOVE TRIP-SACCO-ID TO WANT-SAC-ID
024600        PERFORM 9600-LOOK-FOR-SACCO-RECORD
024700        IF FOUND-SACCO-RECORD
024800           SET RPT-IDX TO TBSAC-IDX
024900           ADD 1 TO RPT-TRIPS (RPT-IDX).
025000*
025100     PERFORM 9510-READ-TRIP-NEXT-RECORD.
025200*
025300 0220-LOAD-TRIP-TABLE-EXIT.
025400*
025500     EXIT.
025600*-----------------------------------------------------------
025700*
025800 0300-ACCUMULATE-BOOKINGS-FOR-REPORT-DATE.
025900*
026000     OPEN INPUT BOOKING-FILE.
026100     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
026200     PERFORM 0310-ACCUMULATE-ONE-BOOKING-READ-NEXT
026300             UNTIL END-OF-BOOKING-FILE.
026400     CLOSE BOOKING-FILE.
026500*-----------------------------------------------------------
026600*
026700 0310-ACCUMULATE-ONE-BOOKING-READ-NEXT.
026800*
026900     IF BKG-STATUS EQUAL "C" OR BKG-STATUS EQUAL "D"
027000        MOVE BKG-TRIP-ID TO WANT-TRIP-ID
027100        PERFORM 9610-LOOK-FOR-TRIP-RECORD
027200        IF FOUND-TRIP-RECORD
027300           IF TBTRIP-DEP-DATE (TBTRIP-IDX) EQUAL W-REPORT-DATE
027400              MOVE TBTRIP-SACCO-ID (TBTRIP-IDX) TO WANT-SAC-ID
027500              PERFORM 9600-LOOK-FOR-SACCO-RECORD
027600              IF FOUND-SACCO-RECORD
027700                 SET RPT-IDX TO TBSAC-IDX
027800                 ADD 1 TO RPT-BKGS (RPT-IDX)
027900                 ADD BKG-SEATS TO RPT-PASSENGERS (RPT-IDX)
028000                 ADD BKG-TOTAL-FARE TO RPT-REVENUE (RPT-IDX).
028100*
028200     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
028300*-----------------------------------------------------------
028400*
028500 0400-PRINT-HEADINGS.
028600*
028700     ADD 1 TO W-PAGE-NUMBER.
028800     MOVE W-REPORT-DATE TO TL-REPORT-DATE.
028900     MOVE W-PAGE-NUMBER TO TL-PAGE-NUMBER.
029000     MOVE TITLE-LINE TO REPORT-RECORD.
029100     WRITE REPORT-RECORD AFTER ADVANCING PAGE.
029200     MOVE HEADING-LINE TO REPORT-RECORD.
029300     WRITE REPORT-RECORD AFTER ADVANCING 2.
029400     MOVE ZERO TO W-PRINTED-LINES.
029500     ADD 3 TO W-PRINTED-LINES.
029600*
029700 0410-PRINT-HEADINGS-EXIT.
029800*
029900     EXIT.
030000*-----------------------------------------------------------
030100*
030200*    06/10/2003    M. ODERA       MB-0171  AN INACTIVE SACCO NOW
030300*                                          BRANCHES STRAIGHT PAST
030400*                                          THE PAGE-FULL HEADING
030500*                                          TEST AND THE DETAIL
030600*                                          PRINT INSTEAD OF
030700*                                          TESTING TBSAC-ACTIVE
030800*                                          TWICE
030900 0500-PRINT-ONE-SACCO-DETAIL.
031000*
031100     SET RPT-IDX TO TBSAC-IDX.
031200     IF TBSAC-ACTIVE (TBSAC-IDX) NOT EQUAL "Y"
031300        GO TO 0520-PRINT-ONE-SACCO-DETAIL-EXIT.
031400*
031500     IF PAGE-FULL
031600        PERFORM 0400-PRINT-HEADINGS THRU 0410-PRINT-HEADINGS-EXIT.
031700*
031800     MOVE TBSAC-NAME (TBSAC-IDX)      TO DL-SACCO-NAME.
031900     MOVE RPT-TRIPS (RPT-IDX)         TO DL-TRIPS.
032000     MOVE RPT-BKGS (RPT-IDX)           TO DL-BOOKINGS.
032100     MOVE RPT-PASSENGERS (RPT-IDX)      TO DL-PASSENGERS.
032200     MOVE RPT-REVENUE (RPT-IDX)          TO DL-REVENUE.
032300     MOVE DETAIL-LINE TO REPORT-RECORD.
032400     WRITE REPORT-RECORD AFTER ADVANCING 1.
032500     ADD 1 TO W-PRINTED-LINES.
032600*
032700     ADD RPT-TRIPS (RPT-IDX)         TO W-GRAND-TRIPS.
032800     ADD RPT-BKGS (RPT-IDX)           TO W-GRAND-BKGS.
032900     ADD RPT-PASSENGERS (RPT-IDX)      TO W-GRAND-PASSENGERS.
033000     ADD RPT-REVENUE (RPT-IDX)          TO W-GRAND-REVENUE.
033100     GO TO 0520-PRINT-ONE-SACCO-DETAIL-EXIT.
033200*
033300 0520-PRINT-ONE-SACCO-DETAIL-EXIT.
033400*
033500     EXIT.
033600*-----------------------------------------------------------
033700*
033800 0600-PRINT-GRAND-TOTALS.
033900*
034000     MOVE W-GRAND-TRIPS       TO GL-TRIPS.
034100     MOVE W-GRAND-BKGS         TO GL-BOOKINGS.
034200     MOVE W-GRAND-PASSENGERS    TO GL-PASSENGERS.
034300     MOVE W-GRAND-REVENUE         TO GL-REVENUE.
034400     MOVE TOTAL-LINE TO REPORT-RECORD.
034500     WRITE REPORT-RECORD AFTER ADVANCING 2.
034600*-----------------------------------------------------------
034700*
034800 0900-ABORT-RUN.
034900*
035000     DISPLAY "*** U8 ABORTED - TABLE OVERFLOW ***".
035100     EXIT PROGRAM.
035200     STOP RUN.
035300*-----------------------------------------------------------
035400*
035500     COPY "PLCALDAT.CBL".
035600     COPY "PL-LOOK-FOR-SACCO-RECORD.CBL".
035700     COPY "PL-LOOK-FOR-TRIP-RECORD.CBL".
035800     COPY "READ-SACCO-NEXT-RECORD.CBL".
035900     COPY "READ-TRIP-NEXT-RECORD.CBL".
036000     COPY "READ-BOOKING-NEXT-RECORD.CBL".
