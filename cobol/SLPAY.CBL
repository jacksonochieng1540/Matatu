000100*    SLPAY.CBL
000200*    SELECT clause for the PAYMENT file.
000300*    REQ# MB-0036 - R. ONYANGO - 1989-02-17
000400    SELECT PAYMENT-FILE
000500           ASSIGN TO "PAYMENT-FILE"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-PAYMENT-FILE-STATUS.
