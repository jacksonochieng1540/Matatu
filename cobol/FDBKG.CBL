000100*    FDBKG.CBL
000200*    Record layout for the BOOKING master file.
000300*    REQ# MB-0035 - R. ONYANGO - 1989-02-16
000400*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split the two
000500*    timestamp
000600*                                              fields into
000700*                                              component
000800*                                              REDEFINES for the
000900*                                              batch runs
001000    FD  BOOKING-FILE
001100        LABEL RECORDS ARE STANDARD.
001200    01  BOOKING-RECORD.
001300        05  BKG-ID                     PIC X(08).
001400        05  BKG-REF                    PIC X(10).
001500        05  BKG-TRIP-ID                PIC X(08).
001600        05  BKG-SEATS                  PIC 9(01).
001700        05  BKG-STATUS                 PIC X(01).
001800            88  BKG-IS-PENDING             VALUE "P".
001900            88  BKG-IS-CONFIRMED           VALUE "C".
002000            88  BKG-IS-CHECKED-IN          VALUE "K".
002100            88  BKG-IS-COMPLETED           VALUE "D".
002200            88  BKG-IS-CANCELLED           VALUE "X".
002300            88  BKG-IS-NO-SHOW             VALUE "N".
002400        05  BKG-TOTAL-FARE              PIC S9(7)V99.
002500        05  BKG-EXPIRES-TS               PIC 9(14).
002600        05  BKG-CHECKED-IN-TS            PIC 9(14).
002700        05  BKG-PASSENGER               PIC X(30).
002800        05  BKG-PHONE                   PIC X(13).
002900        05  BKG-REFUND-AMT               PIC S9(7)V99.
003000        05  FILLER                     PIC X(02).
003100    01  BKG-EXPIRES-TS-VIEW REDEFINES BOOKING-RECORD.
003200        05  FILLER                     PIC X(37).
003300        05  BEV-EXPIRES-DATE            PIC 9(08).
003400        05  BEV-EXPIRES-TIME            PIC 9(06).
003500        05  FILLER                     PIC X(68).
003600    01  BKG-CHECKED-IN-TS-VIEW REDEFINES BOOKING-RECORD.
003700        05  FILLER                     PIC X(51).
003800        05  BCV-CHECKED-IN-DATE          PIC 9(08).
003900        05  BCV-CHECKED-IN-TIME          PIC 9(06).
004000        05  FILLER                     PIC X(54).
