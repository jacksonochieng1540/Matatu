000100*
000200*    WSGENERAL.CBL
000300*    WORKING-STORAGE to be used by PLGENERAL.CBL.
000400*    REQ# MB-0043 - R. ONYANGO - 1989-02-23
000500*
000600    77  GEN-ROUND-IN                   PIC S9(7)V9999.
000700    77  GEN-ROUND-SCRATCH              PIC S9(7)V9999.
000800    77  GEN-ROUND-OUT                  PIC S9(7)V99.
