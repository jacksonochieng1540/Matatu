000100*
000200*    PLCALDAT.CBL
000300*    Shared calendar-arithmetic paragraphs - date-at-a-time day
000400*    increment/decrement, respecting month lengths and leap years,
000500*    and the elapsed-seconds test used across U1/U2/U4/U7.
000600*    REQ# MB-0042 - R. ONYANGO - 1989-02-22
000700*    REQ# MB-0151 - T. KIPRONO - 1997-03-11 - added
000800*    SECONDS-BETWEEN
000900*                                              paragraph for U2/U4
001000*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED EVERY
001100*                                            PARAGRAPH FOR THE
001200*                                            SUITE'S PERFORM-THRU/
001300*                                            GO TO STANDARD
001400*
001500 9700-BUILD-MONTH-LENGTH-TABLE.
001600*
001700     MOVE 31 TO CDAT-MONTH-LENGTH (1).
001800     MOVE 28 TO CDAT-MONTH-LENGTH (2).
001900     MOVE 31 TO CDAT-MONTH-LENGTH (3).
002000     MOVE 30 TO CDAT-MONTH-LENGTH (4).
002100     MOVE 31 TO CDAT-MONTH-LENGTH (5).
002200     MOVE 30 TO CDAT-MONTH-LENGTH (6).
002300     MOVE 31 TO CDAT-MONTH-LENGTH (7).
002400     MOVE 31 TO CDAT-MONTH-LENGTH (8).
002500     MOVE 30 TO CDAT-MONTH-LENGTH (9).
002600     MOVE 31 TO CDAT-MONTH-LENGTH (10).
002700     MOVE 30 TO CDAT-MONTH-LENGTH (11).
002800     MOVE 31 TO CDAT-MONTH-LENGTH (12).
002900*-----------------------------------------------------------
003000*
003100 9710-TEST-LEAP-YEAR-OF-RESULT-DATE.
003200*
003300     MOVE "N" TO W-CDAT-IS-LEAP-YEAR.
003400     DIVIDE CDAT-RUN-CCYY BY 4 GIVING CDAT-LEAP-QUOTIENT
003500                              REMAINDER CDAT-LEAP-REMAINDER-4.
003600     IF CDAT-LEAP-REMAINDER-4 EQUAL ZERO
003700        DIVIDE CDAT-RUN-CCYY BY 100 GIVING CDAT-LEAP-QUOTIENT
003800                                 REMAINDER CDAT-LEAP-REMAINDER-100
003900        IF CDAT-LEAP-REMAINDER-100 NOT EQUAL ZERO
004000           MOVE "Y" TO W-CDAT-IS-LEAP-YEAR
004100        ELSE
004200           DIVIDE CDAT-RUN-CCYY BY 400 GIVING CDAT-LEAP-QUOTIENT
004300                                 REMAINDER CDAT-LEAP-REMAINDER-400
004400           IF CDAT-LEAP-REMAINDER-400 EQUAL ZERO
004500              MOVE "Y" TO W-CDAT-IS-LEAP-YEAR.
004600*-----------------------------------------------------------
004700*
004800 9720-ADD-DAYS-TO-RESULT-DATE.
004900*
005000*    CDAT-RESULT-DATE comes in as the starting CCYYMMDD and goes
005100*    back out with CDAT-DAYS-TO-ADD calendar days added to it.
005200*
005300     PERFORM 9700-BUILD-MONTH-LENGTH-TABLE.
005400     PERFORM 9730-ADD-ONE-DAY-TO-RESULT-DATE
005500             CDAT-DAYS-TO-ADD TIMES.
005600*-----------------------------------------------------------
005700*
005800 9730-ADD-ONE-DAY-TO-RESULT-DATE.
005900*
006000     MOVE CDAT-RESULT-DATE TO CDAT-RUN-DATE-BROKEN-DOWN.
006100     PERFORM 9710-TEST-LEAP-YEAR-OF-RESULT-DATE.
006200*
006300     IF CDAT-RUN-MM EQUAL 2 AND CDAT-IS-LEAP-YEAR
006400        MOVE 29 TO CDAT-MONTH-LENGTH (2)
006500     ELSE
006600        MOVE 28 TO CDAT-MONTH-LENGTH (2).
006700*
006800     IF CDAT-RUN-DD GEQ CDAT-MONTH-LENGTH (CDAT-RUN-MM)
006900        MOVE 1 TO CDAT-RUN-DD
007000        IF CDAT-RUN-MM EQUAL 12
007100           MOVE 1 TO CDAT-RUN-MM
007200           ADD 1 TO CDAT-RUN-CCYY
007300        ELSE
007400           ADD 1 TO CDAT-RUN-MM
007500     ELSE
007600        ADD 1 TO CDAT-RUN-DD.
007700*
007800     MOVE CDAT-RUN-DATE-BROKEN-DOWN TO CDAT-RESULT-DATE.
007900*-----------------------------------------------------------
008000*
008100 9740-SUBTRACT-ONE-DAY-FROM-RESULT-DATE.
008200*
008300     PERFORM 9700-BUILD-MONTH-LENGTH-TABLE.
008400     MOVE CDAT-RESULT-DATE TO CDAT-RUN-DATE-BROKEN-DOWN.
008500     MOVE "N" TO W-CDAT-ROLLED-MONTH.
008600*
008700     IF CDAT-RUN-DD GREATER 1
008800        SUBTRACT 1 FROM CDAT-RUN-DD
008900     ELSE
009000        MOVE "Y" TO W-CDAT-ROLLED-MONTH
009100        IF CDAT-RUN-MM GREATER 1
009200           SUBTRACT 1 FROM CDAT-RUN-MM
009300        ELSE
009400           MOVE 12 TO CDAT-RUN-MM
009500           SUBTRACT 1 FROM CDAT-RUN-CCYY.
009600*
009700     IF W-CDAT-ROLLED-MONTH EQUAL "Y"
009800        PERFORM 9710-TEST-LEAP-YEAR-OF-RESULT-DATE
009900        IF CDAT-RUN-MM EQUAL 2 AND CDAT-IS-LEAP-YEAR
010000           MOVE 29 TO CDAT-RUN-DD
010100        ELSE
010200           MOVE CDAT-MONTH-LENGTH (CDAT-RUN-MM) TO CDAT-RUN-DD.
010300*
010400     MOVE CDAT-RUN-DATE-BROKEN-DOWN TO CDAT-RESULT-DATE.
010500*-----------------------------------------------------------
010600*
010700 9750-SECONDS-BETWEEN-TIMESTAMPS.
010800*
010900*    CDAT-TS-1 and CDAT-TS-2 come in as 14-digit CCYYMMDDHHMMSS
011000*    timestamps; CDAT-SECONDS-BETWEEN goes out as (TS-2 minus
011100*    TS-1)
011200*    in whole seconds. CALC-DAY-NUMBER turns each date into an
011300*    absolute day count (leap years and month lengths honoured) so
011400*    the day difference is correct even across a month or year
011500*    end.
011600*
011700     PERFORM 9700-BUILD-MONTH-LENGTH-TABLE.
011800*
011900     MOVE CDAT-TS-1 (1:8)  TO CDAT-TS1-DATE-PART.
012000     MOVE CDAT-TS-1 (9:2)  TO CDAT-TS1-HH.
012100     MOVE CDAT-TS-1 (11:2) TO CDAT-TS1-MM.
012200     MOVE CDAT-TS-1 (13:2) TO CDAT-TS1-SS.
012300*
012400     MOVE CDAT-TS-2 (1:8)  TO CDAT-TS2-DATE-PART.
012500     MOVE CDAT-TS-2 (9:2)  TO CDAT-TS2-HH.
012600     MOVE CDAT-TS-2 (11:2) TO CDAT-TS2-MM.
012700     MOVE CDAT-TS-2 (13:2) TO CDAT-TS2-SS.
012800*
012900     MOVE CDAT-TS1-DATE-PART TO CDAT-RUN-DATE-BROKEN-DOWN.
013000     PERFORM 9760-CALC-DAY-NUMBER.
013100     MOVE CDAT-DAY-NUMBER-RESULT TO CDAT-TS1-DAY-NUMBER.
013200*
013300     MOVE CDAT-TS2-DATE-PART TO CDAT-RUN-DATE-BROKEN-DOWN.
013400     PERFORM 9760-CALC-DAY-NUMBER.
013500     MOVE CDAT-DAY-NUMBER-RESULT TO CDAT-TS2-DAY-NUMBER.
013600*
013700     COMPUTE CDAT-DAYS-BETWEEN =
013800             CDAT-TS2-DAY-NUMBER - CDAT-TS1-DAY-NUMBER.
013900*
014000     COMPUTE CDAT-SECONDS-BETWEEN =
014100             (CDAT-DAYS-BETWEEN * 86400)
014200       + ((CDAT-TS2-HH * 3600) + (CDAT-TS2-MM * 60) + CDAT-TS2-SS)
014300      - ((CDAT-TS1-HH * 3600) + (CDAT-TS1-MM * 60) + CDAT-TS1-SS).
014400*-----------------------------------------------------------
014500*
014600 9760-CALC-DAY-NUMBER.
014700*
014800*    Turns CDAT-RUN-DATE-BROKEN-DOWN (CCYY/MM/DD) into the
014900*    absolute
015000*    number of days since year zero, into CDAT-DAY-NUMBER-RESULT.
015100*    9700-BUILD-MONTH-LENGTH-TABLE must already have been
015200*    performed.
015300*
015400     PERFORM 9710-TEST-LEAP-YEAR-OF-RESULT-DATE.
015500*
015600     COMPUTE CDAT-YEARS-BEFORE = CDAT-RUN-CCYY - 1.
015700     COMPUTE CDAT-DAY-NUMBER-RESULT =
015800             (CDAT-YEARS-BEFORE * 365)
015900           + (CDAT-YEARS-BEFORE / 4)
016000           - (CDAT-YEARS-BEFORE / 100)
016100           + (CDAT-YEARS-BEFORE / 400).
016200*
016300     MOVE ZERO TO CDAT-CUM-DAYS.
016400     IF CDAT-RUN-MM GREATER 1
016500        PERFORM 9770-CDAT-ACCUM-MONTH-LENGTH
016600                VARYING CDAT-MONTH-INDEX FROM 1 BY 1
016700                UNTIL CDAT-MONTH-INDEX EQUAL CDAT-RUN-MM.
016800*
016900     ADD CDAT-CUM-DAYS TO CDAT-DAY-NUMBER-RESULT.
017000     ADD CDAT-RUN-DD   TO CDAT-DAY-NUMBER-RESULT.
017100*
017200     IF CDAT-RUN-MM GREATER 2 AND CDAT-IS-LEAP-YEAR
017300        ADD 1 TO CDAT-DAY-NUMBER-RESULT.
017400*-----------------------------------------------------------
017500*
017600 9770-CDAT-ACCUM-MONTH-LENGTH.
017700*
017800     ADD CDAT-MONTH-LENGTH (CDAT-MONTH-INDEX) TO CDAT-CUM-DAYS.
