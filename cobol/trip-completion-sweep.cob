000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TRIP-COMPLETION-SWEEP.
000300 AUTHOR.         R. ONYANGO.
000400 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   02/24/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    DATE-WRITTEN  R. ONYANGO     MB-0046  ORIGINAL PROGRAM - U3,
001200*                                          COMPLETE PAST
001300*                                          IN-TRANSIT TRIPS AND
001400*                                          THEIR CHECKED-IN
001500*                                          BOOKINGS
001600*    09/11/1990    R. ONYANGO     MB-0090  BOOKING TABLE SCAN
001700*                                          ADDED SO EVERY
001800*                                          CHECKED-IN BOOKING ON A
001900*                                          COMPLETED TRIP GETS
002000*                                          CLOSED OUT, NOT JUST
002100*                                          THE FIRST ONE FOUND
002200*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
002300*                                          FOR THE PERFORM-THRU/
002400*                                          GO TO STANDARD;
002500*                                          BOOKING-TABLE LOAD NOW
002600*                                          GUARDS AGAINST OVERFLOW
002700*                                          PAST 3000 ENTRIES; THE
002800*                                          BOOKING-FILE REWRITE
002900*                                          PASS IS SKIPPED WHEN NO
003000*                                          TRIPS WERE COMPLETED
003100*                                          THIS RUN
003200 ENVIRONMENT DIVISION.
003300     CONFIGURATION SECTION.
003400     SPECIAL-NAMES.
003500         C01 IS TOP-OF-FORM.
003600     INPUT-OUTPUT SECTION.
003700     FILE-CONTROL.
003800*
003900         COPY "SLTRIP.CBL".
004000         COPY "SLBKG.CBL".
004100*
004200 DATA DIVISION.
004300     FILE SECTION.
004400*
004500         COPY "FDTRIP.CBL".
004600         COPY "FDBKG.CBL".
004700*
004800     LINKAGE SECTION.
004900*
005000     01  LK-RUN-DATE-TIME.
005100         05  LK-RUN-DATE                PIC 9(08).
005200         05  LK-RUN-TIME                PIC 9(06).
005300         05  FILLER                     PIC X(01).
005400     01  LK-COMPLETE-COUNT              PIC 9(05) COMP.
005500*
005600     WORKING-STORAGE SECTION.
005700*
005800         COPY "WSEOF.CBL".
005900         COPY "WSFLSTAT.CBL".
006000         COPY "WSBKGTB.CBL".
006100*
006200     77  W-RUN-TIMESTAMP                PIC 9(14).
006300     77  W-TRIP-JUST-COMPLETED-ID       PIC X(08).
006400     77  DUMMY                          PIC X.
006500*-----------------------------------------------------------
006600*
006700 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-COMPLETE-COUNT.
006800*
006900     MOVE ZERO TO LK-COMPLETE-COUNT.
007000     COMPUTE W-RUN-TIMESTAMP =
007100             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
007200*
007300     PERFORM 0100-LOAD-BOOKING-TABLE
007400             THRU 0120-LOAD-BOOKING-TABLE-EXIT.
007500*
007600     OPEN I-O TRIP-FILE.
007700     PERFORM 9510-READ-TRIP-NEXT-RECORD.
007800     PERFORM 0200-COMPLETE-IF-ELIGIBLE-READ-NEXT
007900         UNTIL END-OF-TRIP-FILE.
008000     CLOSE TRIP-FILE.
008100*
008200     PERFORM 0300-REWRITE-BOOKING-TABLE-TO-FILE
008300             THRU 0320-REWRITE-BOOKING-TABLE-EXIT.
008400*
008500     EXIT PROGRAM.
008600     STOP RUN.
008700*-----------------------------------------------------------
008800*
008900 0200-COMPLETE-IF-ELIGIBLE-READ-NEXT.
009000*
009100     IF TRIP-STATUS EQUAL "T"
009200        IF TRIP-DEP-DATE LESS LK-RUN-DATE
009300           MOVE "C" TO TRIP-STATUS
009400           MOVE W-RUN-TIMESTAMP TO TRIP-ACT-DEP-TS
009500           MOVE TRIP-ID TO W-TRIP-JUST-COMPLETED-ID
009600           PERFORM 0210-COMPLETE-CHECKED-IN-BOOKINGS-OF-TRIP
009700                   VARYING TBBKG-IDX FROM 1 BY 1
009800                   UNTIL TBBKG-IDX GREATER TBBKG-COUNT
009900           ADD 1 TO LK-COMPLETE-COUNT
010000           REWRITE TRIP-RECORD
010100              INVALID KEY
010200                 SUBTRACT 1 FROM LK-COMPLETE-COUNT
010300              DISPLAY "*** ERROR RE-WRITING TRIP " TRIP-ID " ***".
010400*
010500     PERFORM 9510-READ-TRIP-NEXT-RECORD.
010600*-----------------------------------------------------------
010700*
010800 0210-COMPLETE-CHECKED-IN-BOOKINGS-OF-TRIP.
010900*
011000     IF TBBKG-TRIP-ID (TBBKG-IDX) EQUAL W-TRIP-JUST-COMPLETED-ID
011100        IF TBBKG-STATUS (TBBKG-IDX) EQUAL "K"
011200           MOVE "D" TO TBBKG-STATUS (TBBKG-IDX).
011300*-----------------------------------------------------------
011400*
011500*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
011600*                                          GUARD IN 0110 BELOW
011700*                                          AND THE TRAILING GO TO
011800*                                          SO THIS PAIR CAN BE
011900*                                          PERFORMED AS ONE
012000*                                          NUMBERED RANGE
012100 0100-LOAD-BOOKING-TABLE.
012200*
012300     MOVE ZERO TO TBBKG-COUNT.
012400     OPEN INPUT BOOKING-FILE.
012500     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
012600     PERFORM 0110-LOAD-ONE-BOOKING-TABLE-ENTRY
012700         UNTIL END-OF-BOOKING-FILE.
012800     CLOSE BOOKING-FILE.
012900     GO TO 0120-LOAD-BOOKING-TABLE-EXIT.
013000*
013100 0110-LOAD-ONE-BOOKING-TABLE-ENTRY.
013200*
013300     ADD 1 TO TBBKG-COUNT.
013400     IF TBBKG-COUNT GREATER 3000
013500        DISPLAY "*** ERROR - BOOKING-TABLE FULL AT 3000 ***"
013600        GO TO 0900-ABORT-RUN.
013700     MOVE BKG-ID           TO TBBKG-ID (TBBKG-COUNT).
013800     MOVE BKG-STATUS        TO TBBKG-STATUS (TBBKG-COUNT).
013900     MOVE BKG-TRIP-ID        TO TBBKG-TRIP-ID (TBBKG-COUNT).
014000     MOVE BKG-SEATS           TO TBBKG-SEATS (TBBKG-COUNT).
014100     MOVE BKG-TOTAL-FARE        TO TBBKG-TOTAL-FARE (TBBKG-COUNT).
014200     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
014300*
014400 0120-LOAD-BOOKING-TABLE-EXIT.
014500*
014600     EXIT.
014700*-----------------------------------------------------------
014800*
014900*    06/10/2003    M. ODERA       MB-0171  SKIPS THIS REWRITE
015000*                                          PASS ENTIRELY WHEN
015100*                                          LK-COMPLETE-COUNT IS
015200*                                          ZERO - NOTHING IN
015300*                                          BOOKING-TABLE CHANGED
015400*                                          SO THE FILE NEED NOT
015500*                                          BE RE-OPENED
015600 0300-REWRITE-BOOKING-TABLE-TO-FILE.
015700*
015800     IF LK-COMPLETE-COUNT EQUAL ZERO
015900        GO TO 0320-REWRITE-BOOKING-TABLE-EXIT.
016000     OPEN I-O BOOKING-FILE.
016100     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
016200     PERFORM 0310-REWRITE-ONE-BOOKING-READ-NEXT
016300         UNTIL END-OF-BOOKING-FILE.
016400     CLOSE BOOKING-FILE.
016500     GO TO 0320-REWRITE-BOOKING-TABLE-EXIT.
016600*
016700 0310-REWRITE-ONE-BOOKING-READ-NEXT.
016800*
016900     MOVE BKG-ID TO WANT-BKG-ID.
017000     PERFORM 9620-LOOK-FOR-BOOKING-RECORD.
017100     IF FOUND-BOOKING-RECORD
017200        MOVE TBBKG-STATUS (TBBKG-IDX) TO BKG-STATUS
017300        REWRITE BOOKING-RECORD
017400           INVALID KEY
017500            DISPLAY "*** ERROR RE-WRITING BOOKING " BKG-ID " ***".
017600*
017700     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
017800*
017900 0320-REWRITE-BOOKING-TABLE-EXIT.
018000*
018100     EXIT.
018200*-----------------------------------------------------------
018300*
018400 0900-ABORT-RUN.
018500*
018600     CLOSE BOOKING-FILE.
018700     DISPLAY "*** U3 ABORTED - BOOKING-TABLE OVERFLOW ***".
018800     EXIT PROGRAM.
018900     STOP RUN.
019000*-----------------------------------------------------------
019100*
019200     COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".
019300     COPY "READ-TRIP-NEXT-RECORD.CBL".
019400     COPY "READ-BOOKING-NEXT-RECORD.CBL".
