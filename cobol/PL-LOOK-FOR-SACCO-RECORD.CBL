000100*    PL-LOOK-FOR-SACCO-RECORD.CBL
000200*    Binary search of the in-memory SACCO-TABLE by WANT-SAC-ID.
000300*    REQ# MB-0056 - T. KIPRONO - 1989-03-03
000400*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
000500*                                            FOR THE SUITE'S
000600*                                            PERFORM-THRU/GO TO
000700*                                            STANDARD
000800 9600-LOOK-FOR-SACCO-RECORD.
000900 
001000   MOVE "N" TO W-FOUND-SACCO-RECORD.
001100   SEARCH ALL SACCO-TABLE-ENTRY
001200      AT END
001300         MOVE "N" TO W-FOUND-SACCO-RECORD
001400      WHEN TBSAC-ID (TBSAC-IDX) EQUAL WANT-SAC-ID
001500         MOVE "Y" TO W-FOUND-SACCO-RECORD.
