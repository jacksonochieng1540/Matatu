000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PAYMENT-CONFIRMATION-SWEEP.
000300 AUTHOR.         R. ONYANGO.
000400 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   02/23/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    DATE-WRITTEN  R. ONYANGO     MB-0044  ORIGINAL PROGRAM - U2,
001200*                                          PROMOTE PROCESSING
001300*                                          PAYMENTS TO COMPLETED
001400*                                          AND CONFIRM THE LINKED
001500*                                          BOOKING
001600*    07/04/1990    R. ONYANGO     MB-0086  ADDED 10-MINUTE
001700*                                          CREATED-TS WINDOW TEST
001800*                                          PER GATEWAY
001900*                                          RECONCILIATION RULES
002000*    02/14/1995    J. WAMBUI      MB-0118  CONFIRM/CHECK COUNTS
002100*                                          NOW PASSED BACK ON
002200*                                          LINKAGE AREA
002300*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
002400*                                          FOR THE PERFORM-THRU/
002500*                                          GO TO STANDARD;
002600*                                          BOOKING-TABLE LOAD NOW
002700*                                          GUARDS AGAINST OVERFLOW
002800*                                          PAST 3000 ENTRIES; THE
002900*                                          BOOKING-FILE REWRITE
003000*                                          PASS IS SKIPPED WHEN
003100*                                          NOTHING WAS CONFIRMED
003200*                                          THIS RUN
003300 ENVIRONMENT DIVISION.
003400     CONFIGURATION SECTION.
003500     SPECIAL-NAMES.
003600         C01 IS TOP-OF-FORM.
003700     INPUT-OUTPUT SECTION.
003800     FILE-CONTROL.
003900*
004000         COPY "SLPAY.CBL".
004100         COPY "SLBKG.CBL".
004200*
004300 DATA DIVISION.
004400     FILE SECTION.
004500*
004600         COPY "FDPAY.CBL".
004700         COPY "FDBKG.CBL".
004800*
004900     LINKAGE SECTION.
005000*
005100     01  LK-RUN-DATE-TIME.
005200         05  LK-RUN-DATE                PIC 9(08).
005300         05  LK-RUN-TIME                PIC 9(06).
005400         05  FILLER                     PIC X(01).
005500     01  LK-CONFIRM-COUNT               PIC 9(05) COMP.
005600*
005700     WORKING-STORAGE SECTION.
005800*
005900         COPY "WSEOF.CBL".
006000         COPY "WSFLSTAT.CBL".
006100         COPY "WSBKGTB.CBL".
006200         COPY "WSCALDAT.CBL".
006300*
006400     77  W-RUN-TIMESTAMP                PIC 9(14).
006500     77  W-TEN-MINUTES-AGO-TS           PIC 9(14).
006600     77  W-CONFIRM-THIS-PAYMENT         PIC X(01).
006700     77  DUMMY                          PIC X.
006800*-----------------------------------------------------------
006900*
007000 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-CONFIRM-COUNT.
007100*
007200     MOVE ZERO TO LK-CONFIRM-COUNT.
007300     COMPUTE W-RUN-TIMESTAMP =
007400             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
007500     PERFORM 0100-COMPUTE-TEN-MINUTES-AGO-TS.
007600*
007700     PERFORM 0200-LOAD-BOOKING-TABLE
007800             THRU 0220-LOAD-BOOKING-TABLE-EXIT.
007900*
008000     OPEN I-O PAYMENT-FILE.
008100     PERFORM 9540-READ-PAYMENT-NEXT-RECORD.
008200     PERFORM 0300-CONFIRM-IF-SETTLED-READ-NEXT
008300         UNTIL END-OF-PAYMENT-FILE.
008400     CLOSE PAYMENT-FILE.
008500*
008600     PERFORM 0400-REWRITE-BOOKING-TABLE-TO-FILE
008700             THRU 0420-REWRITE-BOOKING-TABLE-EXIT.
008800*
008900     EXIT PROGRAM.
009000     STOP RUN.
009100*-----------------------------------------------------------
009200*
009300 0100-COMPUTE-TEN-MINUTES-AGO-TS.
009400*
009500*    PAY-CREATED-TS qualifies when it falls within the 10 minutes
009600*    (600 seconds) immediately before the run timestamp - walked
009700*    back
009800*    one day at a time through PLCALDAT.CBL when the window
009900*    crosses
010000*    midnight, so month-end and year-end are still handled
010100*    correctly.
010200*
010300     MOVE LK-RUN-DATE TO CDAT-RESULT-DATE.
010400     IF LK-RUN-TIME LESS 000600
010500        PERFORM 9740-SUBTRACT-ONE-DAY-FROM-RESULT-DATE
010600        COMPUTE W-TEN-MINUTES-AGO-TS =
010700               (CDAT-RESULT-DATE * 1000000) + LK-RUN-TIME + 235400
010800     ELSE
010900        COMPUTE W-TEN-MINUTES-AGO-TS = W-RUN-TIMESTAMP - 000600.
011000*-----------------------------------------------------------
011100*
011200*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
011300*                                          GUARD IN 0210 BELOW
011400*                                          AND THE TRAILING GO TO
011500*                                          SO THIS PAIR CAN BE
011600*                                          PERFORMED AS ONE
011700*                                          NUMBERED RANGE
011800 0200-LOAD-BOOKING-TABLE.
011900*
012000     MOVE ZERO TO TBBKG-COUNT.
012100     OPEN INPUT BOOKING-FILE.
012200     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
012300     PERFORM 0210-LOAD-ONE-BOOKING-TABLE-ENTRY
012400         UNTIL END-OF-BOOKING-FILE.
012500     CLOSE BOOKING-FILE.
012600     GO TO 0220-LOAD-BOOKING-TABLE-EXIT.
012700*
012800 0210-LOAD-ONE-BOOKING-TABLE-ENTRY.
012900*
013000     ADD 1 TO TBBKG-COUNT.
013100     IF TBBKG-COUNT GREATER 3000
013200        DISPLAY "*** ERROR - BOOKING-TABLE FULL AT 3000 ***"
013300        GO TO 0900-ABORT-RUN.
013400     MOVE BKG-ID           TO TBBKG-ID (TBBKG-COUNT).
013500     MOVE BKG-STATUS        TO TBBKG-STATUS (TBBKG-COUNT).
013600     MOVE BKG-TRIP-ID        TO TBBKG-TRIP-ID (TBBKG-COUNT).
013700     MOVE BKG-SEATS           TO TBBKG-SEATS (TBBKG-COUNT).
013800     MOVE BKG-TOTAL-FARE        TO TBBKG-TOTAL-FARE (TBBKG-COUNT).
013900     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
014000*
014100 0220-LOAD-BOOKING-TABLE-EXIT.
014200*
014300     EXIT.
014400*-----------------------------------------------------------
014500*
014600 0300-CONFIRM-IF-SETTLED-READ-NEXT.
014700*
014800     MOVE "N" TO W-CONFIRM-THIS-PAYMENT.
014900*
015000     IF PAY-STATUS EQUAL "R"
015100        IF PAY-CREATED-TS GEQ W-TEN-MINUTES-AGO-TS
015200           IF PAY-GW-RESULT EQUAL "0"
015300              MOVE "C" TO PAY-STATUS
015400              MOVE "Y" TO W-CONFIRM-THIS-PAYMENT
015500              MOVE PAY-BKG-ID TO WANT-BKG-ID
015600              PERFORM 9620-LOOK-FOR-BOOKING-RECORD
015700              IF FOUND-BOOKING-RECORD
015800                 MOVE "C" TO TBBKG-STATUS (TBBKG-IDX).
015900*
016000     IF W-CONFIRM-THIS-PAYMENT EQUAL "Y"
016100        ADD 1 TO LK-CONFIRM-COUNT
016200        REWRITE PAYMENT-RECORD
016300           INVALID KEY
016400              SUBTRACT 1 FROM LK-CONFIRM-COUNT
016500            DISPLAY "*** ERROR RE-WRITING PAYMENT " PAY-ID " ***".
016600*
016700     PERFORM 9540-READ-PAYMENT-NEXT-RECORD.
016800*-----------------------------------------------------------
016900*
017000*    06/10/2003    M. ODERA       MB-0171  SKIPS THIS REWRITE
017100*                                          PASS ENTIRELY WHEN
017200*                                          LK-CONFIRM-COUNT IS
017300*                                          ZERO - NOTHING IN
017400*                                          BOOKING-TABLE CHANGED
017500*                                          SO THE FILE NEED NOT
017600*                                          BE RE-OPENED
017700 0400-REWRITE-BOOKING-TABLE-TO-FILE.
017800*
017900     IF LK-CONFIRM-COUNT EQUAL ZERO
018000        GO TO 0420-REWRITE-BOOKING-TABLE-EXIT.
018100     OPEN I-O BOOKING-FILE.
018200     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
018300     PERFORM 0410-REWRITE-ONE-BOOKING-READ-NEXT
018400         UNTIL END-OF-BOOKING-FILE.
018500     CLOSE BOOKING-FILE.
018600     GO TO 0420-REWRITE-BOOKING-TABLE-EXIT.
018700*
018800 0410-REWRITE-ONE-BOOKING-READ-NEXT.
018900*
019000     MOVE BKG-ID TO WANT-BKG-ID.
019100     PERFORM 9620-LOOK-FOR-BOOKING-RECORD.
019200     IF FOUND-BOOKING-RECORD
019300        MOVE TBBKG-STATUS (TBBKG-IDX) TO BKG-STATUS
019400        REWRITE BOOKING-RECORD
019500           INVALID KEY
019600            DISPLAY "*** ERROR RE-WRITING BOOKING " BKG-ID " ***".
019700*
019800     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
019900*
020000 0420-REWRITE-BOOKING-TABLE-EXIT.
020100*
020200     EXIT.
020300*-----------------------------------------------------------
020400*
020500 0900-ABORT-RUN.
020600*
020700     CLOSE BOOKING-FILE.
020800     DISPLAY "*** U2 ABORTED - BOOKING-TABLE OVERFLOW ***".
020900     EXIT PROGRAM.
021000     STOP RUN.
021100*-----------------------------------------------------------
021200*
021300     COPY "PLCALDAT.CBL".
021400     COPY "PL-LOOK-FOR-BOOKING-RECORD.CBL".
021500     COPY "READ-PAYMENT-NEXT-RECORD.CBL".
021600     COPY "READ-BOOKING-NEXT-RECORD.CBL".
