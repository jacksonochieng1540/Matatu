000100*    PL-LOOK-FOR-DRIVER-RECORD.CBL
000200*    Linear search of the in-memory DRIVER-TABLE by WANT-DRV-ID -
000300*    DRIVER-FILE carries no stated sort order, so SEARCH ALL
000400*    (which
000500*    needs an ascending table) is not safe to use here.
000600*    REQ# MB-0057 - T. KIPRONO - 1989-03-03
000700*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
000800*                                            FOR THE SUITE'S
000900*                                            PERFORM-THRU/GO TO
001000*                                            STANDARD
001100 9640-LOOK-FOR-DRIVER-RECORD.
001200 
001300   MOVE "N" TO W-FOUND-DRIVER-RECORD.
001400   SEARCH DRIVER-TABLE-ENTRY
001500      AT END
001600         MOVE "N" TO W-FOUND-DRIVER-RECORD
001700      WHEN TBDRV-ID (TBDRV-IDX) EQUAL WANT-DRV-ID
001800         MOVE "Y" TO W-FOUND-DRIVER-RECORD.
