000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BOOKING-EXPIRY-RELEASE.
000300 AUTHOR.         R. ONYANGO.
000400 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   02/21/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    DATE-WRITTEN  R. ONYANGO     MB-0041  ORIGINAL PROGRAM - U1,
001200*                                          EXPIRE UNPAID PENDING
001300*                                          BOOKINGS AND RETURN
001400*                                          SEATS
001500*    03/02/1989    R. ONYANGO     MB-0041  ADDED TRIP-TABLE LOAD
001600*                                          AND REWRITE OF
001700*                                          TRIP-FILE
001800*    06/19/1990    R. ONYANGO     MB-0081  RELEASE COUNT NOW
001900*                                          PASSED BACK TO THE
002000*                                          DRIVER ON LINKAGE
002100*                                          RATHER THAN DISPLAYED
002200*    01/06/1999    M. ODERA       MB-0140  Y2K - CONFIRMED
002300*                                          BKG-EXPIRES-TS
002400*                                          COMPARISON IS A
002500*                                          STRAIGHT 14-DIGIT
002600*                                          NUMERIC COMPARE, NO
002700*                                          2-DIGIT YEAR WINDOWING
002800*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
002900*                                          FOR THE PERFORM-THRU/
003000*                                          GO TO STANDARD; TRIP
003100*                                          TABLE LOAD NOW GUARDS
003200*                                          AGAINST OVERFLOW PAST
003300*                                          3000 ENTRIES; THE
003400*                                          TRIP-FILE REWRITE PASS
003500*                                          IS SKIPPED WHEN NO
003600*                                          BOOKINGS WERE RELEASED
003700*                                          THIS RUN
003800 ENVIRONMENT DIVISION.
003900     CONFIGURATION SECTION.
004000     SPECIAL-NAMES.
004100         C01 IS TOP-OF-FORM.
004200     INPUT-OUTPUT SECTION.
004300     FILE-CONTROL.
004400*
004500         COPY "SLBKG.CBL".
004600         COPY "SLTRIP.CBL".
004700*
004800 DATA DIVISION.
004900     FILE SECTION.
005000*
005100         COPY "FDBKG.CBL".
005200         COPY "FDTRIP.CBL".
005300*
005400     LINKAGE SECTION.
005500*
005600     01  LK-RUN-DATE-TIME.
005700         05  LK-RUN-DATE                PIC 9(08).
005800         05  LK-RUN-TIME                PIC 9(06).
005900         05  FILLER                     PIC X(01).
006000     01  LK-RELEASE-COUNT               PIC 9(05) COMP.
006100*
006200     WORKING-STORAGE SECTION.
006300*
006400         COPY "WSEOF.CBL".
006500         COPY "WSFLSTAT.CBL".
006600         COPY "WSTRIPTB.CBL".
006700*
006800     77  W-RUN-TIMESTAMP                PIC 9(14).
006900     77  W-RELEASE-THIS-BOOKING         PIC X(01).
007000     77  DUMMY                          PIC X.
007100     77  MSG-CONFIRMATION               PIC X(79).
007200*-----------------------------------------------------------
007300*
007400 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-RELEASE-COUNT.
007500*
007600     MOVE ZERO TO LK-RELEASE-COUNT.
007700     COMPUTE W-RUN-TIMESTAMP =
007800             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
007900*
008000     PERFORM 0100-LOAD-TRIP-TABLE THRU 0120-LOAD-TRIP-TABLE-EXIT.
008100*
008200     OPEN I-O BOOKING-FILE.
008300     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
008400     PERFORM 0200-RELEASE-IF-EXPIRED-READ-NEXT
008500         UNTIL END-OF-BOOKING-FILE.
008600     CLOSE BOOKING-FILE.
008700*
008800     PERFORM 0300-REWRITE-TRIP-TABLE-TO-FILE
008900             THRU 0320-REWRITE-TRIP-TABLE-EXIT.
009000*
009100     EXIT PROGRAM.
009200     STOP RUN.
009300*-----------------------------------------------------------
009400*
009500 0200-RELEASE-IF-EXPIRED-READ-NEXT.
009600*
009700     MOVE "N" TO W-RELEASE-THIS-BOOKING.
009800*
009900     IF BKG-STATUS EQUAL "P"
010000        IF BKG-EXPIRES-TS LESS W-RUN-TIMESTAMP
010100           MOVE "X" TO BKG-STATUS
010200           MOVE "Y" TO W-RELEASE-THIS-BOOKING
010300           MOVE BKG-TRIP-ID TO WANT-TRIP-ID
010400           PERFORM 9610-LOOK-FOR-TRIP-RECORD
010500           IF FOUND-TRIP-RECORD
010600              ADD BKG-SEATS TO TBTRIP-AVAIL-SEATS (TBTRIP-IDX).
010700*
010800     IF W-RELEASE-THIS-BOOKING EQUAL "Y"
010900        ADD 1 TO LK-RELEASE-COUNT
011000        REWRITE BOOKING-RECORD
011100           INVALID KEY
011200              SUBTRACT 1 FROM LK-RELEASE-COUNT
011300            DISPLAY "*** ERROR RE-WRITING BOOKING " BKG-ID " ***".
011400*
011500     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
011600*-----------------------------------------------------------
011700*
011800*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
011900*                                          GUARD IN
012000*                                          0110-LOAD-ONE-TRIP-
012100*                                          TABLE-ENTRY BELOW AND
012200*                                          THE TRAILING GO TO SO
012300*                                          THIS PAIR CAN BE
012400*                                          PERFORMED AS ONE
012500*                                          NUMBERED RANGE
012600 0100-LOAD-TRIP-TABLE.
012700*
012800     MOVE ZERO TO TBTRIP-COUNT.
012900     OPEN INPUT TRIP-FILE.
013000     PERFORM 9510-READ-TRIP-NEXT-RECORD.
013100     PERFORM 0110-LOAD-ONE-TRIP-TABLE-ENTRY
013200         UNTIL END-OF-TRIP-FILE.
013300     CLOSE TRIP-FILE.
013400     GO TO 0120-LOAD-TRIP-TABLE-EXIT.
013500*
013600 0110-LOAD-ONE-TRIP-TABLE-ENTRY.
013700*
013800     ADD 1 TO TBTRIP-COUNT.
013900     IF TBTRIP-COUNT GREATER 3000
014000        DISPLAY "*** ERROR - TRIP-TABLE FULL AT 3000 ENTRIES ***"
014100        GO TO 0900-ABORT-RUN.
014200     MOVE TRIP-ID          TO TBTRIP-ID (TBTRIP-COUNT).
014300     MOVE TRIP-SACCO-ID    TO TBTRIP-SACCO-ID (TBTRIP-COUNT).
014400     MOVE TRIP-STATUS       TO TBTRIP-STATUS (TBTRIP-COUNT).
014500     MOVE TRIP-FARE          TO TBTRIP-FARE (TBTRIP-COUNT).
014600    MOVE TRIP-AVAIL-SEATS    TO TBTRIP-AVAIL-SEATS (TBTRIP-COUNT).
014700     MOVE TRIP-TOTAL-SEATS
014800         TO TBTRIP-TOTAL-SEATS (TBTRIP-COUNT).
014900     MOVE TRIP-DEP-DATE         TO TBTRIP-DEP-DATE (TBTRIP-COUNT).
015000     MOVE TRIP-DEP-TIME         TO TBTRIP-DEP-TIME (TBTRIP-COUNT).
015100     MOVE TRIP-ACT-DEP-TS     TO TBTRIP-ACT-DEP-TS (TBTRIP-COUNT).
015200     PERFORM 9510-READ-TRIP-NEXT-RECORD.
015300*
015400 0120-LOAD-TRIP-TABLE-EXIT.
015500*
015600     EXIT.
015700*-----------------------------------------------------------
015800*
015900*    06/10/2003    M. ODERA       MB-0171  SKIPS THIS REWRITE
016000*                                          PASS ENTIRELY WHEN
016100*                                          LK-RELEASE-COUNT IS
016200*                                          ZERO - NOTHING IN
016300*                                          TRIP-TABLE CHANGED
016400*                                          SO THE FILE NEED NOT
016500*                                          BE RE-OPENED
016600 0300-REWRITE-TRIP-TABLE-TO-FILE.
016700*
016800     IF LK-RELEASE-COUNT EQUAL ZERO
016900        GO TO 0320-REWRITE-TRIP-TABLE-EXIT.
017000     OPEN I-O TRIP-FILE.
017100     PERFORM 9510-READ-TRIP-NEXT-RECORD.
017200     PERFORM 0310-REWRITE-ONE-TRIP-READ-NEXT
017300         UNTIL END-OF-TRIP-FILE.
017400     CLOSE TRIP-FILE.
017500     GO TO 0320-REWRITE-TRIP-TABLE-EXIT.
017600*
017700 0310-REWRITE-ONE-TRIP-READ-NEXT.
017800*
017900     MOVE TRIP-ID TO WANT-TRIP-ID.
018000     PERFORM 9610-LOOK-FOR-TRIP-RECORD.
018100     IF FOUND-TRIP-RECORD
018200        MOVE TBTRIP-AVAIL-SEATS (TBTRIP-IDX) TO TRIP-AVAIL-SEATS
018300        REWRITE TRIP-RECORD
018400           INVALID KEY
018500              DISPLAY "*** ERROR RE-WRITING TRIP " TRIP-ID " ***".
018600*
018700     PERFORM 9510-READ-TRIP-NEXT-RECORD.
018800*
018900 0320-REWRITE-TRIP-TABLE-EXIT.
019000*
019100     EXIT.
019200*-----------------------------------------------------------
019300*
019400 0900-ABORT-RUN.
019500*
019600     CLOSE TRIP-FILE.
019700     DISPLAY "*** U1 ABORTED - TRIP-TABLE OVERFLOW ***".
019800     EXIT PROGRAM.
019900     STOP RUN.
020000*-----------------------------------------------------------
020100*
020200     COPY "PL-LOOK-FOR-TRIP-RECORD.CBL".
020300     COPY "READ-BOOKING-NEXT-RECORD.CBL".
020400     COPY "READ-TRIP-NEXT-RECORD.CBL".
