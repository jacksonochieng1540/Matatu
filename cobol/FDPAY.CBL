000100*    FDPAY.CBL
000200*    Record layout for the PAYMENT file.
000300*    REQ# MB-0036 - R. ONYANGO - 1989-02-17
000400*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split
000500*    PAY-CREATED-TS into
000600*                                              component REDEFINES
000700    FD  PAYMENT-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  PAYMENT-RECORD.
001000        05  PAY-ID                     PIC X(08).
001100        05  PAY-BKG-ID                 PIC X(08).
001200        05  PAY-AMOUNT                 PIC S9(7)V99.
001300        05  PAY-STATUS                 PIC X(01).
001400            88  PAY-IS-PENDING             VALUE "P".
001500            88  PAY-IS-PROCESSING          VALUE "R".
001600            88  PAY-IS-COMPLETED           VALUE "C".
001700            88  PAY-IS-FAILED              VALUE "F".
001800            88  PAY-IS-REFUNDED            VALUE "D".
001900        05  PAY-GW-RESULT               PIC X(01).
002000            88  PAY-GW-SETTLED-OK          VALUE "0".
002100        05  PAY-CREATED-TS              PIC 9(14).
002200        05  FILLER                     PIC X(01).
002300    01  PAY-CREATED-TS-VIEW REDEFINES PAYMENT-RECORD.
002400        05  FILLER                     PIC X(27).
002500        05  PCV-CREATED-DATE            PIC 9(08).
002600        05  PCV-CREATED-TIME            PIC 9(06).
002700        05  FILLER                     PIC X(01).
