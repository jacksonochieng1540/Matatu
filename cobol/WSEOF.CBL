000100*
000200*    WSEOF.CBL
000300*    End-of-file switches, one per file the batch suite reads
000400*    sequentially. Only the switches a given program actually
000500*    needs
000600*    get exercised, but they all travel together the way the
000700*    shop's
000800*    old wscase01.cbl carried every screen-handling switch
000900*    together.
001000*    REQ# MB-0045 - R. ONYANGO - 1989-02-25
001100*
001200    01  W-END-OF-SACCO-FILE            PIC X.
001300        88  END-OF-SACCO-FILE              VALUE "Y".
001400    01  W-END-OF-VEHICLE-FILE          PIC X.
001500        88  END-OF-VEHICLE-FILE            VALUE "Y".
001600    01  W-END-OF-DRIVER-FILE           PIC X.
001700        88  END-OF-DRIVER-FILE             VALUE "Y".
001800    01  W-END-OF-TRIP-FILE             PIC X.
001900        88  END-OF-TRIP-FILE               VALUE "Y".
002000    01  W-END-OF-BOOKING-FILE          PIC X.
002100        88  END-OF-BOOKING-FILE            VALUE "Y".
002200    01  W-END-OF-PAYMENT-FILE          PIC X.
002300        88  END-OF-PAYMENT-FILE            VALUE "Y".
002400    01  W-END-OF-REVIEW-FILE           PIC X.
002500        88  END-OF-REVIEW-FILE             VALUE "Y".
002600    01  W-END-OF-PROMO-FILE            PIC X.
002700        88  END-OF-PROMO-FILE              VALUE "Y".
002800    01  W-END-OF-BOOKING-REQUEST-FILE  PIC X.
002900        88  END-OF-BOOKING-REQUEST-FILE    VALUE "Y".
