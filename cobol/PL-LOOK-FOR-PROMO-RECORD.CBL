000100*    PL-LOOK-FOR-PROMO-RECORD.CBL
000200*    Binary search of the in-memory PROMO-TABLE by WANT-PRM-CODE.
000300*    REQ# MB-0049 - R. ONYANGO - 1989-02-27
000400*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
000500*                                            FOR THE SUITE'S
000600*                                            PERFORM-THRU/GO TO
000700*                                            STANDARD
000800 9630-LOOK-FOR-PROMO-RECORD.
000900 
001000   MOVE "N" TO W-FOUND-PROMO-RECORD.
001100   SEARCH ALL PROMO-TABLE-ENTRY
001200      AT END
001300         MOVE "N" TO W-FOUND-PROMO-RECORD
001400      WHEN TBPRM-CODE (TBPRM-IDX) EQUAL WANT-PRM-CODE
001500         MOVE "Y" TO W-FOUND-PROMO-RECORD.
