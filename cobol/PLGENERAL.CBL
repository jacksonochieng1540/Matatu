000100*
000200*    PLGENERAL.CBL
000300*    Shared money-rounding paragraph used by more than one batch
000400*    program - U5's rating average and U7's fare/discount work
000500*    both round a 4-decimal intermediate amount to 2 decimals the
000600*    same way.
000700*    REQ# MB-0043 - R. ONYANGO - 1989-02-23
000800*    REQ# MB-0152 - T. KIPRONO - 1997-03-12 - added
000900*    ROUND-HALF-UP-2-DEC
001000*                                              for U5/U7 money
001100*                                              fields
001200*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
001300*                                            FOR THE SUITE'S
001400*                                            PERFORM-THRU/GO TO
001500*                                            STANDARD; DROPPED THE
001600*                                            RUN-COUNT BUMP
001700*                                            PARAGRAPHS - NO
001800*                                            CALLER HAD EVER
001900*                                            PERFORMED THEM
002000*
002100 9800-ROUND-HALF-UP-2-DEC.
002200*
002300*    GEN-ROUND-IN comes in as a signed amount with 4 decimal
002400*    places
002500*    worked out in GEN-ROUND-SCRATCH; GEN-ROUND-OUT goes back out
002600*    rounded to 2 decimal places, halves rounding away from zero.
002700*
002800     MOVE GEN-ROUND-IN TO GEN-ROUND-SCRATCH.
002900     COMPUTE GEN-ROUND-OUT ROUNDED = GEN-ROUND-SCRATCH.
