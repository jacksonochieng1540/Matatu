000100*
000200*    WSDRVTB.CBL
000300*    In-memory DRIVER-FILE table, built in whatever order
000400*    DRIVER-FILE
000500*    happens to be in (the file carries no stated sort order) -
000600*    looked
000700*    up with a straight linear SEARCH rather than SEARCH ALL.
000800*    REQ# MB-0057 - T. KIPRONO - 1989-03-03
000900*
001000    01  DRIVER-TABLE.
001100        05  DRIVER-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
001200                               DEPENDING ON TBDRV-COUNT
001300                               INDEXED BY TBDRV-IDX.
001400            10  TBDRV-ID                  PIC X(08).
001500            10  TBDRV-RATING              PIC 9V99.
001600            10  TBDRV-REVIEW-SUM          PIC 9(07) COMP.
001700            10  TBDRV-REVIEW-COUNT        PIC 9(05) COMP.
001800*
001900    77  TBDRV-COUNT                    PIC 9(05) COMP.
002000    77  WANT-DRV-ID                    PIC X(08).
002100    77  W-FOUND-DRIVER-RECORD          PIC X.
002200        88  FOUND-DRIVER-RECORD            VALUE "Y".
