000100*    FDTRIP.CBL
000200*    Record layout for the TRIP master file.
000300*    REQ# MB-0034 - R. ONYANGO - 1989-02-16
000400*    REQ# MB-0144 - T. KIPRONO - 1996-11-08 - split
000500*    TRIP-ACT-DEP-TS and
000600*                                              TRIP-DEP-DATE into
000700*                                              component
000800*                                              REDEFINES for the
000900*                                              batch runs
001000    FD  TRIP-FILE
001100        LABEL RECORDS ARE STANDARD.
001200    01  TRIP-RECORD.
001300        05  TRIP-ID                    PIC X(08).
001400        05  TRIP-SACCO-ID              PIC X(08).
001500        05  TRIP-ROUTE-NAME            PIC X(30).
001600        05  TRIP-DEP-DATE               PIC 9(08).
001700        05  TRIP-DEP-TIME               PIC 9(06).
001800        05  TRIP-ACT-DEP-TS             PIC 9(14).
001900        05  TRIP-STATUS                PIC X(01).
002000            88  TRIP-IS-SCHEDULED          VALUE "S".
002100            88  TRIP-IS-BOARDING           VALUE "B".
002200            88  TRIP-IS-IN-TRANSIT         VALUE "T".
002300            88  TRIP-IS-COMPLETED          VALUE "C".
002400            88  TRIP-IS-CANCELLED          VALUE "X".
002500        05  TRIP-FARE                   PIC S9(5)V99.
002600        05  TRIP-AVAIL-SEATS            PIC S9(3).
002700        05  TRIP-TOTAL-SEATS            PIC 9(03).
002800        05  FILLER                     PIC X(19).
002900    01  TRIP-ACT-DEP-TS-VIEW REDEFINES TRIP-RECORD.
003000        05  FILLER                     PIC X(60).
003100        05  TADV-ACT-DEP-DATE           PIC 9(08).
003200        05  TADV-ACT-DEP-TIME           PIC 9(06).
003300        05  FILLER                     PIC X(33).
003400    01  TRIP-DEP-DATE-VIEW REDEFINES TRIP-RECORD.
003500        05  FILLER                     PIC X(46).
003600        05  TDDV-DEP-CCYY               PIC 9(04).
003700        05  TDDV-DEP-MM                 PIC 99.
003800        05  TDDV-DEP-DD                 PIC 99.
003900        05  FILLER                     PIC X(53).
