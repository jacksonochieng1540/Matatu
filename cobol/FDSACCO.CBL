000100*    FDSACCO.CBL
000200*    Record layout for the SACCO (cooperative) master file.
000300*    REQ# MB-0031 - R. ONYANGO - 1989-02-14
000400*    REQ# MB-0118 - T. KIPRONO - 1994-07-02 - added SACCO-RATING
000500*                                              REDEFINES for
000600*                                              report use
000700    FD  SACCO-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  SACCO-RECORD.
001000        05  SACCO-ID                   PIC X(08).
001100        05  SACCO-NAME                 PIC X(30).
001200        05  SACCO-ACTIVE               PIC X(01).
001300            88  SACCO-IS-ACTIVE            VALUE "Y".
001400        05  SACCO-RATING               PIC 9V99.
001500        05  SACCO-TOTAL-REVIEWS        PIC 9(05).
001600        05  SACCO-PHONE                PIC X(13).
001700        05  SACCO-EMAIL                PIC X(40).
001800        05  FILLER                     PIC X(02).
001900    01  SACCO-RATING-VIEW REDEFINES SACCO-RECORD.
002000        05  FILLER                     PIC X(39).
002100        05  SRV-RATING-WHOLE           PIC 9.
002200        05  SRV-RATING-DECIMAL         PIC 99.
002300        05  FILLER                     PIC X(60).
