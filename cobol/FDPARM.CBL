000100*    FDPARM.CBL
000200*    Record layout for the PARM control card.
000300*    REQ# MB-0040 - R. ONYANGO - 1989-02-20
000400    FD  PARM-FILE
000500        LABEL RECORDS ARE STANDARD.
000600    01  PARM-RECORD.
000700        05  PARM-RUN-DATE              PIC 9(08).
000800        05  PARM-RUN-TIME              PIC 9(06).
000900        05  FILLER                     PIC X(01).
