000100*IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     NO-SHOW-SWEEP.
000300 AUTHOR.         R. ONYANGO.
000400 INSTALLATION.   NYANZA SACCO SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.   02/25/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - SACCO INTERNAL USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    DATE-WRITTEN  R. ONYANGO     MB-0048  ORIGINAL PROGRAM - U4,
001200*                                          FLAG CONFIRMED BOOKINGS
001300*                                          NEVER CHECKED IN AS
001400*                                          NO-SHOW
001500*    10/02/1990    R. ONYANGO     MB-0094  ELAPSED-SECONDS TEST
001600*                                          MOVED INTO PLCALDAT.CBL
001700*                                          SO U1/U2 AND THIS
001800*                                          PROGRAM SHARE ONE
001900*                                          TIMESTAMP-DIFFERENCE
002000*                                          ROUTINE
002100*    06/10/2003    M. ODERA       MB-0171  RENUMBERED PARAGRAPHS
002200*                                          FOR THE PERFORM-THRU/
002300*                                          GO TO STANDARD; TRIP-
002400*                                          TABLE LOAD NOW GUARDS
002500*                                          AGAINST OVERFLOW PAST
002600*                                          3000 ENTRIES
002700 ENVIRONMENT DIVISION.
002800     CONFIGURATION SECTION.
002900     SPECIAL-NAMES.
003000         C01 IS TOP-OF-FORM.
003100     INPUT-OUTPUT SECTION.
003200     FILE-CONTROL.
003300*
003400         COPY "SLBKG.CBL".
003500         COPY "SLTRIP.CBL".
003600*
003700 DATA DIVISION.
003800     FILE SECTION.
003900*
004000         COPY "FDBKG.CBL".
004100         COPY "FDTRIP.CBL".
004200*
004300     LINKAGE SECTION.
004400*
004500     01  LK-RUN-DATE-TIME.
004600         05  LK-RUN-DATE                PIC 9(08).
004700         05  LK-RUN-TIME                PIC 9(06).
004800         05  FILLER                     PIC X(01).
004900     01  LK-NOSHOW-COUNT                PIC 9(05) COMP.
005000*
005100     WORKING-STORAGE SECTION.
005200*
005300         COPY "WSEOF.CBL".
005400         COPY "WSFLSTAT.CBL".
005500         COPY "WSTRIPTB.CBL".
005600         COPY "WSCALDAT.CBL".
005700*
005800     77  W-RUN-TIMESTAMP                PIC 9(14).
005900     77  DUMMY                          PIC X.
006000*-----------------------------------------------------------
006100*
006200 PROCEDURE DIVISION USING LK-RUN-DATE-TIME LK-NOSHOW-COUNT.
006300*
006400     MOVE ZERO TO LK-NOSHOW-COUNT.
006500     COMPUTE W-RUN-TIMESTAMP =
006600             (LK-RUN-DATE * 1000000) + LK-RUN-TIME.
006700*
006800     PERFORM 0100-LOAD-TRIP-TABLE THRU 0120-LOAD-TRIP-TABLE-EXIT.
006900*
007000     OPEN I-O BOOKING-FILE.
007100     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
007200     PERFORM 0200-FLAG-IF-NO-SHOW-READ-NEXT
007300         UNTIL END-OF-BOOKING-FILE.
007400     CLOSE BOOKING-FILE.
007500*
007600     EXIT PROGRAM.
007700     STOP RUN.
007800*-----------------------------------------------------------
007900*
008000 0200-FLAG-IF-NO-SHOW-READ-NEXT.
008100*
008200     IF BKG-STATUS EQUAL "C"
008300        IF BKG-CHECKED-IN-TS EQUAL ZERO
008400           MOVE BKG-TRIP-ID TO WANT-TRIP-ID
008500           PERFORM 9610-LOOK-FOR-TRIP-RECORD
008600           IF FOUND-TRIP-RECORD
008700              IF TBTRIP-STATUS (TBTRIP-IDX) EQUAL "T" OR
008800                 TBTRIP-STATUS (TBTRIP-IDX) EQUAL "C"
008900                 PERFORM 0210-TEST-DEPARTED-OVER-ONE-HOUR-AGO
009000                 IF CDAT-SECONDS-BETWEEN GREATER 3600
009100                    MOVE "N" TO BKG-STATUS
009200                    ADD 1 TO LK-NOSHOW-COUNT
009300                    REWRITE BOOKING-RECORD
009400                       INVALID KEY
009500                          SUBTRACT 1 FROM LK-NOSHOW-COUNT
009600                          DISPLAY "*** ERROR RE-WRITING BOOKING "
009700                                  BKG-ID " ***".
009800*
009900     PERFORM 9520-READ-BOOKING-NEXT-RECORD.
010000*-----------------------------------------------------------
010100*
010200 0210-TEST-DEPARTED-OVER-ONE-HOUR-AGO.
010300*
010400*    CDAT-TS-1 is the trip's actual departure, CDAT-TS-2 is the
010500*    run
010600*    timestamp - CDAT-SECONDS-BETWEEN comes back as how long ago
010700*    that
010800*    departure was, honouring calendar month/year boundaries.
010900*
011000     MOVE ZERO TO CDAT-SECONDS-BETWEEN.
011100     MOVE TBTRIP-ACT-DEP-TS (TBTRIP-IDX) TO CDAT-TS-1.
011200     MOVE W-RUN-TIMESTAMP TO CDAT-TS-2.
011300     PERFORM 9750-SECONDS-BETWEEN-TIMESTAMPS.
011400*-----------------------------------------------------------
011500*
011600*    06/10/2003    M. ODERA       MB-0171  ADDED THE OVERFLOW
011700*                                          GUARD IN 0110 BELOW
011800*                                          AND THE TRAILING GO TO
011900*                                          SO THIS PAIR CAN BE
012000*                                          PERFORMED AS ONE
012100*                                          NUMBERED RANGE
012200 0100-LOAD-TRIP-TABLE.
012300*
012400     MOVE ZERO TO TBTRIP-COUNT.
012500     OPEN INPUT TRIP-FILE.
012600     PERFORM 9510-READ-TRIP-NEXT-RECORD.
012700     PERFORM 0110-LOAD-ONE-TRIP-TABLE-ENTRY
012800         UNTIL END-OF-TRIP-FILE.
012900     CLOSE TRIP-FILE.
013000     GO TO 0120-LOAD-TRIP-TABLE-EXIT.
013100*
013200 0110-LOAD-ONE-TRIP-TABLE-ENTRY.
013300*
013400     ADD 1 TO TBTRIP-COUNT.
013500     IF TBTRIP-COUNT GREATER 3000
013600        DISPLAY "*** ERROR - TRIP-TABLE FULL AT 3000 ENTRIES ***"
013700        GO TO 0900-ABORT-RUN.
013800     MOVE TRIP-ID          TO TBTRIP-ID (TBTRIP-COUNT).
013900     MOVE TRIP-SACCO-ID    TO TBTRIP-SACCO-ID (TBTRIP-COUNT).
014000     MOVE TRIP-STATUS       TO TBTRIP-STATUS (TBTRIP-COUNT).
014100     MOVE TRIP-FARE          TO TBTRIP-FARE (TBTRIP-COUNT).
014200    MOVE TRIP-AVAIL-SEATS    TO TBTRIP-AVAIL-SEATS (TBTRIP-COUNT).
014300     MOVE TRIP-TOTAL-SEATS
014400         TO TBTRIP-TOTAL-SEATS (TBTRIP-COUNT).
014500     MOVE TRIP-DEP-DATE         TO TBTRIP-DEP-DATE (TBTRIP-COUNT).
014600     MOVE TRIP-DEP-TIME         TO TBTRIP-DEP-TIME (TBTRIP-COUNT).
014700     MOVE TRIP-ACT-DEP-TS     TO TBTRIP-ACT-DEP-TS (TBTRIP-COUNT).
014800     PERFORM 9510-READ-TRIP-NEXT-RECORD.
014900*
015000 0120-LOAD-TRIP-TABLE-EXIT.
015100*
015200     EXIT.
015300*-----------------------------------------------------------
015400*
015500 0900-ABORT-RUN.
015600*
015700     CLOSE TRIP-FILE.
015800     DISPLAY "*** U4 ABORTED - TRIP-TABLE OVERFLOW ***".
015900     EXIT PROGRAM.
016000     STOP RUN.
016100*-----------------------------------------------------------
016200*
016300     COPY "PLCALDAT.CBL".
016400     COPY "PL-LOOK-FOR-TRIP-RECORD.CBL".
016500     COPY "READ-BOOKING-NEXT-RECORD.CBL".
016600     COPY "READ-TRIP-NEXT-RECORD.CBL".
