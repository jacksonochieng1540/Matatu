000100*    FDRPT.CBL
000200*    Record layout for the printed daily revenue report - a plain
000300*    132-column print line, laid out differently for the
000400*    page/column
000500*    headings, the per-cooperative detail line, and the grand
000600*    total
000700*    line (see PRINT-HEADINGS, PRINT-ONE-SACCO-DETAIL and
000800*    PRINT-GRAND-TOTALS in DAILY-REVENUE-REPORT).
000900*    REQ# MB-0070 - R. ONYANGO - 1989-03-11
001000    FD  REPORT-FILE
001100        LABEL RECORDS ARE OMITTED.
001200    01  REPORT-RECORD                  PIC X(132).
