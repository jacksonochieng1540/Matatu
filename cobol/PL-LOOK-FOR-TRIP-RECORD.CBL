000100*    PL-LOOK-FOR-TRIP-RECORD.CBL
000200*    Binary search of the in-memory TRIP-TABLE by WANT-TRIP-ID.
000300*    REQ# MB-0047 - R. ONYANGO - 1989-02-26
000400*    REQ# MB-0171 - M. ODERA - 2003-06-10 - RENUMBERED PARAGRAPH
000500*                                            FOR THE SUITE'S
000600*                                            PERFORM-THRU/GO TO
000700*                                            STANDARD
000800 9610-LOOK-FOR-TRIP-RECORD.
000900 
001000   MOVE "N" TO W-FOUND-TRIP-RECORD.
001100   SEARCH ALL TRIP-TABLE-ENTRY
001200      AT END
001300         MOVE "N" TO W-FOUND-TRIP-RECORD
001400      WHEN TBTRIP-ID (TBTRIP-IDX) EQUAL WANT-TRIP-ID
001500         MOVE "Y" TO W-FOUND-TRIP-RECORD.
